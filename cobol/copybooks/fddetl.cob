000100*
000200* FD FOR DETAILED-EXTRACT - OUTPUT, PER-TENDER CSV (U9)
000300* TENDER ANALYSIS SUB-SYSTEM (TA)
000400*
000500* 11/03/24 VBC - CREATED.
000600*
000700 FD  DETAILED-EXTRACT
000800     LABEL RECORDS ARE STANDARD.
000900 01  DETAILED-EXTRACT-RECORD       PIC X(160).
001000*
