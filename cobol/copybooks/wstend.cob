000100******************************************
000200*                                          *
000300* RECORD DEFINITION FOR TENDER ENTRY      *
000400*   TENDER ANALYSIS SUB-SYSTEM  (TA)      *
000500*     ONE ENTRY PER AWARDED CONTRACT      *
000600*                                          *
000700******************************************
000800*  TABLE SIZE 74 BYTES PER ENTRY, HELD FOR UP TO 250 ENTRIES -
000900*  DATASET IS SMALL (TENS OF RECORDS), NO INDEXED MASTER NEEDED.
001000*
001100* THESE FIELD SIZES MAY NEED CHANGING IF A LARGER STATE FEED ARRIVES
001200*
001300* 11/03/24 VBC - CREATED.
001400* 02/05/24 VBC - ADDED TA-VENDOR-CONTRACT-COUNT, WAS RECOMPUTED
001500*                ON EVERY REPORT PASS BEFORE THIS, WASTEFUL.
001600* 19/07/24 RMK - RATIO-TO-MEDIAN WIDENED, WAS TRUNCATING ON THE
001700*                KOLKATA METRO CONTRACT (WB-RD-014).
001800*
001900 01  WS-TENDER-ENTRY.
002000     03  TA-TENDER-ID              PIC X(10).
002100     03  TA-STATE                  PIC X(15).
002200     03  TA-DISTRICT               PIC X(20).
002300     03  TA-DEPARTMENT             PIC X(10).
002400     03  TA-ROAD-TYPE              PIC X(15).
002500     03  TA-PROJECT-LENGTH-KM      PIC 9(3)V99         COMP-3.
002600     03  TA-VENDOR-NAME            PIC X(40).
002700     03  TA-TENDER-VALUE-CR        PIC 9(5)V99         COMP-3.
002800     03  TA-AWARD-YEAR             PIC 9(4)            COMP.
002900     03  TA-BIDDERS-COUNT          PIC 9(3)            COMP.
003000*
003100*    --- DERIVED / WORKING FIELDS, U2 THROUGH U7 ---
003200*
003300     03  TA-TENDER-VALUE-RS        PIC S9(13)V99       COMP-3.
003400     03  TA-VALUE-ADJ-RS           PIC S9(13)V99       COMP-3.
003500     03  TA-VALUE-ADJ-CR           PIC S9(7)V9(4)      COMP-3.
003600     03  TA-COST-PER-KM            PIC S9(11)V99       COMP-3.
003700     03  TA-Z-SCORE                PIC S9(3)V9(4)      COMP-3.
003800     03  TA-RATIO-TO-MEDIAN        PIC 9(5)V99         COMP-3.
003900     03  TA-VENDOR-CONTRACT-COUNT  PIC 9(4)            COMP.
004000     03  TA-FLAG-PRICE-ANOMALY     PIC X               VALUE "N".
004100     03  TA-FLAG-VENDOR-DOMINANCE  PIC X               VALUE "N".
004200     03  TA-FLAG-LOW-COMPETITION   PIC X               VALUE "N".
004300     03  TA-FLAG-ANY               PIC X               VALUE "N".
004400     03  FILLER                    PIC X(15).
004500*
004600* SMALL CSV-NUMERAL-TO-IMPLIED-DECIMAL PARSE AREAS.  AWARD-YEAR AND
004700* BIDDERS-COUNT ARE WHOLE NUMBERS SO THEY UNSTRING STRAIGHT INTO
004800* THE ENTRY ABOVE; LENGTH-KM AND VALUE-CR CARRY A LITERAL DECIMAL
004900* POINT IN THE CSV COLUMN SO THEY LAND HERE FIRST AND ARE SPLIT
005000* INTO THE IMPLIED-DECIMAL PICTURE BY THE REDEFINITION BELOW - THE
005100* SAME TRICK USED FOR YEARS IN THE PUNCH-CARD INTERFACE DAYS.
005200*
005300 01  WS-CSV-LENGTH-GROUP.
005400     03  WS-CSV-LENGTH             PIC 9(3)V99.
005500 01  WS-CSV-LENGTH-SPLIT REDEFINES WS-CSV-LENGTH-GROUP.
005600     03  WS-CSV-LENGTH-INT         PIC 9(3).
005700     03  WS-CSV-LENGTH-DEC         PIC 99.
005800*
005900 01  WS-CSV-VALUE-CR-GROUP.
006000     03  WS-CSV-VALUE-CR           PIC 9(5)V99.
006100 01  WS-CSV-VALUE-CR-SPLIT REDEFINES WS-CSV-VALUE-CR-GROUP.
006200     03  WS-CSV-VALUE-CR-INT       PIC 9(5).
006300     03  WS-CSV-VALUE-CR-DEC       PIC 99.
006400*
006500 01  WS-TENDER-TABLE-CTL.
006600     03  WS-TENDER-COUNT           PIC 9(3)  COMP VALUE ZERO.
006700     03  WS-TENDER-MAX             PIC 9(3)  COMP VALUE 250.
006800     03  WS-FILTERED-COUNT         PIC 9(3)  COMP VALUE ZERO.
006900     03  FILLER                    PIC X(4).
007000*
007100 01  WS-TENDER-TABLE.
007200     03  WS-TENDER-ROW OCCURS 250 TIMES INDEXED BY TA-IDX.
007300         05  WS-TENDER-ROW-DATA.
007400             07  RT-TENDER-ID              PIC X(10).
007500             07  RT-STATE                  PIC X(15).
007600             07  RT-DISTRICT               PIC X(20).
007700             07  RT-DEPARTMENT             PIC X(10).
007800             07  RT-ROAD-TYPE              PIC X(15).
007900             07  RT-PROJECT-LENGTH-KM      PIC 9(3)V99   COMP-3.
008000             07  RT-VENDOR-NAME            PIC X(40).
008100             07  RT-TENDER-VALUE-CR        PIC 9(5)V99   COMP-3.
008200             07  RT-AWARD-YEAR             PIC 9(4)      COMP.
008300             07  RT-BIDDERS-COUNT          PIC 9(3)      COMP.
008400             07  RT-TENDER-VALUE-RS        PIC S9(13)V99 COMP-3.
008500             07  RT-VALUE-ADJ-RS           PIC S9(13)V99 COMP-3.
008600             07  RT-VALUE-ADJ-CR           PIC S9(7)V9(4) COMP-3.
008700             07  RT-COST-PER-KM            PIC S9(11)V99 COMP-3.
008800             07  RT-Z-SCORE                PIC S9(3)V9(4) COMP-3.
008900             07  RT-RATIO-TO-MEDIAN        PIC 9(5)V99   COMP-3.
009000             07  RT-VENDOR-CONTRACT-COUNT  PIC 9(4)      COMP.
009100             07  RT-FLAG-PRICE-ANOMALY     PIC X.
009200             07  RT-FLAG-VENDOR-DOMINANCE  PIC X.
009300             07  RT-FLAG-LOW-COMPETITION   PIC X.
009400             07  RT-FLAG-ANY               PIC X.
009500             07  FILLER                    PIC X(15).
009600*
009700 01  WS-FILTERED-INDEX-TABLE.
009800     03  WS-FILTERED-ROW OCCURS 250 TIMES INDEXED BY FX-IDX.
009900         05  FX-TENDER-ROW          PIC 9(3)  COMP.
010000     03  FILLER                     PIC X(4).
010100*
