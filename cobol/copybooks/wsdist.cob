000100******************************************
000200*                                          *
000300* RECORD DEFINITION FOR DISTRICT / YEAR   *
000400*   ACCUMULATOR TABLES (U5 CONTROL BREAKS)*
000500*   TENDER ANALYSIS SUB-SYSTEM  (TA)      *
000600*                                          *
000700******************************************
000800*
000900* TWO SMALL ACCUMULATOR TABLES, ONE ROW PER DISTINCT DISTRICT AND
001000* ONE ROW PER DISTINCT AWARD YEAR SEEN IN THE FILTERED SET.  BUILT
001100* FRESH EVERY RUN FROM THE SORTED WORKING TABLE - NEVER HELD OVER.
001200*
001300* 11/03/24 VBC - CREATED.
001400* 02/05/24 VBC - YEAR TABLE ADDED, WAS A SECOND PASS BEFORE THIS.
001500*
001600 01  WS-DISTRICT-TABLE-CTL.
001700     03  WS-DISTRICT-COUNT      PIC 99    COMP VALUE ZERO.
001800     03  WS-DISTRICT-MAX        PIC 99    COMP VALUE 40.
001900     03  FILLER                 PIC X(4).
002000*
002100 01  WS-DISTRICT-TABLE.
002200     03  WS-DISTRICT-ROW OCCURS 40 TIMES INDEXED BY DI-IDX.
002300         05  DI-DISTRICT             PIC X(20).
002400         05  DI-TOTAL-SPENDING       PIC S9(13)V99 COMP-3.
002500         05  DI-PROJECT-COUNT        PIC 9(5)      COMP.
002600         05  FILLER                  PIC X(10).
002700*
002800 01  WS-YEAR-TABLE-CTL.
002900     03  WS-YEAR-COUNT           PIC 99    COMP VALUE ZERO.
003000     03  WS-YEAR-MAX             PIC 99    COMP VALUE 30.
003100     03  FILLER                  PIC X(4).
003200*
003300 01  WS-YEAR-TABLE.
003400     03  WS-YEAR-ROW OCCURS 30 TIMES INDEXED BY YR-IDX.
003500         05  YR-AWARD-YEAR           PIC 9(4)      COMP.
003600         05  YR-TOTAL-SPENDING       PIC S9(13)V99 COMP-3.
003700         05  YR-PROJECT-COUNT        PIC 9(5)      COMP.
003800         05  FILLER                  PIC X(10).
003900*
