000100******************************************
000200*                                          *
000300* RECORD DEFINITION FOR CPI INDEX TABLE   *
000400*   TENDER ANALYSIS SUB-SYSTEM  (TA)      *
000500*     BASE YEAR = 2024 ( = 100.0 )        *
000600*                                          *
000700******************************************
000800*
000900* LOADED ONCE AT START OF RUN, HELD WHOLLY IN WORKING-STORAGE - SIX
001000* ENTRIES ONLY SO NO POINT GOING TO A CONTROL FILE FOR IT.  IF THE
001100* BASE YEAR EVER MOVES OFF 2024 THIS TABLE IS THE ONLY PLACE TO
001200* TOUCH (BESIDES PM-BASE-YEAR IN WSPARM.COB).
001300*
001400* 11/03/24 VBC - CREATED.
001500* 30/01/25 VBC - 2024 ROW ADDED WHEN BASE YEAR ROLLED FORWARD FROM
001600*                THE 2023 TABLE USED IN THE PILOT RUN.
001700*
001800 01  WS-CPI-TABLE-LITERAL.
001900     03  FILLER  PIC X(48) VALUE
002000         "201908052020082320210857202209212023097220241000".
002100*
002200 01  WS-CPI-TABLE REDEFINES WS-CPI-TABLE-LITERAL.
002300     03  WS-CPI-ENTRY OCCURS 6 TIMES INDEXED BY WS-CPI-IDX.
002400         05  WS-CPI-YEAR        PIC 9(4).
002500         05  WS-CPI-INDEX       PIC 9(3)V9(1).
002600*
002700 01  WS-CPI-TABLE-COUNT         PIC 99  COMP VALUE 6.
002800*
