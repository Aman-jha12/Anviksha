000100******************************************
000200*                                          *
000300* RECORD DEFINITION FOR RUN PARAMETERS    *
000400*   TENDER ANALYSIS SUB-SYSTEM  (TA)      *
000500*                                          *
000600******************************************
000700*
000800* THESE VALUES DRIVE THE U3/U6/U7 SELECTION AND DETECTOR RULES AND
000900* WERE LITERAL CONSTANTS IN EARLIER REVISIONS OF TARPT01 - PULLED
001000* OUT TO ONE COPYBOOK SO A RE-RUN WITH DIFFERENT CUT-OFFS DOES NOT
001100* MEAN RE-READING THE WHOLE PROCEDURE DIVISION LOOKING FOR THEM.
001200*
001300* 11/03/24 VBC - CREATED - LIFTED OUT OF TARPT01 WORKING-STORAGE.
001400* 02/05/24 VBC - ADDED PM-DOMINANCE-SHARE, WAS HARD TA030 LITERAL.
001500* 19/07/24 RMK - Y2K NOTE: PM-BASE-YEAR IS 4-DIGIT, NO WINDOWING
001600*               NEEDED HERE, DATASET NEVER CARRIES 2-DIGIT YEARS.
001700*
001800 01  WS-RUN-PARAMETERS.
001900     03  PM-DISTRICT-FILTER      PIC X(20)   VALUE SPACES.
002000*                                  SPACES OR "ALL" = NO DISTRICT CUT
002100     03  PM-DEPARTMENT-FILTER    PIC X(10)   VALUE SPACES.
002200*                                  SPACES OR "ALL" = NO DEPARTMENT CUT
002300     03  PM-BASE-YEAR            PIC 9(4)    COMP VALUE 2024.
002400     03  PM-ZSCORE-THRESHOLD     PIC 9V9(4)  COMP-3 VALUE 2.5000.
002500     03  PM-IQR-MULTIPLIER       PIC 9V9(4)  COMP-3 VALUE 1.5000.
002600     03  PM-YOY-MULTIPLIER       PIC 9V9(4)  COMP-3 VALUE 1.5000.
002700     03  PM-LOW-BID-THRESHOLD    PIC 9(3)    COMP VALUE 3.
002800     03  PM-DOMINANCE-MULT       PIC 9V9(4)  COMP-3 VALUE 2.0000.
002900     03  PM-DOMINANCE-SHARE      PIC 9V9(4)  COMP-3 VALUE 0.3000.
003000     03  PM-LOW-COMP-MULT        PIC 9V9(4)  COMP-3 VALUE 0.5000.
003100     03  PM-TOP-VENDOR-LIMIT     PIC 99      COMP VALUE 10.
003200     03  FILLER                  PIC X(20).
003300*
