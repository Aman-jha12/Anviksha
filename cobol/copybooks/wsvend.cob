000100******************************************
000200*                                          *
000300* RECORD DEFINITION FOR VENDOR ENTRY      *
000400*   TENDER ANALYSIS SUB-SYSTEM  (TA)      *
000500*     USES VENDOR-NAME AS KEY (U5)        *
000600*                                          *
000700******************************************
000800*  ENTRY SIZE 74 BYTES, OCCURS UP TO 60 - NORMALISED VENDOR NAMES
000900*  ONLY, SEE BB030 FOR THE CLEANSE RULES APPLIED BEFORE THIS TABLE
001000*  IS BUILT.
001100*
001200* 11/03/24 VBC - CREATED.
001300* 02/05/24 VBC - AVG-BIDDERS ADDED, WAS BEING RECOMPUTED IN REPORT
001400*                SECTION EVERY TIME - MOVED UP TO BUILD TIME.
001500*
001600 01  WS-VENDOR-TABLE-CTL.
001700     03  WS-VENDOR-COUNT         PIC 99    COMP VALUE ZERO.
001800     03  WS-VENDOR-MAX           PIC 99    COMP VALUE 60.
001900     03  WS-VENDOR-GRAND-TOTAL   PIC S9(13)V99 COMP-3 VALUE ZERO.
002000     03  WS-VENDOR-BIDDERS-SUM   PIC 9(7)  COMP VALUE ZERO.
002100     03  FILLER                  PIC X(4).
002200*
002300 01  WS-VENDOR-TABLE.
002400     03  WS-VENDOR-ROW OCCURS 60 TIMES INDEXED BY VN-IDX.
002500         05  VN-VENDOR-NAME          PIC X(40).
002600         05  VN-TOTAL-VALUE          PIC S9(13)V99 COMP-3.
002700         05  VN-CONTRACT-COUNT       PIC 9(4)      COMP.
002800         05  VN-AVG-VALUE            PIC S9(13)V99 COMP-3.
002900         05  VN-BIDDERS-SUM          PIC 9(7)      COMP.
003000         05  VN-AVG-BIDDERS          PIC 9(3)V99   COMP-3.
003100         05  VN-SHARE-PERCENT        PIC 9(3)V99   COMP-3.
003200         05  FILLER                  PIC X(10).
003300*
003400* TOP-N RANKING LIST (U5 - TOP 10 BY TOTAL-VALUE DESCENDING). HOLDS
003500* SUBSCRIPTS INTO WS-VENDOR-TABLE, NOT A COPY OF THE ROWS.
003600*
003700 01  WS-VENDOR-RANK-TABLE.
003800     03  WS-VENDOR-RANK-ROW OCCURS 60 TIMES INDEXED BY VR-IDX.
003900         05  VR-VENDOR-SUB           PIC 99  COMP.
004000     03  FILLER                  PIC X(4).
004100*
