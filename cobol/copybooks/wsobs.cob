000100******************************************
000200*                                          *
000300* RECORD DEFINITION FOR OBSERVATION ENTRY *
000400*   TENDER ANALYSIS SUB-SYSTEM  (TA)      *
000500*     STATISTICAL FLAGS, NOT AUDIT FACTS  *
000600*                                          *
000700******************************************
000800*
000900* ONE ROW PER HIGH-COST / LOW-COMPETITION / YEAR-OVER-YEAR HIT FROM
001000* THE U6 DETECTORS, IN DETECTOR-THEN-INPUT ORDER.  SEE THE NOTES
001100* FOOTER THAT TARPT01 PRINTS WITH EVERY REPORT - THESE ARE LEADS
001200* FOR A REVIEWER TO LOOK AT, NOT FINDINGS.
001300*
001400* 11/03/24 VBC - CREATED.
001500*
001600 01  WS-OBSERVATION-TABLE-CTL.
001700     03  WS-OBSERVATION-COUNT    PIC 999   COMP VALUE ZERO.
001800     03  WS-OBSERVATION-MAX      PIC 999   COMP VALUE 300.
001900     03  FILLER                  PIC X(4).
002000*
002100 01  WS-OBSERVATION-TABLE.
002200     03  WS-OBSERVATION-ROW OCCURS 300 TIMES INDEXED BY OB-IDX.
002300         05  OB-OBS-TYPE             PIC X(15).
002400         05  OB-OBS-TENDER-ID        PIC X(60).
002500         05  OB-OBS-VALUE            PIC S9(13)V99 COMP-3.
002600         05  OB-OBS-YEAR             PIC 9(4)      COMP.
002700         05  OB-OBS-CONFIDENCE       PIC X(6).
002800         05  OB-OBS-METRIC           PIC 9(5)V99   COMP-3.
002900         05  FILLER                  PIC X(10).
003000*
