000100*
000200* FILE-CONTROL ENTRIES FOR THE TENDER ANALYSIS SUB-SYSTEM (TA)
000300* ONE SELECT PER U9 FILES TABLE ENTRY.  ALL FOUR ARE LINE
000400* SEQUENTIAL CSV, DATASET IS SMALL, NO INDEXED ACCESS NEEDED.
000500*
000600* 11/03/24 VBC - CREATED.
000700*
000800 SELECT  TENDER-FILE      ASSIGN TO "TENDATA"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS  IS WS-TENDER-STATUS.
001100*
001200 SELECT  SUMMARY-EXTRACT  ASSIGN TO "TASUMM"
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS  IS WS-SUMMARY-STATUS.
001500*
001600 SELECT  DETAILED-EXTRACT ASSIGN TO "TADETL"
001700         ORGANIZATION IS LINE SEQUENTIAL
001800         FILE STATUS  IS WS-DETAIL-STATUS.
001900*
002000 SELECT  REPORT-FILE      ASSIGN TO "TARPT"
002100         ORGANIZATION IS LINE SEQUENTIAL
002200         FILE STATUS  IS WS-REPORT-STATUS.
002300*
