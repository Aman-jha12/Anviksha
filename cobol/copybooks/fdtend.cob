000100*
000200* FD FOR TENDER-FILE - INPUT, HEADER LINE FIRST (U9 FILES)
000300* TENDER ANALYSIS SUB-SYSTEM (TA)
000400*
000500* 11/03/24 VBC - CREATED.
000600*
000700 FD  TENDER-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  TENDER-FILE-RECORD           PIC X(200).
001000*
