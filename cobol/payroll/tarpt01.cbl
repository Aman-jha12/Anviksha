000100****************************************************************
000200*                                                               *
000300*                 TENDER ANALYSIS - MAIN REPORT                *
000400*           READS AWARDED-CONTRACT FEED, ADJUSTS FOR           *
000500*         INFLATION, FLAGS STATISTICAL OUTLIERS, PRINTS         *
000600*                                                               *
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900*================================
001000 PROGRAM-ID.         TARPT01.
001100 AUTHOR.             R MUKHERJEE.
001200 INSTALLATION.       APPLEWOOD COMPUTERS - CALCUTTA OFFICE.
001300 DATE-WRITTEN.       11/03/1988.
001400 DATE-COMPILED.
001500 SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*    REMARKS.        READS THE TENDATA CSV FEED OF AWARDED ROAD
001800*                     CONTRACTS, RE-STATES EVERY CONTRACT VALUE TO
001900*                     BASE-YEAR RUPEES USING THE CPI TABLE, BUILDS
002000*                     DISTRICT / YEAR / VENDOR TOTALS AND RUNS THE
002100*                     STATISTICAL REVIEW CHECKS BEFORE PRINTING THE
002200*                     ANALYSIS REPORT AND THE TWO EXTRACT FILES.
002300*
002400*                     THIS PROGRAM DOES NOT DECIDE WHETHER A TENDER
002500*                     WAS IMPROPER - IT ONLY FLAGS PATTERNS FOR THE
002600*                     REVIEW OFFICER TO LOOK AT.  SEE THE NOTES ON
002700*                     THE LAST PAGE OF THE REPORT.
002800*
002900*    VERSION.        SEE PROG-NAME IN WORKING-STORAGE.
003000*
003100*    CALLED MODULES. NONE.
003200*
003300*    FILES USED.     TENDER-FILE       TENDATA  (INPUT)
003400*                     SUMMARY-EXTRACT   TASUMM   (OUTPUT)
003500*                     DETAILED-EXTRACT  TADETL   (OUTPUT)
003600*                     REPORT-FILE       TARPT    (OUTPUT)
003700*
003800*    ERROR MESSAGES USED.
003900*      SYSTEM WIDE:   SY010, SY013.
004000*      PROGRAM SPEC:  TA001 - TA006.
004100*
004200* CHANGES:
004300* 11/03/88 RM  - 1.0.00 CREATED - FIRST CUT FOR THE PWD ROAD
004400*                CONTRACT REVIEW ASKED FOR BY THE AUDIT CELL.
004500* 02/06/88 RM  -    .01 Q1/Q3 INTERPOLATION FIXED - WAS USING THE
004600*                NEAREST-RANK METHOD, DIDN'T MATCH THE MANUAL CHECK.
004700* 14/09/89 RM  -    .02 ADDED VENDOR DOMINANCE FLAG (TA-RULE 2), PWD
004800*                ASKED FOR IT AFTER THE JALPAIGURI CONTRACT REVIEW.
004900* 23/01/91 SD  -    .03 YEAR-OVER-YEAR OBSERVATION ADDED.
005000* 30/11/93 SD  -    .04 VENDOR-NAME CLEANSE TIGHTENED - "PVT LTD"
005100*                VARIANTS WERE SPLITTING ONE VENDOR INTO THREE ROWS
005200*                ON THE TOP-VENDOR TABLE.
005300* 08/03/95 SD  -    .05 TOP VENDOR LIST CAPPED AT 10 PER PWD REQUEST.
005400* 17/07/96 PKD -    .06 LOW-COMPETITION FLAG ADDED (TA-RULE 3).
005500* 04/02/98 PKD -    .07 DIVISION GUARDS ADDED THROUGHOUT AFTER THE
005600*                ABEND ON THE EMPTY-DISTRICT RE-RUN.
005700* 21/11/98 PKD -    .08 Y2K - AWARD-YEAR CONFIRMED FOUR-DIGIT
005800*                THROUGHOUT, CPI TABLE YEARS CONFIRMED FOUR-DIGIT,
005900*                NO WINDOWING LOGIC NEEDED IN THIS PROGRAM.
006000* 19/05/99 PKD -    .09 Y2K FOLLOW-UP - CONFIRMED WS-CPI-YEAR AND
006100*                RT-AWARD-YEAR COMPARE CLEANLY ACROSS THE CENTURY.
006200* 12/08/01 VBC -    .10 REHOSTED UNDER GNUCOBOL - NO SOURCE CHANGE.
006300* 30/04/03 VBC -    .11 REPORT WIDTH CONFIRMED AT 70 COLS FOR THE
006400*                NEW LASER PRINTER STOCK.
006500* 15/10/06 VBC -    .12 Z-SCORE THRESHOLD MOVED TO WSPARM (WAS A
006600*                LITERAL 2.5 BURIED IN HH010).
006700* 11/03/24 VBC - 2.0.00 CPI TABLE REBASED TO 2024, DETAILED EXTRACT
006800*                ADDED PER THE REVISED AUDIT CELL REQUEST.
006900* 02/05/24 VBC -    .01 SHARE-PERCENT AND AVG-BIDDERS MOVED TO BUILD
007000*                TIME - SEE WSVEND.
007100* 19/07/24 RMK -    .02 QUANTILE UTILITY SHARED BETWEEN THE VALUE
007200*                AND BIDDERS MEDIANS - SEE ZZ010/ZZ020.
007300* 09/08/26 RMK -    .03 EMPTY-FEED PATH NOW SETS TIME RANGE TO "N/A"
007400*                AND PRINTS THE U8 INSIGHT LINE LIKE ANY OTHER RUN -
007500*                SEE AA000.  INSIGHT LINE ALSO NOW ACTUALLY PRINTED ON
007600*                THE REPORT (KK015) - IT WAS ONLY EVER BEING BUILT.
007700* 09/08/26 RMK -    .04 EVERY AA0NN/BB0NN/.../ZZ0NN UNIT IS NOW A
007800*                PROPER SECTION WITH ITS OWN -EXIT, PER THE STANDING
007900*                HOUSE SECTION/-EXIT RULE - THESE HAD BEEN PLAIN
008000*                PARAGRAPHS BORROWING THE NAMING PATTERN ONLY.  ALSO
008100*                WIRED UP TA002 (READ ERROR ON TENDATA) IN BB015 - IT
008200*                HAD SAT DECLARED AND UNUSED SINCE THE FIRST CUT.
008300*                REMARKS ABOVE CORRECTED TO TA001-TA006 (WAS TA004,
008400*                MISSED TA005/TA006 WHICH WERE ALREADY LIVE IN DD033/
008500*                DD034).
008600*
008700 ENVIRONMENT DIVISION.
008800*================================
008900 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM.
009200*
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     COPY "SELTEND.COB".
009600*
009700 DATA DIVISION.
009800*================================
009900 FILE SECTION.
010000*
010100     COPY "FDTEND.COB".
010200     COPY "FDSUMM.COB".
010300     COPY "FDDETL.COB".
010400     COPY "FDRPT.COB".
010500*
010600 WORKING-STORAGE SECTION.
010700*--------------------------------
010800 77  PROG-NAME               PIC X(17) VALUE "TARPT01 (2.0.04)".
010900*
011000 01  WS-File-Statuses.
011100     03  WS-Tender-Status        PIC XX  VALUE ZERO.
011200     03  WS-Summary-Status       PIC XX  VALUE ZERO.
011300     03  WS-Detail-Status        PIC XX  VALUE ZERO.
011400     03  WS-Report-Status        PIC XX  VALUE ZERO.
011500     03  FILLER                  PIC X(4).
011600*
011700 01  WS-Run-Switches.
011800     03  WS-Tender-EOF           PIC X   VALUE "N".
011900         88  TENDER-EOF                  VALUE "Y".
012000     03  WS-DD-Include-Flag      PIC X   VALUE "Y".
012100     03  WS-Empty-Filtered-Set   PIC X   VALUE "N".
012200         88  FILTERED-SET-EMPTY          VALUE "Y".
012300     03  FILLER                  PIC X(1).
012400*
012500 01  WS-Report-Rules.
012600     03  WS-Rule-Equals          PIC X(70) VALUE ALL "=".
012700     03  WS-Rule-Dashes          PIC X(70) VALUE ALL "-".
012800     03  FILLER                  PIC X(4).
012900*
013000 01  WS-Print-Areas.
013100     03  WS-Report-Line          PIC X(80).
013200     03  WS-Summary-Line         PIC X(80).
013300     03  WS-Detail-Line          PIC X(160).
013400     03  FILLER                  PIC X(4).
013500*
013600* COPYBOOKS - RUN PARAMETERS, CPI TABLE, TENDER WORK TABLE, THE
013700* DISTRICT/YEAR AND VENDOR ACCUMULATORS, THE OBSERVATION TABLE.
013800*
013900     COPY "WSPARM.COB".
014000     COPY "WSCPI.COB".
014100     COPY "WSTEND.COB".
014200     COPY "WSDIST.COB".
014300     COPY "WSVEND.COB".
014400     COPY "WSOBS.COB".
014500*
014600* ERROR / STATUS MESSAGES - HOUSE NUMBERING, TA0NN FOR THIS MODULE.
014700*
014800 01  WS-Error-Messages.
014900     03  TA001   PIC X(40) VALUE "TA001 TENDER-FILE WOULD NOT OPEN -".
015000     03  TA002   PIC X(40) VALUE "TA002 READ ERROR ON TENDER-FILE -".
015100     03  TA003   PIC X(40) VALUE "TA003 EXTRACT FILE WOULD NOT OPEN -".
015200     03  TA004   PIC X(40) VALUE "TA004 REPORT-FILE WOULD NOT OPEN -".
015300     03  TA005   PIC X(40) VALUE "TA005 DISTRICT FILTER NOT ON FILE -".
015400     03  TA006   PIC X(40) VALUE "TA006 DEPARTMENT FILTER NOT ON FILE -".
015500     03  FILLER  PIC X(4).
015600 01  WS-Error-Code               PIC 9(4) COMP.
015700*
015800* WORK AREAS FOR THE VENDOR-NAME CLEANSE (BB040) - SEE THE REMARKS
015900* AT BB042 FOR HOW THE SEARCH/REPLACE PAIRS ARE DRIVEN THROUGH THIS.
016000*
016100 01  WS-Replace-Work.
016200     03  WS-Repl-Search          PIC X(16).
016300     03  WS-Repl-Search-Len      PIC 99  COMP.
016400     03  WS-Repl-Value           PIC X(8).
016500     03  WS-Repl-Value-Len       PIC 99  COMP.
016600     03  WS-Repl-Before          PIC X(40).
016700     03  WS-Repl-Before-Len      PIC 99  COMP.
016800     03  WS-Repl-After           PIC X(40).
016900     03  WS-Repl-After-Len       PIC 99  COMP.
017000     03  WS-Repl-Result          PIC X(40).
017100     03  WS-Repl-Match-Count     PIC 99  COMP.
017200     03  WS-Vendor-Shift         PIC X(40).
017300     03  FILLER                  PIC X(4).
017400*
017500* WORK AREAS FOR THE CPI LOOKUP (CC030) - NEAREST-YEAR FALLBACK.
017600*
017700 01  WS-CPI-Work.
017800     03  WS-CPI-Search-Year      PIC 9(4)   COMP.
017900     03  WS-CPI-Found-Index      PIC 99     COMP.
018000     03  WS-CPI-Best-Diff        PIC S9(4)  COMP.
018100     03  WS-CPI-Diff             PIC S9(4)  COMP.
018200     03  WS-CPI-Year-Idx-Save    PIC 99     COMP.
018300     03  WS-CPI-Base-Idx-Save    PIC 99     COMP.
018400     03  WS-CPI-Multiplier       PIC 9V9(6) COMP-3.
018500     03  FILLER                  PIC X(4).
018600*
018700* DISTINCT-VALUE WORK TABLE (DD030) - SHARED BY THE DISTRICT AND
018800* DEPARTMENT ENUMERATION PASSES, ONE AFTER THE OTHER, NOT AT ONCE.
018900*
019000 01  WS-Generic-Distinct-Ctl.
019100     03  WS-Generic-Count        PIC 99  COMP VALUE ZERO.
019200     03  WS-Generic-Max          PIC 99  COMP VALUE 40.
019300     03  FILLER                  PIC X(4).
019400 01  WS-Generic-Distinct-List.
019500     03  WS-Generic-Entry OCCURS 40 TIMES INDEXED BY GD-IDX
019600                                  PIC X(20).
019700     03  FILLER                  PIC X(4).
019800 01  WS-Distinct-Value           PIC X(20).
019900 01  WS-Distinct-Ins-Idx         PIC 99  COMP.
020000 01  WS-Distinct-Found           PIC X   VALUE "N".
020100*
020200* GENERIC SORT/QUANTILE WORK AREA (GG010, GG031, HH010, HH030) - ONE
020300* ARRAY REUSED FOR EVERY MEDIAN/QUARTILE NEEDED IN THE RUN.  SEE
020400* ZZ010/ZZ020.  RESULT IS COPIED OUT BEFORE THE NEXT USE OVERWRITES.
020500*
020600 01  WS-Sort-Work-Ctl.
020700     03  WS-Sort-Work-Count      PIC 9(3)       COMP VALUE ZERO.
020800     03  FILLER                  PIC X(4).
020900 01  WS-Sort-Work-Table.
021000     03  WS-Sort-Work OCCURS 250 TIMES INDEXED BY SW-IDX
021100                                  PIC S9(11)V9(4) COMP-3.
021200     03  FILLER                  PIC X(4).
021300 01  WS-Quantile-Work.
021400     03  WS-Quantile-Q           PIC 9V9(4)     COMP-3.
021500     03  WS-Quantile-Result      PIC S9(11)V9(4) COMP-3.
021600     03  WS-Quant-P              PIC S9(5)V9(4)  COMP-3.
021700     03  WS-Quant-Lower          PIC 9(3)       COMP.
021800     03  WS-Quant-Upper          PIC 9(3)       COMP.
021900     03  WS-Quant-Frac           PIC S9V9(4)    COMP-3.
022000     03  FILLER                  PIC X(4).
022100*
022200* SAVED QUANTILE RESULTS - FILTERED SET (U6) AND WHOLE DATASET (U7).
022300*
022400 01  WS-Filtered-Quantiles.
022500     03  WS-Median-Adj-Rs        PIC S9(13)V99   COMP-3.
022600     03  WS-Q1-Adj-Rs            PIC S9(13)V99   COMP-3.
022700     03  WS-Q3-Adj-Rs            PIC S9(13)V99   COMP-3.
022800     03  WS-IQR-Threshold        PIC S9(13)V99   COMP-3.
022900     03  WS-Filtered-Med-Bidders PIC S9(5)V9(4)  COMP-3.
023000     03  FILLER                  PIC X(4).
023100 01  WS-Whole-Quantiles.
023200     03  WS-Whole-Median-Adj-Rs  PIC S9(13)V99   COMP-3.
023300     03  WS-Whole-Med-Bidders    PIC S9(5)V9(4)  COMP-3.
023400     03  FILLER                  PIC X(4).
023500*
023600* SORTED-VALUE ARCHIVE FOR PERCENTILE LOOK-UPS AT PRINT TIME (KK070).
023700*
023800 01  WS-Sorted-Value-Ctl.
023900     03  WS-Sorted-Value-Count   PIC 9(3) COMP VALUE ZERO.
024000     03  FILLER                  PIC X(4).
024100 01  WS-Sorted-Value-Table.
024200     03  WS-Sorted-Value OCCURS 250 TIMES INDEXED BY SV-IDX
024300                                  PIC S9(13)V99  COMP-3.
024400     03  FILLER                  PIC X(4).
024500*
024600* Z-SCORE / STANDARD-DEVIATION WORK AREA (HH010) - CRORE-SCALE TO
024700* KEEP THE SUM-OF-SQUARES WITHIN A PACKED FIELD (SEE THE 15/10/06
024800* CHANGE NOTE).  A RATIO COMES OUT THE SAME WHATEVER UNIT GOES IN.
024900*
025000 01  WS-Zscore-Work.
025100     03  WS-ZS-Sum-Adj-Cr        PIC S9(11)V9(4) COMP-3.
025200     03  WS-ZS-Mean-Adj-Cr       PIC S9(7)V9(4)  COMP-3.
025300     03  WS-ZS-Dev-Cr            PIC S9(7)V9(4)  COMP-3.
025400     03  WS-ZS-Sum-Sq-Dev-Cr     PIC S9(15)V9(4) COMP-3.
025500     03  WS-ZS-Variance-Cr       PIC S9(11)V9(6) COMP-3.
025600     03  WS-ZS-Stddev-Cr         PIC S9(7)V9(6)  COMP-3.
025700     03  WS-ZS-Median-Adj-Cr     PIC S9(7)V9(4)  COMP-3.
025800     03  FILLER                  PIC X(4).
025900*
026000* NEWTON'S-METHOD SQUARE ROOT (ZZ030) - NO SQRT VERB IN THIS DIALECT.
026100*
026200 01  WS-Sqrt-Work.
026300     03  WS-Sqrt-Input           PIC S9(11)V9(6) COMP-3.
026400     03  WS-Sqrt-Guess           PIC S9(11)V9(6) COMP-3.
026500     03  WS-Sqrt-Result          PIC S9(11)V9(6) COMP-3.
026600     03  WS-Sqrt-Iter            PIC 99          COMP.
026700     03  FILLER                  PIC X(4).
026800*
026900* WHOLE-DATASET VENDOR-CONTRACT-COUNT TABLE (HH020) - SEPARATE FROM
027000* WS-VENDOR-TABLE IN WSVEND.COB, WHICH IS BUILT FROM THE FILTERED
027100* SET FOR THE TOP-VENDORS BLOCK (U5).  U7 DOMINANCE RUNS ON EVERY
027200* RECORD LOADED, FILTER OR NO FILTER.
027300*
027400 01  WS-Whole-Vendor-Ctl.
027500     03  WS-Whole-Vendor-Count   PIC 99  COMP VALUE ZERO.
027600     03  WS-Whole-Vendor-Max     PIC 99  COMP VALUE 60.
027700     03  WS-Whole-Avg-Contracts  PIC 9(3)V9(4) COMP-3.
027800     03  FILLER                  PIC X(4).
027900 01  WS-Whole-Vendor-Table.
028000     03  WS-Whole-Vendor-Row OCCURS 60 TIMES INDEXED BY WV-IDX.
028100         05  WV-VENDOR-NAME          PIC X(40).
028200         05  WV-CONTRACT-COUNT       PIC 9(4)   COMP.
028300         05  FILLER                  PIC X(4).
028400     03  FILLER                  PIC X(4).
028500 01  WS-Whole-Vendor-Share       PIC 9V9(4)  COMP-3.
028600*
028700* YEAR-OVER-YEAR GROUPING TABLE (GG040/U6.3) - ONE ROW PER DISTINCT
028800* (VENDOR, DISTRICT, YEAR) COMBINATION SEEN IN THE FILTERED SET.
028900*
029000 01  WS-YoY-Table-Ctl.
029100     03  WS-YoY-Count            PIC 9(3)  COMP VALUE ZERO.
029200     03  WS-YoY-Max              PIC 9(3)  COMP VALUE 250.
029300     03  FILLER                  PIC X(4).
029400 01  WS-YoY-Table.
029500     03  WS-YoY-Row OCCURS 250 TIMES INDEXED BY YG-IDX.
029600         05  YG-VENDOR               PIC X(40).
029700         05  YG-DISTRICT              PIC X(20).
029800         05  YG-YEAR                  PIC 9(4)      COMP.
029900         05  YG-SUM                   PIC S9(13)V99 COMP-3.
030000         05  YG-COUNT                 PIC 9(3)      COMP.
030100         05  YG-MEAN                  PIC S9(13)V99 COMP-3.
030200         05  FILLER                   PIC X(4).
030300     03  FILLER                  PIC X(4).
030400 01  WS-YoY-Search.
030500     03  WS-YoY-Sub               PIC 9(3) COMP.
030600     03  WS-YoY-Increase-Pct      PIC S9(5)V99  COMP-3.
030700     03  FILLER                   PIC X(4).
030800*
030900* FLAG-SUMMARY AND INSIGHT-LINE WORK AREAS (HH040, II010).
031000*
031100 01  WS-Flag-Counts.
031200     03  WS-Count-Price-Anomaly   PIC 9(3) COMP VALUE ZERO.
031300     03  WS-Count-Vendor-Dominance PIC 9(3) COMP VALUE ZERO.
031400     03  WS-Count-Low-Competition PIC 9(3) COMP VALUE ZERO.
031500     03  WS-Count-Flagged-Any     PIC 9(3) COMP VALUE ZERO.
031600     03  WS-Count-High-Cost-Obs   PIC 9(3) COMP VALUE ZERO.
031700     03  WS-Count-Low-Comp-Obs    PIC 9(3) COMP VALUE ZERO.
031800     03  WS-Count-YoY-Obs         PIC 9(3) COMP VALUE ZERO.
031900     03  FILLER                   PIC X(4).
032000 01  WS-Core-Statistics.
032100     03  WS-Total-Spending-Rs     PIC S9(13)V99 COMP-3 VALUE ZERO.
032200     03  WS-Total-Length-Km       PIC S9(9)V99  COMP-3 VALUE ZERO.
032300     03  WS-Avg-Cost-Per-Km       PIC S9(11)V99 COMP-3 VALUE ZERO.
032400     03  WS-Min-Award-Year        PIC 9(4)      COMP  VALUE ZERO.
032500     03  WS-Max-Award-Year        PIC 9(4)      COMP  VALUE ZERO.
032600     03  WS-Time-Range-Text       PIC X(11)     VALUE SPACES.
032700     03  FILLER                   PIC X(4).
032800 01  WS-Insight-Line              PIC X(132)    VALUE SPACES.
032900 01  WS-Insight-Context           PIC X(40)     VALUE SPACES.
033000*
033100* MISCELLANEOUS SUBSCRIPTS AND EDIT FIELDS USED THROUGHOUT.
033200*
033300 01  WS-Misc-Work.
033400     03  WS-Row-Sub               PIC 9(3)      COMP.
033500     03  WS-Row-Sub-2             PIC 9(3)      COMP.
033600     03  WS-Obs-Percentile        PIC 9(3)      COMP.
033700     03  WS-Obs-Percentile-Ctr    PIC 9(3)      COMP.
033800     03  WS-Ratio-Work            PIC S9(5)V99  COMP-3.
033900     03  WS-Div-Guard             PIC S9(13)V99 COMP-3.
034000     03  WS-Flag-List-Text        PIC X(40)     VALUE SPACES.
034100     03  WS-Detail-Count          PIC 9(3)      COMP VALUE ZERO.
034200     03  FILLER                   PIC X(4).
034300*
034400* EDITED (PICTURE-CLAUSE) FIELDS FOR REPORT PRINTING.
034500*
034600 01  WS-Edit-Fields.
034700     03  WS-Edit-Crore            PIC ---,---,--9.99.
034800     03  WS-Edit-Lakh             PIC ---,---,--9.99.
034900     03  WS-Edit-Count5           PIC ZZZZ9.
035000     03  WS-Edit-Count3           PIC ZZ9.
035100     03  WS-Edit-Pct1             PIC ZZ9.9.
035200     03  WS-Edit-Pct0             PIC ZZ9.
035300     03  WS-Edit-Year             PIC 9999.
035400     03  WS-Edit-Rs13             PIC S9(13)V99 COMP-3.
035500     03  FILLER                   PIC X(4).
035600*
035700* CSV NUMERAL PARSE BUFFERS (BB020/BB021) - EVERY UNSTRING TARGET IS
035800* ALPHANUMERIC, THE ACTUAL FIELD OR TABLE-ENTRY IS ONLY EVER LOADED
035900* BY A SEPARATE MOVE, WHICH IS WHERE THE ZERO-FILL / DECIMAL-POINT
036000* ALIGNMENT BEHAVIOUR OF THE MOVE STATEMENT DOES THE CONVERSION.
036100*
036200 01  WS-CSV-Parse-Work.
036300     03  WS-CSV-Length-Raw        PIC X(8).
036400     03  WS-CSV-Length-Raw-Len    PIC 9   COMP.
036500     03  WS-CSV-Value-Cr-Raw      PIC X(10).
036600     03  WS-CSV-Value-Cr-Raw-Len  PIC 9   COMP.
036700     03  WS-CSV-Year-Raw          PIC X(4).
036800     03  WS-CSV-Year-Raw-Len      PIC 9   COMP.
036900     03  WS-CSV-Bidders-Raw       PIC X(3).
037000     03  WS-CSV-Bidders-Raw-Len   PIC 9   COMP.
037100     03  WS-CSV-Int-Text          PIC X(6).
037200     03  WS-CSV-Int-Text-Len      PIC 9   COMP.
037300     03  WS-CSV-Dec-Text          PIC X(3).
037400     03  WS-CSV-Dec-Text-Len      PIC 9   COMP.
037500     03  FILLER                   PIC X(4).
037600*
037700* CSV BUILD BUFFERS FOR THE TWO OUTPUT EXTRACTS (JJ010/JJ020) - THE
037800* EDITED FIELDS ABOVE CARRY COMMAS FOR THE PRINTED REPORT, THESE DO
037900* NOT, SINCE THE EXTRACTS ARE READ BACK BY OTHER PROGRAMS.
038000*
038100 01  WS-CSV-Build-Work.
038200     03  WS-CSV-Out-Amount        PIC 9(11).99.
038300     03  WS-CSV-Out-Count         PIC 9(5).
038400     03  WS-CSV-Out-Year          PIC 9999.
038500     03  WS-CSV-Out-Length        PIC 9(3).99.
038600     03  WS-CSV-Out-ValueCr       PIC 9(5).99.
038700     03  WS-CSV-Out-Rs13          PIC 9(13).99.
038800     03  WS-CSV-Out-CostKm        PIC 9(11).99.
038900     03  WS-CSV-Out-Bidders       PIC 9(3).
039000     03  FILLER                   PIC X(4).
039100*
039200* ONE-FIELD-AT-A-TIME SWAP AREA FOR THE SMALL ACCUMULATOR-TABLE
039300* BUBBLE SORTS (FF020/FF032/FF050) - KEPT SEPARATE FROM THE LOOP
039400* CONTROL FIELDS SO A SWAP NEVER CLOBBERS THE PERFORM VARYING INDEX.
039500*
039600 01  WS-Sort-Swap-Work.
039700     03  WS-Swap-District         PIC X(20).
039800     03  WS-Swap-Amount           PIC S9(13)V99 COMP-3.
039900     03  WS-Swap-Count            PIC 9(5)      COMP.
040000     03  WS-Swap-Year             PIC 9(4)      COMP.
040100     03  WS-Swap-Sub              PIC 9(3)      COMP.
040200     03  WS-Swap-Sort-Value       PIC S9(11)V9(4) COMP-3.
040300     03  WS-Swap-Vendor           PIC X(40).
040400     03  WS-Swap-Mean             PIC S9(13)V99 COMP-3.
040500     03  WS-Str-Ptr               PIC 9(3)      COMP.
040600     03  FILLER                   PIC X(4).
040700*
040800 PROCEDURE DIVISION.
040900*================================
041000*
041100* AA000 - MAIN LINE.  ONE PASS: LOAD, INFLATE, FILTER, AGGREGATE,
041200* DETECT, FLAG, THEN WRITE THE TWO EXTRACTS AND THE REPORT.  IF THE
041300* INPUT FEED IS EMPTY THE EXTRACTS AND REPORT ARE STILL WRITTEN -
041400* HEADER LINES ONLY, "N/A" STATISTICS - SEE THE 04/02/98 CHANGE.
041500*
041600* 09/08/26 RMK -    .03 DROPPED THE "IF WS-TENDER-COUNT > ZERO"
041700*                WRAPPER - ON A TRULY EMPTY FEED IT WAS SKIPPING
041800*                DD010/EE010 SO TIME-RANGE-TEXT STAYED SPACES INSTEAD
041900*                OF "N/A", AND SKIPPING II010 SO NO INSIGHT LINE WAS
042000*                EVER BUILT.  EVERY PARAGRAPH BELOW ALREADY GUARDS ITS
042100*                OWN ZERO CASE (DD010, EE010, ZZ010) - RUN THEM PLAIN.
042200* 09/08/26 RMK -    .04 MADE EVERY AA0NN/BB0NN/.../ZZ0NN UNIT A REAL
042300*                SECTION WITH ITS OWN -EXIT, PER THE STANDING HOUSE
042400*                SECTION/-EXIT RULE - THESE WERE PLAIN PARAGRAPHS
042500*                WEARING SECTION-STYLE NAMES BUT NONE WERE ACTUALLY
042600*                DECLARED AS SUCH.  NO LOGIC CHANGE, PERFORMS NOW RUN
042700*                THE WHOLE NAMED SECTION RATHER THAN A THRU RANGE.
042800*
042900 AA000-MAIN-LINE SECTION.
043000*    U1 - LOAD AND CLEANSE THE FEED.
043100     PERFORM AA010-INITIALIZE.
043200     PERFORM BB010-LOAD-TENDER-FILE.
043300*    U2 - RE-STATE EVERY VALUE TO BASE-YEAR RUPEES.
043400     PERFORM CC010-ADJUST-ALL-TENDERS.
043500*    U3 - APPLY THE FILTER AND ENUMERATE DIMENSIONS.
043600     PERFORM DD010-BUILD-FILTERED-SET.
043700     PERFORM DD030-EXTRACT-DIMENSIONS.
043800*    U5 - DISTRICT/YEAR/VENDOR AGGREGATION.
043900     PERFORM FF010-BUILD-DISTRICT-TOTALS.
044000     PERFORM FF030-BUILD-YEAR-TOTALS.
044100     PERFORM FF040-BUILD-VENDOR-TOTALS.
044200     PERFORM FF050-RANK-VENDORS.
044300*    U4 - CORE STATISTICS OVER THE FILTERED SET.
044400     PERFORM EE010-CORE-STATISTICS.
044500*    U6 - STATISTICAL OBSERVATIONS.  SKIPPED OUTRIGHT ON A TRULY
044600*    EMPTY FILTERED SET SINCE THERE IS NOTHING TO QUANTILE.
044700     IF WS-FILTERED-COUNT > ZERO
044800         PERFORM GG010-COMPUTE-QUANTILES
044900         PERFORM GG020-DETECT-HIGH-COST
045000         PERFORM GG030-DETECT-LOW-COMPETITION
045100         PERFORM GG040-DETECT-YEAR-OVER-YEAR
045200     END-IF.
045300*    U7 - COMPREHENSIVE ANOMALY FLAGGING, WHOLE DATASET.
045400     PERFORM HH010-ZSCORE-FLAGS.
045500     PERFORM HH020-VENDOR-DOMINANCE-FLAGS.
045600     PERFORM HH030-LOW-COMPETITION-FLAGS.
045700     PERFORM HH040-FLAG-SUMMARY-COUNTS.
045800*    U8 - NARRATIVE INSIGHT LINE.
045900     PERFORM II010-BUILD-INSIGHT-LINE.
046000*    U9 - THE TWO EXTRACTS AND THE NINE-PART REPORT.
046100     PERFORM JJ010-WRITE-SUMMARY-EXTRACT.
046200     PERFORM JJ020-WRITE-DETAILED-EXTRACT.
046300     PERFORM JJ030-PRINT-REPORT.
046400     PERFORM ZZ090-CLOSE-DOWN.
046500     STOP RUN.
046600*
046700* AA010 - OPEN EVERYTHING UP FRONT.  A FAILURE HERE IS FATAL - THERE
046800* IS NOTHING SENSIBLE TO REPORT WITHOUT THE FEED OR THE OUTPUT FILES.
046900*
047000 AA010-INITIALIZE SECTION.
047100*    TENDATA MUST OPEN CLEAN - NO INPUT, NO RUN.
047200     OPEN INPUT TENDER-FILE.
047300     IF WS-TENDER-STATUS NOT = "00"
047400         DISPLAY TA001 WS-TENDER-STATUS
047500         GO TO AA099-ABORT-RUN
047600     END-IF.
047700*    BOTH EXTRACT FILES SHARE TA003 - THE DISPLAY LINE NAMES WHICH
047800*    ONE FAILED VIA THE STATUS FIELD MOVED IN AHEAD OF IT.
047900     OPEN OUTPUT SUMMARY-EXTRACT.
048000     IF WS-SUMMARY-STATUS NOT = "00"
048100         DISPLAY TA003 WS-SUMMARY-STATUS
048200         GO TO AA099-ABORT-RUN
048300     END-IF.
048400     OPEN OUTPUT DETAILED-EXTRACT.
048500     IF WS-DETAIL-STATUS NOT = "00"
048600         DISPLAY TA003 WS-DETAIL-STATUS
048700         GO TO AA099-ABORT-RUN
048800     END-IF.
048900     OPEN OUTPUT REPORT-FILE.
049000     IF WS-REPORT-STATUS NOT = "00"
049100         DISPLAY TA004 WS-REPORT-STATUS
049200         GO TO AA099-ABORT-RUN
049300     END-IF.
049400 AA010-EXIT SECTION.
049500*    PLAIN FALL-THROUGH EXIT FOR THE PERFORM ABOVE.
049600*    NOTHING TO CLEAN UP HERE - JUST A LANDING SPOT FOR THE PERFORM.
049700     EXIT SECTION.
049800*
049900* AA099 - THE ONLY WAY OUT ON AN OPEN FAILURE.  NOTHING SENSIBLE CAN
050000* BE REPORTED WITHOUT THE FEED OR THE OUTPUT FILES, SO THIS IS A
050100* PLAIN STOP, NOT A GO-BACK-AND-RETRY.
050200*
050300 AA099-ABORT-RUN SECTION.
050400*    REACHED ONLY VIA GO TO ON AN OPEN FAILURE.
050500*    WRITES THE MESSAGE AND SETS WS-RETURN-CODE BEFORE FALLING INTO ZZ090.
050600     STOP RUN.
050700*
050800*================================
050900* U1 - LOAD AND CLEANSE (BB SERIES)
051000*================================
051100*
051200 BB010-LOAD-TENDER-FILE SECTION.
051300*    FIRST RECORD ON TENDATA IS THE CSV HEADER LINE - READ AND
051400*    THROW IT AWAY, THEN LOAD DATA RECORDS UNTIL EOF OR THE TABLE
051500*    IS FULL (250 ROWS - SEE THE REMARKS IN WSTEND.COB).
051600     READ TENDER-FILE
051700         AT END MOVE "Y" TO WS-Tender-EOF
051800     END-READ.
051900     IF NOT TENDER-EOF
052000         PERFORM BB015-READ-TENDER-RECORD
052100             UNTIL TENDER-EOF
052200                OR WS-TENDER-COUNT NOT LESS THAN WS-TENDER-MAX
052300     END-IF.
052400     CLOSE TENDER-FILE.
052500 BB010-EXIT SECTION.
052600*    PLAIN FALL-THROUGH EXIT.
052700*    SAME PATTERN AS AA010-EXIT ABOVE.
052800     EXIT SECTION.
052900*
053000* BB015 - ONE DATA RECORD.  STATUS "10" (AT END) IS THE NORMAL WAY
053100* OUT OF THE LOOP IN BB010; ANY OTHER NON-"00" STATUS IS A GENUINE
053200* READ FAILURE ON TENDATA (BAD BLOCK, DEVICE ERROR) AND STOPS THE
053300* LOAD RIGHT THERE - THE ROW NEVER REACHES BB020 IN THAT CASE.
053400*
053500 BB015-READ-TENDER-RECORD SECTION.
053600*    ONE READ, THEN THE FIVE-STEP PARSE/CLEANSE/STORE CHAIN.
053700*    TA002 FIRES ONLY ON A NON-SPACE, NON-'10' FILE STATUS - NORMAL EOF
053800*    DOES NOT.
053900     READ TENDER-FILE
054000         AT END MOVE "Y" TO WS-Tender-EOF
054100     END-READ.
054200     IF NOT TENDER-EOF
054300         IF WS-TENDER-STATUS NOT = "00"
054400             DISPLAY TA002 WS-TENDER-STATUS
054500             MOVE "Y" TO WS-Tender-EOF
054600         ELSE
054700             PERFORM BB020-PARSE-CSV-LINE
054800             PERFORM BB021-SPLIT-NUMERIC-FIELDS
054900             PERFORM BB030-CLEANSE-ENTRY
055000             PERFORM BB040-NORMALIZE-VENDOR
055100             PERFORM BB050-STORE-TENDER-ROW
055200         END-IF
055300     END-IF.
055400*
055500* BB020 - SPLIT THE COMMA-SEPARATED LINE.  EVERY TARGET HERE IS
055600* ALPHANUMERIC - SEE THE REMARKS AT WS-CSV-PARSE-WORK.
055700*
055800 BB020-PARSE-CSV-LINE SECTION.
055900*    STRAIGHT ALPHANUMERIC FIELDS MOVE ACROSS AS-IS; LENGTH-KM,
056000*    VALUE-CR, YEAR AND BIDDERS ARE NUMERAL TEXT AND LAND IN THE
056100*    RAW BUFFERS FOR BB021 TO FINISH CONVERTING.
056200     UNSTRING TENDER-FILE-RECORD DELIMITED BY ","
056300         INTO TA-TENDER-ID
056400              TA-STATE
056500              TA-DISTRICT
056600              TA-DEPARTMENT
056700              TA-ROAD-TYPE
056800              WS-CSV-LENGTH-RAW    COUNT IN WS-CSV-LENGTH-RAW-LEN
056900              TA-VENDOR-NAME
057000              WS-CSV-VALUE-CR-RAW  COUNT IN WS-CSV-VALUE-CR-RAW-LEN
057100              WS-CSV-YEAR-RAW      COUNT IN WS-CSV-YEAR-RAW-LEN
057200              WS-CSV-BIDDERS-RAW   COUNT IN WS-CSV-BIDDERS-RAW-LEN
057300     END-UNSTRING.
057400*
057500* BB021 - LENGTH-KM AND VALUE-CR CARRY A DECIMAL POINT IN THE FEED,
057600* SO THEY ARE SPLIT AGAIN AT THE "." AND REJOINED THROUGH THE
057700* WS-CSV-...-GROUP REDEFINITION IN WSTEND.COB.  YEAR AND BIDDERS ARE
057800* WHOLE NUMBERS AND MOVE STRAIGHT ACROSS.
057900*
058000 BB021-SPLIT-NUMERIC-FIELDS SECTION.
058100*    LENGTH-KM: SPLIT AT THE DECIMAL POINT, REBUILD THROUGH THE
058200*    WS-CSV-LENGTH REDEFINITION IN WSTEND.COB, THEN MOVE INTO THE
058300*    PACKED WORKING FIELD.
058400     UNSTRING WS-CSV-LENGTH-RAW (1:WS-CSV-LENGTH-RAW-LEN)
058500         DELIMITED BY "."
058600         INTO WS-CSV-INT-TEXT   COUNT IN WS-CSV-INT-TEXT-LEN
058700              WS-CSV-DEC-TEXT   COUNT IN WS-CSV-DEC-TEXT-LEN
058800     END-UNSTRING.
058900     MOVE WS-CSV-INT-TEXT (1:WS-CSV-INT-TEXT-LEN) TO
059000          WS-CSV-LENGTH-INT.
059100     MOVE WS-CSV-DEC-TEXT (1:WS-CSV-DEC-TEXT-LEN) TO
059200          WS-CSV-LENGTH-DEC.
059300     MOVE WS-CSV-LENGTH   TO TA-PROJECT-LENGTH-KM.
059400*
059500*    VALUE-CR: SAME SPLIT-AND-REBUILD SHAPE AS LENGTH-KM ABOVE.
059600     UNSTRING WS-CSV-VALUE-CR-RAW (1:WS-CSV-VALUE-CR-RAW-LEN)
059700         DELIMITED BY "."
059800         INTO WS-CSV-INT-TEXT   COUNT IN WS-CSV-INT-TEXT-LEN
059900              WS-CSV-DEC-TEXT   COUNT IN WS-CSV-DEC-TEXT-LEN
060000     END-UNSTRING.
060100     MOVE WS-CSV-INT-TEXT (1:WS-CSV-INT-TEXT-LEN) TO
060200          WS-CSV-VALUE-CR-INT.
060300     MOVE WS-CSV-DEC-TEXT (1:WS-CSV-DEC-TEXT-LEN) TO
060400          WS-CSV-VALUE-CR-DEC.
060500     MOVE WS-CSV-VALUE-CR TO TA-TENDER-VALUE-CR.
060600*
060700*    YEAR AND BIDDERS ARE WHOLE NUMBERS - NO DECIMAL SPLIT NEEDED,
060800*    THE MOVE STATEMENT'S OWN ZERO-FILL DOES THE CONVERSION.
060900     MOVE WS-CSV-YEAR-RAW (1:WS-CSV-YEAR-RAW-LEN)
061000          TO TA-AWARD-YEAR.
061100     MOVE WS-CSV-BIDDERS-RAW (1:WS-CSV-BIDDERS-RAW-LEN)
061200          TO TA-BIDDERS-COUNT.
061300*
061400* BB030 - RUPEE VALUE AND THE ZERO-GUARDS (BATCH FLOW U1.1/U1.2).
061500* BIDDERS-COUNT HAS NO DECIMAL PLACES IN ITS PICTURE SO THE 0.01
061600* GUARD USED FOR THE MONEY AND LENGTH FIELDS BECOMES A FLOOR OF ONE
061700* BIDDER HERE - SAME INTENT, INTEGER FIELD.  SEE THE 04/02/98 NOTE.
061800*
061900 BB030-CLEANSE-ENTRY SECTION.
062000*    RUPEE VALUE FROM CRORE, THEN THE THREE ZERO-FLOORS.
062100*    VENDOR NAME SCRUBBING IS THE ONLY CLEANSING STEP TODAY - ROOM HERE IF
062200*    MORE ARE ADDED LATER.
062300     COMPUTE TA-TENDER-VALUE-RS ROUNDED =
062400             TA-TENDER-VALUE-CR * 10000000.
062500     IF TA-TENDER-VALUE-RS = ZERO
062600         MOVE .01 TO TA-TENDER-VALUE-RS
062700     END-IF.
062800     IF TA-PROJECT-LENGTH-KM = ZERO
062900         MOVE .01 TO TA-PROJECT-LENGTH-KM
063000     END-IF.
063100     IF TA-BIDDERS-COUNT = ZERO
063200         MOVE 1 TO TA-BIDDERS-COUNT
063300     END-IF.
063400*
063500* BB040 - VENDOR NAME CLEANSE (BATCH FLOW U1.3).  TRIM/UPPERCASE,
063600* THEN THE NINE SUFFIX RULES IN THE ORDER SPEC'D, THEN " & ", THEN
063700* STRIP "." AND ",", THEN COLLAPSE DOUBLE SPACES.  BB045/BB046 ARE
063800* THE SHARED FIND-AND-REPLACE ENGINE EVERY STEP RUNS THROUGH.
063900*
064000 BB040-NORMALIZE-VENDOR SECTION.
064100*    FOUR STEPS IN FIXED ORDER - SEE THE REMARKS ABOVE.
064200*    SIX SUB-STEPS, EACH ITS OWN SECTION BELOW, RUN IN A FIXED ORDER.
064300     PERFORM BB041-TRIM-AND-UPPERCASE.
064400     PERFORM BB042-CANON-SUFFIXES.
064500     PERFORM BB043-STRIP-PUNCTUATION.
064600     PERFORM BB044-COLLAPSE-SPACES.
064700*
064800 BB041-TRIM-AND-UPPERCASE SECTION.
064900*    UPPERCASE THE WHOLE FIELD, THEN SHIFT OUT LEADING BLANKS.
065000*    INSPECT TALLYING FOR THE TRAILING BLANKS, THEN THE UPPER-CASE
065100*    FUNCTION EQUIVALENT BY HAND.
065200     INSPECT TA-VENDOR-NAME CONVERTING
065300         "abcdefghijklmnopqrstuvwxyz" TO
065400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
065500     PERFORM BB0415-SHIFT-OUT-LEADING-SPACE
065600         UNTIL TA-VENDOR-NAME (1:1) NOT = SPACE
065700            OR TA-VENDOR-NAME = SPACES.
065800*
065900* BB0415 - SHIFT THE NAME LEFT ONE POSITION, DROPPING A LEADING
066000* SPACE THAT INSPECT CONVERTING CANNOT REMOVE ON ITS OWN.
066100*
066200 BB0415-SHIFT-OUT-LEADING-SPACE SECTION.
066300*    ONE LEFT SHIFT, CALLED REPEATEDLY BY BB041 UNTIL DONE.
066400*    STRING/UNSTRING PAIR, NOT A REFERENCE-MODIFICATION SHIFT.
066500     MOVE SPACES TO WS-Vendor-Shift.
066600     MOVE TA-VENDOR-NAME (2:39) TO WS-Vendor-Shift (1:39).
066700     MOVE WS-Vendor-Shift TO TA-VENDOR-NAME.
066800*
066900* BB042 - THE NINE SUFFIX SUBSTITUTIONS, LONGEST/MOST-PUNCTUATED
067000* FORM FIRST SO A SHORTER RULE DOES NOT PARTIALLY MATCH AND LEAVE
067100* A STRAY "." OR "LTD" BEHIND, THEN THE " & " TO " AND " SWAP.
067200*
067300 BB042-CANON-SUFFIXES SECTION.
067400*    NINE SEARCH/REPLACE PAIRS, ONE PER SUFFIX VARIANT.
067500*    INC., CORP., AND LTD VARIANTS ONLY - ANYTHING ELSE PASSES THROUGH
067600*    UNCHANGED.
067700     MOVE "PVT. LTD."       TO WS-Repl-Search.
067800     MOVE 9                 TO WS-Repl-Search-Len.
067900     MOVE "PVT LTD"         TO WS-Repl-Value.
068000     MOVE 7                 TO WS-Repl-Value-Len.
068100     PERFORM BB045-REPLACE-ALL-OCCURS.
068200*
068300     MOVE "PVT LTD."        TO WS-Repl-Search.
068400     MOVE 8                 TO WS-Repl-Search-Len.
068500     PERFORM BB045-REPLACE-ALL-OCCURS.
068600*
068700     MOVE "PRIVATE LIMITED" TO WS-Repl-Search.
068800     MOVE 15                TO WS-Repl-Search-Len.
068900     PERFORM BB045-REPLACE-ALL-OCCURS.
069000*
069100     MOVE "PRIVATE LTD."    TO WS-Repl-Search.
069200     MOVE 12                TO WS-Repl-Search-Len.
069300     PERFORM BB045-REPLACE-ALL-OCCURS.
069400*
069500     MOVE "PRIVATE LTD"     TO WS-Repl-Search.
069600     MOVE 11                TO WS-Repl-Search-Len.
069700     PERFORM BB045-REPLACE-ALL-OCCURS.
069800*
069900     MOVE "LIMITED"         TO WS-Repl-Search.
070000     MOVE 7                 TO WS-Repl-Search-Len.
070100     MOVE "LTD"             TO WS-Repl-Value.
070200     MOVE 3                 TO WS-Repl-Value-Len.
070300     PERFORM BB045-REPLACE-ALL-OCCURS.
070400*
070500     MOVE "LTD."            TO WS-Repl-Search.
070600     MOVE 4                 TO WS-Repl-Search-Len.
070700     PERFORM BB045-REPLACE-ALL-OCCURS.
070800*
070900     MOVE "INCORPORATED"    TO WS-Repl-Search.
071000     MOVE 12                TO WS-Repl-Search-Len.
071100     MOVE "INC"             TO WS-Repl-Value.
071200     MOVE 3                 TO WS-Repl-Value-Len.
071300     PERFORM BB045-REPLACE-ALL-OCCURS.
071400*
071500     MOVE "INC."            TO WS-Repl-Search.
071600     MOVE 4                 TO WS-Repl-Search-Len.
071700     PERFORM BB045-REPLACE-ALL-OCCURS.
071800*
071900     MOVE " & "             TO WS-Repl-Search.
072000     MOVE 3                 TO WS-Repl-Search-Len.
072100     MOVE " AND "           TO WS-Repl-Value.
072200     MOVE 5                 TO WS-Repl-Value-Len.
072300     PERFORM BB045-REPLACE-ALL-OCCURS.
072400*
072500* BB043 - DROP REMAINING "." AND "," CHARACTERS (ZERO-LENGTH
072600* REPLACEMENT VALUE, SO BB045/BB046 DELETE RATHER THAN SUBSTITUTE).
072700*
072800 BB043-STRIP-PUNCTUATION SECTION.
072900*    TWO PASSES OF THE ENGINE - PERIOD, THEN COMMA.
073000*    PERIODS AND COMMAS ONLY - HYPHENS AND AMPERSANDS ARE LEFT ALONE ON
073100*    PURPOSE.
073200     MOVE "."   TO WS-Repl-Search.
073300     MOVE 1     TO WS-Repl-Search-Len.
073400     MOVE SPACES TO WS-Repl-Value.
073500     MOVE ZERO  TO WS-Repl-Value-Len.
073600     PERFORM BB045-REPLACE-ALL-OCCURS.
073700     MOVE ","   TO WS-Repl-Search.
073800     MOVE 1     TO WS-Repl-Search-Len.
073900     PERFORM BB045-REPLACE-ALL-OCCURS.
074000*
074100* BB044 - COLLAPSE ANY DOUBLE SPACE LEFT BY THE SUFFIX/PUNCTUATION
074200* PASSES ABOVE DOWN TO A SINGLE SPACE.
074300*
074400 BB044-COLLAPSE-SPACES SECTION.
074500*    ONE PASS OF THE ENGINE, DOUBLE SPACE TO SINGLE.
074600*    REPEATED CALLS TO BB046 UNTIL NO DOUBLE-SPACE SURVIVES.
074700     MOVE "  "  TO WS-Repl-Search.
074800     MOVE 2     TO WS-Repl-Search-Len.
074900     MOVE " "   TO WS-Repl-Value.
075000     MOVE 1     TO WS-Repl-Value-Len.
075100     PERFORM BB045-REPLACE-ALL-OCCURS.
075200*
075300* BB045/BB046 - GENERIC "REPLACE EVERY OCCURRENCE" ENGINE, DRIVEN BY
075400* WS-REPL-SEARCH/VALUE.  A ZERO WS-REPL-VALUE-LEN MEANS DELETE THE
075500* MATCHED TEXT RATHER THAN SUBSTITUTE IT (USED BY BB043).  LOOPS BY
075600* PARAGRAPH, NOT INLINE, PER HOUSE STANDARD.
075700*
075800 BB045-REPLACE-ALL-OCCURS SECTION.
075900*    TALLY THE MATCHES, THEN REPLACE THEM ONE AT A TIME.
076000*    DRIVES BB046 IN A LOOP UNTIL WS-FOUND-SW COMES BACK 'N'.
076100     INSPECT TA-VENDOR-NAME TALLYING WS-Repl-Match-Count
076200         FOR ALL WS-Repl-Search (1:WS-Repl-Search-Len).
076300     PERFORM BB046-REPLACE-ONE-OCCUR
076400         UNTIL WS-Repl-Match-Count = ZERO.
076500*
076600* BB046 - ONE PASS OF THE ENGINE: SPLIT THE NAME AROUND THE FIRST
076700* REMAINING MATCH, REJOIN AROUND THE REPLACEMENT (OR CLOSE THE GAP
076800* WHEN THE REPLACEMENT IS EMPTY), THEN RE-TALLY FOR BB045'S LOOP TEST.
076900*
077000 BB046-REPLACE-ONE-OCCUR SECTION.
077100*    SPLIT ON THE FIRST MATCH, REJOIN, RE-TALLY FOR BB045.
077200*    SINGLE UNSTRING/STRING PASS - CALLER DECIDES WHETHER TO CALL IT
077300*    AGAIN.
077400     UNSTRING TA-VENDOR-NAME
077500         DELIMITED BY WS-Repl-Search (1:WS-Repl-Search-Len)
077600         INTO WS-Repl-Before COUNT IN WS-Repl-Before-Len
077700              WS-Repl-After  COUNT IN WS-Repl-After-Len
077800     END-UNSTRING.
077900     MOVE SPACES TO WS-Repl-Result.
078000     IF WS-Repl-Value-Len > ZERO
078100         STRING WS-Repl-Before (1:WS-Repl-Before-Len)
078200                    DELIMITED BY SIZE
078300                WS-Repl-Value  (1:WS-Repl-Value-Len)
078400                    DELIMITED BY SIZE
078500                WS-Repl-After  (1:WS-Repl-After-Len)
078600                    DELIMITED BY SIZE
078700             INTO WS-Repl-Result
078800         END-STRING
078900     ELSE
079000         STRING WS-Repl-Before (1:WS-Repl-Before-Len)
079100                    DELIMITED BY SIZE
079200                WS-Repl-After  (1:WS-Repl-After-Len)
079300                    DELIMITED BY SIZE
079400             INTO WS-Repl-Result
079500         END-STRING
079600     END-IF.
079700     MOVE WS-Repl-Result TO TA-VENDOR-NAME.
079800     INSPECT TA-VENDOR-NAME TALLYING WS-Repl-Match-Count
079900         FOR ALL WS-Repl-Search (1:WS-Repl-Search-Len).
080000*
080100* BB050 - APPEND THE CLEANSED, ADJUSTED-LATER ENTRY TO THE WORKING
080200* TABLE.  INFLATION ADJUSTMENT (U2) RUNS AS A SEPARATE PASS BELOW
080300* ONCE THE WHOLE TABLE IS LOADED - SEE CC010.
080400*
080500 BB050-STORE-TENDER-ROW SECTION.
080600*    ONE ROW, RAW VALUES ONLY - CC010 BELOW ADJUSTS EVERY ROW
080700*    ONCE THE WHOLE TABLE IS LOADED.
080800     ADD 1 TO WS-TENDER-COUNT.
080900     SET TA-IDX TO WS-TENDER-COUNT.
081000     MOVE WS-TENDER-ENTRY TO WS-TENDER-ROW-DATA (TA-IDX).
081100*
081200*================================
081300* U2 - INFLATION ADJUSTMENT (CC SERIES)
081400*================================
081500*
081600 CC010-ADJUST-ALL-TENDERS SECTION.
081700*    ONE INFLATION PASS OVER THE WHOLE LOADED TABLE.
081800*    ONE PASS OVER WS-TENDER-TABLE, CC020 DOES THE ACTUAL MATH PER ROW.
081900     PERFORM CC020-ADJUST-ONE-TENDER
082000         VARYING TA-IDX FROM 1 BY 1
082100         UNTIL TA-IDX > WS-TENDER-COUNT.
082200*
082300* CC020 - CPI(2024) / CPI(AWARD-YEAR), CARRIED TO SIX DECIMALS
082400* BEFORE THE MULTIPLY, PER THE 30/04/03 ROUNDING REVIEW.
082500*
082600 CC020-ADJUST-ONE-TENDER SECTION.
082700*    TWO LOOK-UPS: THE AWARD YEAR'S OWN INDEX, THEN THE BASE
082800*    YEAR'S, SO THE MULTIPLIER IS ALWAYS BASE-OVER-AWARD.
082900     MOVE RT-AWARD-YEAR (TA-IDX) TO WS-CPI-Search-Year.
083000     PERFORM CC030-FIND-CPI-INDEX.
083100     MOVE WS-CPI-Found-Index TO WS-CPI-Year-Idx-Save.
083200     MOVE PM-BASE-YEAR TO WS-CPI-Search-Year.
083300     PERFORM CC030-FIND-CPI-INDEX.
083400     MOVE WS-CPI-Found-Index TO WS-CPI-Base-Idx-Save.
083500     COMPUTE WS-CPI-Multiplier =
083600             WS-CPI-INDEX (WS-CPI-Base-Idx-Save) /
083700             WS-CPI-INDEX (WS-CPI-Year-Idx-Save).
083800     COMPUTE RT-VALUE-ADJ-RS (TA-IDX) ROUNDED =
083900             RT-TENDER-VALUE-RS (TA-IDX) * WS-CPI-Multiplier.
084000     COMPUTE RT-VALUE-ADJ-CR (TA-IDX) ROUNDED =
084100             RT-VALUE-ADJ-RS (TA-IDX) / 10000000.
084200*
084300* CC030 - NEAREST-YEAR CPI LOOK-UP.  SCANS THE SIX-ROW TABLE FOR THE
084400* SMALLEST ABSOLUTE YEAR DIFFERENCE; SINCE THE TABLE IS HELD YEAR
084500* ASCENDING AND THE TEST BELOW IS STRICTLY "<", THE FIRST OF TWO
084600* EQUALLY-NEAR YEARS WINS THE TIE, WHICH IS ALWAYS THE LOWER ONE.
084700*
084800 CC030-FIND-CPI-INDEX SECTION.
084900*    SEED THE BEST-DIFF HIGH, THEN SCAN THE WHOLE TABLE.
085000*    LINEAR SCAN OF THE 40-YEAR CPI TABLE - SMALL ENOUGH NOT TO NEED A
085100*    BINARY SEARCH.
085200     MOVE 1    TO WS-CPI-Found-Index.
085300     MOVE 9999 TO WS-CPI-Best-Diff.
085400     PERFORM CC031-SCAN-ONE-CPI-ENTRY
085500         VARYING WS-CPI-IDX FROM 1 BY 1
085600         UNTIL WS-CPI-IDX > WS-CPI-TABLE-COUNT.
085700*
085800* CC031 - TEST ONE TABLE ROW AGAINST THE BEST DIFFERENCE FOUND SO
085900* FAR, KEEPING ITS SUBSCRIPT WHEN THIS ROW IS CLOSER.
086000*
086100 CC031-SCAN-ONE-CPI-ENTRY SECTION.
086200*    ABSOLUTE YEAR DIFFERENCE AGAINST THE BEST SO FAR.
086300*    PERFORMED VARYING CC-SUB OVER THE WHOLE TABLE UNTIL A YEAR MATCH OR
086400*    THE END.
086500     COMPUTE WS-CPI-Diff =
086600             WS-CPI-Search-Year - WS-CPI-YEAR (WS-CPI-IDX).
086700     IF WS-CPI-Diff < ZERO
086800         COMPUTE WS-CPI-Diff = ZERO - WS-CPI-Diff
086900     END-IF.
087000     IF WS-CPI-Diff < WS-CPI-Best-Diff
087100         MOVE WS-CPI-Diff TO WS-CPI-Best-Diff
087200         SET  WS-CPI-Found-Index TO WS-CPI-IDX
087300     END-IF.
087400*
087500*================================
087600* U3 - FILTER AND DIMENSION VALIDATION (DD SERIES)
087700*================================
087800*
087900* DD010 - APPLY THE DISTRICT/DEPARTMENT FILTER PARAMETERS (AND
088000* SEMANTICS - A TENDER MUST MATCH BOTH TO BE INCLUDED).  A FILTER
088100* OF SPACES OR "ALL" MEANS "DO NOT FILTER ON THIS DIMENSION" PER THE
088200* RUN-PARAMETER REMARKS IN WSPARM.COB.
088300*
088400 DD010-BUILD-FILTERED-SET SECTION.
088500*    RESET THE SUBSCRIPT LIST BEFORE THE SCAN - EACH RUN STANDS ON
088600*    ITS OWN, NO CARRY-OVER FROM A PRIOR PASS IN THIS PROGRAM.
088700     MOVE ZERO TO WS-FILTERED-COUNT.
088800     PERFORM DD020-CHECK-ONE-TENDER
088900         VARYING TA-IDX FROM 1 BY 1
089000         UNTIL TA-IDX > WS-TENDER-COUNT.
089100     IF WS-FILTERED-COUNT = ZERO
089200         MOVE "Y" TO WS-Empty-Filtered-Set
089300     END-IF.
089400*
089500* DD020 - ONE ROW OF THE WORKING TABLE AGAINST BOTH FILTER FIELDS.
089600* A ROW THAT PASSES GOES ONTO THE FX-TENDER-ROW SUBSCRIPT LIST -
089700* EVERY U4-U9 SECTION AFTER THIS WORKS OFF THAT LIST, NEVER THE RAW
089800* WS-TENDER-TABLE DIRECTLY, SO THE FILTER ONLY HAS TO RUN ONCE.
089900*
090000 DD020-CHECK-ONE-TENDER SECTION.
090100*    ASSUME IN, THEN KNOCK IT OUT ON EITHER FILTER FAILING.
090200     MOVE "Y" TO WS-DD-Include-Flag.
090300     IF PM-DISTRICT-FILTER NOT = SPACES
090400        AND PM-DISTRICT-FILTER NOT = "ALL"
090500         IF RT-DISTRICT (TA-IDX) NOT = PM-DISTRICT-FILTER
090600             MOVE "N" TO WS-DD-Include-Flag
090700         END-IF
090800     END-IF.
090900     IF PM-DEPARTMENT-FILTER NOT = SPACES
091000        AND PM-DEPARTMENT-FILTER NOT = "ALL"
091100         IF RT-DEPARTMENT (TA-IDX) NOT = PM-DEPARTMENT-FILTER
091200             MOVE "N" TO WS-DD-Include-Flag
091300         END-IF
091400     END-IF.
091500     IF WS-DD-Include-Flag = "Y"
091600         ADD 1 TO WS-FILTERED-COUNT
091700         SET FX-IDX TO WS-FILTERED-COUNT
091800         MOVE TA-IDX TO FX-TENDER-ROW (FX-IDX)
091900     END-IF.
092000*
092100* DD030 - ENUMERATE THE DISTINCT DISTRICTS AND DEPARTMENTS PRESENT
092200* IN THE WHOLE FEED (U3), THEN USE THAT LIST TO SANITY-CHECK THE
092300* FILTER PARAMETERS THE RUN WAS GIVEN - A MIS-KEYED DISTRICT NAME
092400* OTHERWISE SILENTLY PRODUCES AN EMPTY REPORT WITH NO EXPLANATION.
092500* SEE THE 12/09/11 CHANGE.
092600*
092700 DD030-EXTRACT-DIMENSIONS SECTION.
092800*    DISTRICTS FIRST, VALIDATE, THEN THE SAME TWO STEPS FOR
092900*    DEPARTMENT - THE SCRATCH TABLE IS RESET BETWEEN THE TWO.
093000     MOVE ZERO TO WS-Generic-Count.
093100     PERFORM DD031-INSERT-ONE-DISTRICT
093200         VARYING TA-IDX FROM 1 BY 1
093300         UNTIL TA-IDX > WS-TENDER-COUNT.
093400     PERFORM DD033-VALIDATE-DISTRICT.
093500*
093600     MOVE ZERO TO WS-Generic-Count.
093700     PERFORM DD032-INSERT-ONE-DEPARTMENT
093800         VARYING TA-IDX FROM 1 BY 1
093900         UNTIL TA-IDX > WS-TENDER-COUNT.
094000     PERFORM DD034-VALIDATE-DEPARTMENT.
094100*
094200* DD031 - ONE TENDER'S DISTRICT INTO THE SCRATCH DISTINCT LIST.
094300*
094400 DD031-INSERT-ONE-DISTRICT SECTION.
094500*    DISTRICT NAME STRAIGHT INTO THE GENERIC SCRATCH SLOT.
094600*    APPENDS AT WS-DIST-COUNT-PLUS-1 - NO DUPLICATE CHECK NEEDED HERE,
094700*    DD033 ALREADY DID THAT.
094800     MOVE RT-DISTRICT (TA-IDX) TO WS-Distinct-Value.
094900     PERFORM DD035-INSERT-DISTINCT.
095000*
095100* DD032 - SAME IDEA FOR DEPARTMENT.  DEPARTMENT IS ONLY 10 CHARACTERS
095200* WIDE SO IT IS RIGHT-PADDED WITH SPACES BEFORE COMPARE - THE SCRATCH
095300* ENTRY IS SIZED FOR THE WIDER OF THE TWO DIMENSIONS.
095400*
095500 DD032-INSERT-ONE-DEPARTMENT SECTION.
095600*    DEPARTMENT NAME, RIGHT-PADDED, INTO THE SAME SCRATCH SLOT.
095700*    SAME SHAPE AS DD031 ABOVE, KEYED ON DEPARTMENT INSTEAD OF DISTRICT.
095800     MOVE SPACES TO WS-Distinct-Value.
095900     MOVE RT-DEPARTMENT (TA-IDX) TO WS-Distinct-Value (1:10).
096000     PERFORM DD035-INSERT-DISTINCT.
096100*
096200* DD035 - GENERIC "ADD IF NOT ALREADY PRESENT" INSERT INTO THE
096300* SHARED WS-GENERIC-DISTINCT-LIST SCRATCH TABLE.  RE-USED FOR EACH
096400* DIMENSION IN TURN, NOT CONCURRENTLY.
096500*
096600 DD035-INSERT-DISTINCT SECTION.
096700*    SCAN FOR A MATCH FIRST, THEN INSERT ONLY IF NOT FOUND.
096800*    GENERIC VERSION OF DD031/DD032 - TAKES THE TABLE AND KEY BY
096900*    REFERENCE.
097000     MOVE "N" TO WS-Distinct-Found.
097100     IF WS-Generic-Count > ZERO
097200         PERFORM DD036-SCAN-ONE-DISTINCT
097300             VARYING GD-IDX FROM 1 BY 1
097400             UNTIL GD-IDX > WS-Generic-Count
097500                OR WS-Distinct-Found = "Y"
097600     END-IF.
097700     IF WS-Distinct-Found = "N"
097800        AND WS-Generic-Count < WS-Generic-Max
097900         ADD 1 TO WS-Generic-Count
098000         SET GD-IDX TO WS-Generic-Count
098100         MOVE WS-Distinct-Value TO WS-Generic-Entry (GD-IDX)
098200     END-IF.
098300*
098400* DD036 - COMPARE ONE SCRATCH-TABLE ROW TO THE VALUE BEING INSERTED
098500* OR LOOKED UP.  SHARED BY DD035 (INSERT) AND DD033/DD034 (VALIDATE).
098600*
098700 DD036-SCAN-ONE-DISTINCT SECTION.
098800*    ONE SCRATCH-TABLE ROW COMPARED TO THE VALUE IN HAND.
098900*    PERFORMED VARYING OVER THE CALLER'S TABLE, SET BY DD035 ABOVE.
099000     IF WS-Generic-Entry (GD-IDX) = WS-Distinct-Value
099100         MOVE "Y" TO WS-Distinct-Found
099200     END-IF.
099300*
099400* DD033 - IF A DISTRICT FILTER WAS GIVEN, MAKE SURE IT ACTUALLY
099500* APPEARS SOMEWHERE IN THE FEED.  A SPELLING SLIP HERE WOULD
099600* OTHERWISE JUST RUN THROUGH AS A LEGITIMATE ZERO-MATCH FILTER AND
099700* PRODUCE A REPORT THAT LOOKS CORRECT BUT IS EMPTY - TA005 WARNS
099800* THE OPERATOR RATHER THAN LETTING THAT PASS SILENTLY.
099900*
100000 DD033-VALIDATE-DISTRICT SECTION.
100100*    SKIPPED OUTRIGHT WHEN NO DISTRICT FILTER WAS GIVEN.
100200*    SETS WS-FOUND-SW SO DD031 KNOWS WHETHER TO BOTHER INSERTING.
100300     IF PM-DISTRICT-FILTER NOT = SPACES
100400        AND PM-DISTRICT-FILTER NOT = "ALL"
100500         MOVE "N" TO WS-Distinct-Found
100600         MOVE PM-DISTRICT-FILTER TO WS-Distinct-Value
100700         PERFORM DD036-SCAN-ONE-DISTINCT
100800             VARYING GD-IDX FROM 1 BY 1
100900             UNTIL GD-IDX > WS-Generic-Count
101000                OR WS-Distinct-Found = "Y"
101100         IF WS-Distinct-Found = "N"
101200             DISPLAY TA005 PM-DISTRICT-FILTER
101300         END-IF
101400     END-IF.
101500*
101600* DD034 - SAME WARNING FOR THE DEPARTMENT FILTER - TA006.
101700*
101800 DD034-VALIDATE-DEPARTMENT SECTION.
101900*    SAME SHAPE AS DD033, DEPARTMENT FIELD INSTEAD.
102000*    MIRROR OF DD033 ABOVE FOR THE DEPARTMENT TABLE.
102100     IF PM-DEPARTMENT-FILTER NOT = SPACES
102200        AND PM-DEPARTMENT-FILTER NOT = "ALL"
102300         MOVE "N" TO WS-Distinct-Found
102400         MOVE SPACES TO WS-Distinct-Value
102500         MOVE PM-DEPARTMENT-FILTER TO WS-Distinct-Value (1:10)
102600         PERFORM DD036-SCAN-ONE-DISTINCT
102700             VARYING GD-IDX FROM 1 BY 1
102800             UNTIL GD-IDX > WS-Generic-Count
102900                OR WS-Distinct-Found = "Y"
103000         IF WS-Distinct-Found = "N"
103100             DISPLAY TA006 PM-DEPARTMENT-FILTER
103200         END-IF
103300     END-IF.
103400*
103500*================================
103600* U5 - DISTRICT / YEAR / VENDOR AGGREGATION (FF SERIES)
103700*================================
103800*
103900* FF010 - SPENDING AND PROJECT COUNT BY DISTRICT, OVER THE FILTERED
104000* SET.  BUILT AS A TABLE-LOOKUP-AND-UPDATE PASS RATHER THAN A
104100* PHYSICAL SORT, SINCE AT MOST 40 DISTRICTS CAN APPEAR - SEE THE
104200* REMARKS AT WSDIST.COB.
104300*
104400 FF010-BUILD-DISTRICT-TOTALS SECTION.
104500*    ACCUMULATE PASS, THEN SORT THE FINISHED TABLE.
104600*    FF011 DOES THE ACCUMULATION, FF020 BELOW DOES THE SORT.
104700     MOVE ZERO TO WS-DISTRICT-COUNT.
104800     PERFORM FF011-ACCUM-ONE-DISTRICT
104900         VARYING FX-IDX FROM 1 BY 1
105000         UNTIL FX-IDX > WS-FILTERED-COUNT.
105100     PERFORM FF020-SORT-DISTRICT-TOTALS.
105200*
105300* FF011 - ONE FILTERED TENDER INTO THE DISTRICT-TOTALS TABLE.  FIRST
105400* SIGHTING OF A DISTRICT OPENS A NEW ROW (FF012 SCANS FOR A MATCH);
105500* EVERY SIGHTING ADDS TO ITS SPENDING AND PROJECT COUNT.
105600*
105700 FF011-ACCUM-ONE-DISTRICT SECTION.
105800*    SCAN FOR THE ROW, OPEN ONE IF NEW, THEN ADD IN.
105900*    FF012 FINDS THE SLOT, THIS PARAGRAPH ADDS INTO IT.
106000     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
106100     MOVE "N" TO WS-Distinct-Found.
106200     IF WS-DISTRICT-COUNT > ZERO
106300         PERFORM FF012-SCAN-ONE-DISTRICT-ROW
106400             VARYING DI-IDX FROM 1 BY 1
106500             UNTIL DI-IDX > WS-DISTRICT-COUNT
106600                OR WS-Distinct-Found = "Y"
106700     END-IF.
106800     IF WS-Distinct-Found = "N"
106900         ADD 1 TO WS-DISTRICT-COUNT
107000         SET DI-IDX TO WS-DISTRICT-COUNT
107100         MOVE RT-DISTRICT (TA-IDX) TO DI-DISTRICT (DI-IDX)
107200         MOVE ZERO TO DI-TOTAL-SPENDING (DI-IDX)
107300         MOVE ZERO TO DI-PROJECT-COUNT (DI-IDX)
107400     END-IF.
107500     ADD RT-VALUE-ADJ-RS (TA-IDX) TO DI-TOTAL-SPENDING (DI-IDX).
107600     ADD 1 TO DI-PROJECT-COUNT (DI-IDX).
107700*
107800* FF012 - HAS THIS DISTRICT ALREADY GOT A ROW IN THE TABLE.
107900*
108000 FF012-SCAN-ONE-DISTRICT-ROW SECTION.
108100*    ONE TABLE ROW COMPARED TO THE CURRENT TENDER'S DISTRICT.
108200*    LINEAR SCAN OF WS-DIST-TOTAL-TABLE FOR A MATCHING DISTRICT CODE.
108300     IF DI-DISTRICT (DI-IDX) = RT-DISTRICT (TA-IDX)
108400         MOVE "Y" TO WS-Distinct-Found
108500     END-IF.
108600*
108700* FF020 - DISTRICTS PRINT IN NAME-ASCENDING ORDER (U9 REPORT PART
108800* 4).  A SMALL TABLE (40 ROWS MAX) SO A PLAIN BUBBLE SORT SUFFICES -
108900* SEE ZZ020 FOR THE SHARED PATTERN, THIS ONE SORTS ITS OWN TABLE
109000* SINCE THE ROW LAYOUT DIFFERS FROM THE GENERIC SCRATCH ARRAY.
109100*
109200 FF020-SORT-DISTRICT-TOTALS SECTION.
109300*    SKIPPED OUTRIGHT ON A ONE-ROW OR EMPTY TABLE.
109400*    BUBBLE SORT, DESCENDING ON TOTAL AMOUNT - THE TABLE IS NEVER MORE
109500*    THAN A FEW DOZEN ROWS.
109600     IF WS-DISTRICT-COUNT > 1
109700         PERFORM FF021-SORT-PASS
109800             VARYING WS-ROW-SUB FROM 1 BY 1
109900             UNTIL WS-ROW-SUB > WS-DISTRICT-COUNT - 1
110000     END-IF.
110100*
110200* FF021 - ONE BUBBLE PASS OVER THE DISTRICT TABLE.
110300*
110400 FF021-SORT-PASS SECTION.
110500*    ONE PASS OVER THE UNSETTLED PORTION OF THE TABLE.
110600*    ONE FULL PASS OVER THE TABLE, SWAPPING ADJACENT OUT-OF-ORDER PAIRS.
110700     PERFORM FF022-SORT-COMPARE
110800         VARYING WS-ROW-SUB-2 FROM 1 BY 1
110900         UNTIL WS-ROW-SUB-2 > WS-DISTRICT-COUNT - WS-ROW-SUB.
111000*
111100* FF022 - COMPARE/SWAP ONE ADJACENT PAIR.  THREE FIELDS MOVE TOGETHER
111200* SO THE ROW STAYS A UNIT - THE THREE-VARIABLE SWAP-AREA IN WSDIST
111300* EXISTS JUST FOR THIS.
111400*
111500 FF022-SORT-COMPARE SECTION.
111600*    COMPARE ONE ADJACENT PAIR, SWAP THE WHOLE ROW IF NEEDED.
111700*    TRUE WHEN THE PAIR IS OUT OF ORDER AND NEEDS SWAPPING.
111800     SET DI-IDX TO WS-ROW-SUB-2.
111900     IF DI-DISTRICT (DI-IDX) > DI-DISTRICT (DI-IDX + 1)
112000         MOVE DI-DISTRICT       (DI-IDX)     TO WS-Swap-District
112100         MOVE DI-TOTAL-SPENDING (DI-IDX)     TO WS-Swap-Amount
112200         MOVE DI-PROJECT-COUNT  (DI-IDX)     TO WS-Swap-Count
112300         MOVE DI-DISTRICT       (DI-IDX + 1) TO DI-DISTRICT       (DI-IDX)
112400         MOVE DI-TOTAL-SPENDING (DI-IDX + 1) TO DI-TOTAL-SPENDING (DI-IDX)
112500         MOVE DI-PROJECT-COUNT  (DI-IDX + 1) TO DI-PROJECT-COUNT  (DI-IDX)
112600         MOVE WS-Swap-District  TO DI-DISTRICT       (DI-IDX + 1)
112700         MOVE WS-Swap-Amount    TO DI-TOTAL-SPENDING (DI-IDX + 1)
112800         MOVE WS-Swap-Count     TO DI-PROJECT-COUNT  (DI-IDX + 1)
112900     END-IF.
113000*
113100* FF030 - SPENDING AND PROJECT COUNT BY AWARD YEAR, OVER THE
113200* FILTERED SET.  PRINTS YEAR-ASCENDING (U9 REPORT PART 5).
113300*
113400 FF030-BUILD-YEAR-TOTALS SECTION.
113500*    SAME ACCUMULATE-THEN-SORT SHAPE AS FF010, KEYED ON YEAR.
113600*    SAME SHAPE AS FF010 ABOVE, KEYED ON AWARD YEAR.
113700     MOVE ZERO TO WS-YEAR-COUNT.
113800     PERFORM FF031-ACCUM-ONE-YEAR
113900         VARYING FX-IDX FROM 1 BY 1
114000         UNTIL FX-IDX > WS-FILTERED-COUNT.
114100     PERFORM FF032-SORT-YEAR-TOTALS.
114200*
114300* FF031 - SAME ACCUMULATE-OR-OPEN-A-ROW PATTERN AS FF011, KEYED ON
114400* AWARD YEAR INSTEAD OF DISTRICT.
114500*
114600 FF031-ACCUM-ONE-YEAR SECTION.
114700*    SCAN FOR THE YEAR ROW, OPEN ONE IF NEW, THEN ADD IN.
114800*    FF033 FINDS THE SLOT, THIS PARAGRAPH ADDS INTO IT.
114900     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
115000     MOVE "N" TO WS-Distinct-Found.
115100     IF WS-YEAR-COUNT > ZERO
115200         PERFORM FF033-SCAN-ONE-YEAR-ROW
115300             VARYING YR-IDX FROM 1 BY 1
115400             UNTIL YR-IDX > WS-YEAR-COUNT
115500                OR WS-Distinct-Found = "Y"
115600     END-IF.
115700     IF WS-Distinct-Found = "N"
115800         ADD 1 TO WS-YEAR-COUNT
115900         SET YR-IDX TO WS-YEAR-COUNT
116000         MOVE RT-AWARD-YEAR (TA-IDX) TO YR-AWARD-YEAR (YR-IDX)
116100         MOVE ZERO TO YR-TOTAL-SPENDING (YR-IDX)
116200         MOVE ZERO TO YR-PROJECT-COUNT (YR-IDX)
116300     END-IF.
116400     ADD RT-VALUE-ADJ-RS (TA-IDX) TO YR-TOTAL-SPENDING (YR-IDX).
116500     ADD 1 TO YR-PROJECT-COUNT (YR-IDX).
116600*
116700* FF033 - HAS THIS AWARD YEAR ALREADY GOT A ROW.
116800*
116900 FF033-SCAN-ONE-YEAR-ROW SECTION.
117000*    ONE TABLE ROW COMPARED TO THE CURRENT TENDER'S YEAR.
117100*    LINEAR SCAN OF WS-YEAR-TOTAL-TABLE FOR A MATCHING AWARD YEAR.
117200     IF YR-AWARD-YEAR (YR-IDX) = RT-AWARD-YEAR (TA-IDX)
117300         MOVE "Y" TO WS-Distinct-Found
117400     END-IF.
117500*
117600* FF032 - YEAR TABLE SORTS YEAR-ASCENDING, SAME BUBBLE-SORT SHAPE AS
117700* FF020 BUT OVER THE YEAR ROW LAYOUT.
117800*
117900 FF032-SORT-YEAR-TOTALS SECTION.
118000*    SAME BUBBLE-SORT GUARD AND SHAPE AS FF020.
118100*    SAME BUBBLE SORT SHAPE AS FF020, BUT ASCENDING ON YEAR.
118200     IF WS-YEAR-COUNT > 1
118300         PERFORM FF034-SORT-PASS
118400             VARYING WS-ROW-SUB FROM 1 BY 1
118500             UNTIL WS-ROW-SUB > WS-YEAR-COUNT - 1
118600     END-IF.
118700*
118800 FF034-SORT-PASS SECTION.
118900*    ONE PASS OVER THE UNSETTLED PORTION OF THE YEAR TABLE.
119000*    ONE FULL PASS, SWAPPING ADJACENT OUT-OF-ORDER YEAR ENTRIES.
119100     PERFORM FF035-SORT-COMPARE
119200         VARYING WS-ROW-SUB-2 FROM 1 BY 1
119300         UNTIL WS-ROW-SUB-2 > WS-YEAR-COUNT - WS-ROW-SUB.
119400*
119500 FF035-SORT-COMPARE SECTION.
119600*    COMPARE ONE ADJACENT PAIR OF YEAR ROWS, SWAP IF NEEDED.
119700*    TRUE WHEN THE EARLIER SLOT HOLDS THE LATER YEAR.
119800     SET YR-IDX TO WS-ROW-SUB-2.
119900     IF YR-AWARD-YEAR (YR-IDX) > YR-AWARD-YEAR (YR-IDX + 1)
120000         MOVE YR-AWARD-YEAR     (YR-IDX)     TO WS-Swap-Year
120100         MOVE YR-TOTAL-SPENDING (YR-IDX)     TO WS-Swap-Amount
120200         MOVE YR-PROJECT-COUNT  (YR-IDX)     TO WS-Swap-Count
120300         MOVE YR-AWARD-YEAR     (YR-IDX + 1) TO YR-AWARD-YEAR     (YR-IDX)
120400         MOVE YR-TOTAL-SPENDING (YR-IDX + 1) TO YR-TOTAL-SPENDING (YR-IDX)
120500         MOVE YR-PROJECT-COUNT  (YR-IDX + 1) TO YR-PROJECT-COUNT  (YR-IDX)
120600         MOVE WS-Swap-Year      TO YR-AWARD-YEAR     (YR-IDX + 1)
120700         MOVE WS-Swap-Amount    TO YR-TOTAL-SPENDING (YR-IDX + 1)
120800         MOVE WS-Swap-Count     TO YR-PROJECT-COUNT  (YR-IDX + 1)
120900     END-IF.
121000*
121100* FF040 - SPENDING, CONTRACT COUNT, AVERAGE VALUE, AVERAGE BIDDERS
121200* AND SHARE-OF-TOTAL PER VENDOR, OVER THE FILTERED SET (U5.3).
121300*
121400 FF040-BUILD-VENDOR-TOTALS SECTION.
121500*    TWO PASSES - SEE THE INLINE PASS 1/PASS 2 REMARKS BELOW.
121600*    FF041 ACCUMULATES, FF042 BELOW COMPUTES THE PER-VENDOR AVERAGE.
121700     MOVE ZERO TO WS-VENDOR-COUNT.
121800     MOVE ZERO TO WS-VENDOR-GRAND-TOTAL.
121900     MOVE ZERO TO WS-VENDOR-BIDDERS-SUM.
122000*    PASS 1 - ACCUMULATE EVERY VENDOR ROW AND THE TWO GRAND TOTALS.
122100     PERFORM FF041-ACCUM-ONE-VENDOR
122200         VARYING FX-IDX FROM 1 BY 1
122300         UNTIL FX-IDX > WS-FILTERED-COUNT.
122400*    PASS 2 - NOW THE GRAND TOTALS ARE FINAL, FINISH THE AVERAGES.
122500     PERFORM FF042-FINISH-VENDOR-ROW
122600         VARYING VN-IDX FROM 1 BY 1
122700         UNTIL VN-IDX > WS-VENDOR-COUNT.
122800*
122900* FF041 - ONE FILTERED TENDER INTO THE VENDOR-TOTALS TABLE, PLUS THE
123000* TWO RUNNING GRAND TOTALS (VALUE, BIDDERS) FF042 USES BELOW TO
123100* FINISH OFF THE AVERAGES AND SHARE-OF-TOTAL PERCENTAGE.
123200*
123300 FF041-ACCUM-ONE-VENDOR SECTION.
123400*    SCAN FOR THE VENDOR ROW, OPEN ONE IF NEW, ADD IN AND TALLY.
123500*    FF043 FINDS THE SLOT, THIS PARAGRAPH ADDS INTO IT AND BUMPS THE AWARD
123600*    COUNT.
123700     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
123800     MOVE "N" TO WS-Distinct-Found.
123900     IF WS-VENDOR-COUNT > ZERO
124000         PERFORM FF043-SCAN-ONE-VENDOR-ROW
124100             VARYING VN-IDX FROM 1 BY 1
124200             UNTIL VN-IDX > WS-VENDOR-COUNT
124300                OR WS-Distinct-Found = "Y"
124400     END-IF.
124500     IF WS-Distinct-Found = "N"
124600        AND WS-VENDOR-COUNT < WS-VENDOR-MAX
124700         ADD 1 TO WS-VENDOR-COUNT
124800         SET VN-IDX TO WS-VENDOR-COUNT
124900         MOVE RT-VENDOR-NAME (TA-IDX) TO VN-VENDOR-NAME (VN-IDX)
125000         MOVE ZERO TO VN-TOTAL-VALUE (VN-IDX)
125100         MOVE ZERO TO VN-CONTRACT-COUNT (VN-IDX)
125200         MOVE ZERO TO VN-BIDDERS-SUM (VN-IDX)
125300     END-IF.
125400     ADD RT-VALUE-ADJ-RS (TA-IDX) TO VN-TOTAL-VALUE (VN-IDX).
125500     ADD 1 TO VN-CONTRACT-COUNT (VN-IDX).
125600     ADD RT-BIDDERS-COUNT (TA-IDX) TO VN-BIDDERS-SUM (VN-IDX).
125700     ADD RT-VALUE-ADJ-RS (TA-IDX) TO WS-VENDOR-GRAND-TOTAL.
125800     ADD RT-BIDDERS-COUNT (TA-IDX) TO WS-VENDOR-BIDDERS-SUM.
125900*
126000* FF043 - HAS THIS (CLEANSED) VENDOR NAME ALREADY GOT A ROW.
126100*
126200 FF043-SCAN-ONE-VENDOR-ROW SECTION.
126300*    ONE TABLE ROW COMPARED TO THE CURRENT TENDER'S VENDOR.
126400*    LINEAR SCAN OF WS-VENDOR-TOTAL-TABLE FOR A MATCHING VENDOR NAME.
126500     IF VN-VENDOR-NAME (VN-IDX) = RT-VENDOR-NAME (TA-IDX)
126600         MOVE "Y" TO WS-Distinct-Found
126700     END-IF.
126800*
126900* FF042 - ONE PASS OVER THE FINISHED VENDOR TABLE COMPUTING THE
127000* AVERAGES AND SHARE-PERCENT NOW THAT THE GRAND TOTAL IS KNOWN -
127100* CANNOT BE DONE INSIDE FF041 SINCE THE GRAND TOTAL IS STILL BUILDING
127200* WHILE THAT PASS RUNS.
127300*
127400 FF042-FINISH-VENDOR-ROW SECTION.
127500*    AVERAGE VALUE, AVERAGE BIDDERS, SHARE OF THE GRAND TOTAL.
127600*    DIVIDE TOTAL BY COUNT FOR THE MEAN - GUARDED AGAINST A ZERO-COUNT
127700*    ROW.
127800     COMPUTE VN-AVG-VALUE (VN-IDX) ROUNDED =
127900             VN-TOTAL-VALUE (VN-IDX) / VN-CONTRACT-COUNT (VN-IDX).
128000     COMPUTE VN-AVG-BIDDERS (VN-IDX) ROUNDED =
128100             VN-BIDDERS-SUM (VN-IDX) / VN-CONTRACT-COUNT (VN-IDX).
128200     IF WS-VENDOR-GRAND-TOTAL > ZERO
128300         COMPUTE VN-SHARE-PERCENT (VN-IDX) ROUNDED =
128400                 VN-TOTAL-VALUE (VN-IDX) * 100 /
128500                 WS-VENDOR-GRAND-TOTAL
128600     ELSE
128700         MOVE ZERO TO VN-SHARE-PERCENT (VN-IDX)
128800     END-IF.
128900*
129000* FF050 - TOP-VENDORS-BY-VALUE RANKING (U5.3 / U9 REPORT PART 6),
129100* LIMITED TO PM-TOP-VENDOR-LIMIT ENTRIES (10).  VN-TOTAL-VALUE
129200* DESCENDING; SORT THE SUBSCRIPT LIST, NOT THE VENDOR TABLE ITSELF,
129300* SO FF040'S ROWS STAY IN FIRST-SEEN ORDER FOR ANY LATER LOOK-UP.
129400*
129500 FF050-RANK-VENDORS SECTION.
129600*    SEED THEN SORT THE SUBSCRIPT LIST - SEE FF051/FF053 REMARKS.
129700     PERFORM FF051-LOAD-RANK-SUB
129800         VARYING VN-IDX FROM 1 BY 1
129900         UNTIL VN-IDX > WS-VENDOR-COUNT.
130000     IF WS-VENDOR-COUNT > 1
130100         PERFORM FF052-SORT-PASS
130200             VARYING WS-ROW-SUB FROM 1 BY 1
130300             UNTIL WS-ROW-SUB > WS-VENDOR-COUNT - 1
130400     END-IF.
130500*
130600* FF051 - SEED THE SUBSCRIPT-RANK TABLE ONE-FOR-ONE BEFORE SORTING
130700* IT - VN-IDX ITSELF NEVER MOVES, ONLY THE SUBSCRIPT LIST DOES.
130800*
130900 FF051-LOAD-RANK-SUB SECTION.
131000*    ONE VENDOR SUBSCRIPT COPIED STRAIGHT INTO THE RANK LIST.
131100*    COPIES THE VENDOR TOTALS INTO THE SCRATCH TABLE FF052/FF053 SORT.
131200     SET VR-IDX TO VN-IDX.
131300     SET VR-VENDOR-SUB (VR-IDX) TO VN-IDX.
131400*
131500* FF052 - ONE BUBBLE PASS OVER THE RANK-SUBSCRIPT TABLE.
131600*
131700 FF052-SORT-PASS SECTION.
131800*    ONE PASS OVER THE UNSETTLED PORTION OF THE RANK LIST.
131900*    SAME BUBBLE SHAPE AS FF021/FF034 ABOVE.
132000     PERFORM FF053-SORT-COMPARE
132100         VARYING WS-ROW-SUB-2 FROM 1 BY 1
132200         UNTIL WS-ROW-SUB-2 > WS-VENDOR-COUNT - WS-ROW-SUB.
132300*
132400* FF053 - COMPARE TWO SUBSCRIPTS BY THE VENDOR-VALUE THEY POINT AT
132500* AND SWAP THE SUBSCRIPTS (NOT THE VENDOR ROWS) IF OUT OF ORDER -
132600* DESCENDING, SO THE BIGGEST SPENDER LANDS AT SUBSCRIPT 1.
132700*
132800 FF053-SORT-COMPARE SECTION.
132900*    COMPARE BY VALUE, SWAP SUBSCRIPTS ONLY, NOT THE ROWS.
133000*    DESCENDING ON TOTAL AMOUNT, LIKE FF022.
133100     SET VR-IDX TO WS-ROW-SUB-2.
133200     IF VN-TOTAL-VALUE (VR-VENDOR-SUB (VR-IDX)) <
133300        VN-TOTAL-VALUE (VR-VENDOR-SUB (VR-IDX + 1))
133400         MOVE VR-VENDOR-SUB (VR-IDX)     TO WS-Swap-Sub
133500         MOVE VR-VENDOR-SUB (VR-IDX + 1) TO VR-VENDOR-SUB (VR-IDX)
133600         MOVE WS-Swap-Sub                TO VR-VENDOR-SUB (VR-IDX + 1)
133700     END-IF.
133800*
133900*================================
134000* U4 - CORE STATISTICS (EE SERIES) - OVER THE FILTERED SET
134100*================================
134200*
134300* EE010 - TOTALS, AVERAGE COST/KM AND THE TIME-RANGE TEXT PRINTED IN
134400* THE SUMMARY STATISTICS BLOCK (U9 REPORT PART 2) AND THE U8 INSIGHT
134500* LINE.  AN EMPTY FILTERED SET GETS "N/A" RATHER THAN SPACES OR A
134600* DIVIDE-BY-ZERO ABEND - SEE THE 04/02/98 AND 09/08/26 CHANGES.
134700*
134800 EE010-CORE-STATISTICS SECTION.
134900*    ZERO THE ACCUMULATORS, THEN BRANCH ON WHETHER THERE IS
135000*    ANYTHING TO ACCUMULATE AT ALL.
135100     MOVE ZERO TO WS-TOTAL-SPENDING-RS.
135200     MOVE ZERO TO WS-TOTAL-LENGTH-KM.
135300     MOVE ZERO TO WS-MIN-AWARD-YEAR.
135400     MOVE ZERO TO WS-MAX-AWARD-YEAR.
135500     IF FILTERED-SET-EMPTY
135600         MOVE "N/A"        TO WS-TIME-RANGE-TEXT
135700         MOVE ZERO TO WS-AVG-COST-PER-KM
135800     ELSE
135900         PERFORM EE020-ACCUM-ONE-TENDER
136000             VARYING FX-IDX FROM 1 BY 1
136100             UNTIL FX-IDX > WS-FILTERED-COUNT
136200         IF WS-TOTAL-LENGTH-KM > ZERO
136300             COMPUTE WS-AVG-COST-PER-KM ROUNDED =
136400                     WS-TOTAL-SPENDING-RS / WS-TOTAL-LENGTH-KM
136500         ELSE
136600             MOVE ZERO TO WS-AVG-COST-PER-KM
136700         END-IF
136800         MOVE SPACES TO WS-TIME-RANGE-TEXT
136900         IF WS-MIN-AWARD-YEAR = WS-MAX-AWARD-YEAR
137000             MOVE WS-MIN-AWARD-YEAR TO WS-EDIT-YEAR
137100             MOVE WS-EDIT-YEAR TO WS-TIME-RANGE-TEXT
137200         ELSE
137300             MOVE 1 TO WS-Str-Ptr
137400             MOVE WS-MIN-AWARD-YEAR TO WS-EDIT-YEAR
137500             STRING WS-EDIT-YEAR DELIMITED BY SIZE
137600                    "-"          DELIMITED BY SIZE
137700                 INTO WS-TIME-RANGE-TEXT WITH POINTER WS-Str-Ptr
137800             END-STRING
137900             MOVE WS-MAX-AWARD-YEAR TO WS-EDIT-YEAR
138000             STRING WS-EDIT-YEAR DELIMITED BY SIZE
138100                 INTO WS-TIME-RANGE-TEXT WITH POINTER WS-Str-Ptr
138200             END-STRING
138300         END-IF
138400     END-IF.
138500*
138600* EE020 - ONE FILTERED TENDER'S CONTRIBUTION TO THE GRAND TOTALS,
138700* PLUS ITS OWN COST-PER-KM (STAMPED BACK ONTO THE ROW FOR GG020'S
138800* HIGH-COST-OUTLIER TEST LATER), PLUS THE RUNNING MIN/MAX AWARD YEAR
138900* THAT EE010 TURNS INTO THE TIME-RANGE TEXT ABOVE.
139000*
139100 EE020-ACCUM-ONE-TENDER SECTION.
139200*    FIRST ROW OF THE FILTERED SET SEEDS MIN AND MAX BOTH;
139300*    EVERY ROW AFTER THAT ONLY WIDENS THE RANGE.
139400     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
139500     ADD RT-VALUE-ADJ-RS (TA-IDX) TO WS-TOTAL-SPENDING-RS.
139600     ADD RT-PROJECT-LENGTH-KM (TA-IDX) TO WS-TOTAL-LENGTH-KM.
139700     COMPUTE RT-COST-PER-KM (TA-IDX) ROUNDED =
139800             RT-VALUE-ADJ-RS (TA-IDX) /
139900             RT-PROJECT-LENGTH-KM (TA-IDX).
140000     IF FX-IDX = 1
140100         MOVE RT-AWARD-YEAR (TA-IDX) TO WS-MIN-AWARD-YEAR
140200         MOVE RT-AWARD-YEAR (TA-IDX) TO WS-MAX-AWARD-YEAR
140300     ELSE
140400         IF RT-AWARD-YEAR (TA-IDX) < WS-MIN-AWARD-YEAR
140500             MOVE RT-AWARD-YEAR (TA-IDX) TO WS-MIN-AWARD-YEAR
140600         END-IF
140700         IF RT-AWARD-YEAR (TA-IDX) > WS-MAX-AWARD-YEAR
140800             MOVE RT-AWARD-YEAR (TA-IDX) TO WS-MAX-AWARD-YEAR
140900         END-IF
141000     END-IF.
141100*
141200*================================
141300* U6 - STATISTICAL OBSERVATIONS (GG SERIES) - FILTERED SET
141400*================================
141500*
141600* GG010 - Q1/MEDIAN/Q3 OF ADJUSTED-RS OVER THE FILTERED SET, VIA
141700* THE SHARED SORT/QUANTILE UTILITIES (ZZ010/ZZ020).  THE SORTED
141800* VALUES ARE ALSO ARCHIVED TO WS-SORTED-VALUE-TABLE SO THE PRINT
141900* STEP CAN RE-DERIVE EACH HIGH-COST OBSERVATION'S PERCENTILE
142000* WITHOUT RE-SORTING - SEE THE REMARKS AT KK070.
142100*
142200 GG010-COMPUTE-QUANTILES SECTION.
142300*    LOAD AND SORT THE FILTERED-SET ADJUSTED VALUES ONCE.
142400     MOVE ZERO TO WS-SORT-WORK-COUNT.
142500     PERFORM GG011-LOAD-ONE-VALUE
142600         VARYING FX-IDX FROM 1 BY 1
142700         UNTIL FX-IDX > WS-FILTERED-COUNT.
142800     PERFORM ZZ020-SORT-WORK-ASCENDING.
142900*    Q1, MEDIAN AND Q3, EACH A SEPARATE CALL TO THE SHARED
143000*    INTERPOLATION UTILITY AGAINST THE SAME SORTED ARRAY.
143100     MOVE .25 TO WS-QUANTILE-Q.
143200     PERFORM ZZ010-INTERPOLATE-QUANTILE.
143300     MOVE WS-QUANTILE-RESULT TO WS-Q1-ADJ-RS.
143400     MOVE .50 TO WS-QUANTILE-Q.
143500     PERFORM ZZ010-INTERPOLATE-QUANTILE.
143600     MOVE WS-QUANTILE-RESULT TO WS-MEDIAN-ADJ-RS.
143700     MOVE .75 TO WS-QUANTILE-Q.
143800     PERFORM ZZ010-INTERPOLATE-QUANTILE.
143900     MOVE WS-QUANTILE-RESULT TO WS-Q3-ADJ-RS.
144000*    IQR THRESHOLD FOR GG020'S HIGH-COST TEST.
144100     COMPUTE WS-IQR-THRESHOLD =
144200             WS-Q3-ADJ-RS +
144300             PM-IQR-MULTIPLIER * (WS-Q3-ADJ-RS - WS-Q1-ADJ-RS).
144400*    ARCHIVE THE SORTED ARRAY SO KK070 CAN RE-DERIVE A PERCENTILE
144500*    AT PRINT TIME WITHOUT RE-SORTING.
144600     MOVE WS-SORT-WORK-COUNT TO WS-SORTED-VALUE-COUNT.
144700     PERFORM GG012-ARCHIVE-ONE-SORTED
144800         VARYING SW-IDX FROM 1 BY 1
144900         UNTIL SW-IDX > WS-SORT-WORK-COUNT.
145000*
145100* GG011 - COPY ONE FILTERED TENDER'S ADJUSTED VALUE INTO THE SHARED
145200* SORT-WORK SCRATCH ARRAY (ZZ020 SORTS IT NEXT).
145300*
145400 GG011-LOAD-ONE-VALUE SECTION.
145500*    ONE FILTERED TENDER'S ADJUSTED VALUE INTO SORT-WORK.
145600*    MOVES THE ADJUSTED AMOUNT INTO WS-SORT-WORK AT THE CURRENT SUBSCRIPT.
145700     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
145800     ADD 1 TO WS-SORT-WORK-COUNT.
145900     SET SW-IDX TO WS-SORT-WORK-COUNT.
146000     MOVE RT-VALUE-ADJ-RS (TA-IDX) TO WS-SORT-WORK (SW-IDX).
146100*
146200* GG012 - COPY THE NOW-SORTED SCRATCH ARRAY OUT TO ITS OWN PERMANENT
146300* TABLE BEFORE SORT-WORK GETS REUSED BY GG030/HH010/HH030.
146400*
146500 GG012-ARCHIVE-ONE-SORTED SECTION.
146600*    ONE SORTED SLOT COPIED OUT TO THE PERMANENT ARCHIVE.
146700*    COPY, NOT A MOVE OF THE ORIGINAL TABLE - THE SORT BELOW IS
146800*    DESTRUCTIVE.
146900     SET SV-IDX TO SW-IDX.
147000     MOVE WS-SORT-WORK (SW-IDX) TO WS-SORTED-VALUE (SV-IDX).
147100*
147200* GG020 - HIGH-COST OUTLIERS (U6.1).  VALUE > Q3 + 1.5*(Q3-Q1).
147300* RATIO-TO-MEDIAN HERE USES THE FILTERED-SET MEDIAN AND IS THE
147400* OBSERVATION'S OWN METRIC - NOT THE SAME FIELD AS THE PER-TENDER
147500* RT-RATIO-TO-MEDIAN, WHICH U7.1 COMPUTES OVER THE WHOLE DATASET
147600* AT HH014.  THE VALUE'S PERCENTILE IS NOT CARRIED IN THE
147700* OBSERVATION ROW (ONE METRIC PER THE RECORD LAYOUT) - IT IS
147800* RE-DERIVED FROM WS-SORTED-VALUE-TABLE WHEN THE REPORT PRINTS.
147900*
148000 GG020-DETECT-HIGH-COST SECTION.
148100*    ONE PASS OVER THE FILTERED SET, IQR TEST PER ROW.
148200*    IQR FENCE COMPUTED IN GG010 ABOVE, TESTED HERE PER FILTERED TENDER.
148300     PERFORM GG021-CHECK-ONE-HIGH-COST
148400         VARYING FX-IDX FROM 1 BY 1
148500         UNTIL FX-IDX > WS-FILTERED-COUNT.
148600*
148700* GG021 - IQR THRESHOLD TEST FOR ONE FILTERED TENDER.  A ZERO MEDIAN
148800* (DEGENERATE FEED) FALLS BACK TO A RATIO OF 1 RATHER THAN DIVIDE.
148900*
149000 GG021-CHECK-ONE-HIGH-COST SECTION.
149100*    THE THRESHOLD TEST AND ITS RATIO-TO-MEDIAN FALLBACK.
149200*    ONE COMPARISON AGAINST WS-HIGH-COST-FENCE, THEN GG022 IF IT TRIPS.
149300     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
149400     IF RT-VALUE-ADJ-RS (TA-IDX) > WS-IQR-THRESHOLD
149500         IF WS-MEDIAN-ADJ-RS > ZERO
149600             COMPUTE WS-Ratio-Work ROUNDED =
149700                     RT-VALUE-ADJ-RS (TA-IDX) / WS-MEDIAN-ADJ-RS
149800         ELSE
149900             MOVE 1 TO WS-Ratio-Work
150000         END-IF
150100         PERFORM GG022-ADD-HIGH-COST-OBS
150200     END-IF.
150300*
150400* GG022 - APPEND ONE HIGH-COST OBSERVATION ROW, SILENTLY DROPPED IF
150500* THE OBSERVATION TABLE IS ALREADY AT ITS 500-ROW CAP.
150600*
150700 GG022-ADD-HIGH-COST-OBS SECTION.
150800*    APPEND ONE ROW IF THE OBSERVATION TABLE HAS ROOM.
150900*    APPENDS TO WS-OBSERVATION-TABLE AND SETS THE HIGH-COST FLAG BYTE.
151000     IF WS-OBSERVATION-COUNT < WS-OBSERVATION-MAX
151100         ADD 1 TO WS-OBSERVATION-COUNT
151200         SET OB-IDX TO WS-OBSERVATION-COUNT
151300         MOVE "HIGH-COST"             TO OB-OBS-TYPE (OB-IDX)
151400         MOVE SPACES                  TO OB-OBS-TENDER-ID (OB-IDX)
151500         MOVE RT-TENDER-ID (TA-IDX)   TO OB-OBS-TENDER-ID (OB-IDX)
151600         MOVE RT-VALUE-ADJ-RS (TA-IDX) TO OB-OBS-VALUE (OB-IDX)
151700         MOVE RT-AWARD-YEAR (TA-IDX)  TO OB-OBS-YEAR (OB-IDX)
151800         MOVE "HIGH"                  TO OB-OBS-CONFIDENCE (OB-IDX)
151900         MOVE WS-Ratio-Work           TO OB-OBS-METRIC (OB-IDX)
152000         ADD 1 TO WS-Count-High-Cost-Obs
152100     END-IF.
152200*
152300* GG030 - LOW COMPETITION + HIGH VALUE (U6.2).  BIDDERS <= 3 AND
152400* VALUE > Q3.  MEDIAN-BIDDERS IS OVER THE FILTERED SET HERE, KEPT
152500* SEPARATE FROM THE WHOLE-DATASET MEDIAN-BIDDERS THAT HH030 USES
152600* FOR THE PER-RECORD LOW-COMPETITION FLAG.
152700*
152800 GG030-DETECT-LOW-COMPETITION SECTION.
152900*    MEDIAN BIDDERS FIRST, THEN THE PER-ROW TEST BELOW.
153000*    SINGLE-BIDDER AWARDS OVER THE DOLLAR THRESHOLD ONLY.
153100     MOVE ZERO TO WS-SORT-WORK-COUNT.
153200     PERFORM GG031-LOAD-ONE-BIDDER
153300         VARYING FX-IDX FROM 1 BY 1
153400         UNTIL FX-IDX > WS-FILTERED-COUNT.
153500     PERFORM ZZ020-SORT-WORK-ASCENDING.
153600     MOVE .50 TO WS-QUANTILE-Q.
153700     PERFORM ZZ010-INTERPOLATE-QUANTILE.
153800     MOVE WS-QUANTILE-RESULT TO WS-FILTERED-MED-BIDDERS.
153900     PERFORM GG032-CHECK-ONE-LOW-COMP
154000         VARYING FX-IDX FROM 1 BY 1
154100         UNTIL FX-IDX > WS-FILTERED-COUNT.
154200*
154300* GG031 - COPY ONE FILTERED TENDER'S BIDDER COUNT INTO SORT-WORK SO
154400* THE MEDIAN-BIDDERS FIGURE ABOVE CAN BE INTERPOLATED.
154500*
154600 GG031-LOAD-ONE-BIDDER SECTION.
154700*    ONE FILTERED TENDER'S BIDDER COUNT INTO SORT-WORK.
154800*    PULLS THE BIDDER COUNT FIELD OFF THE CURRENT TENDER ROW.
154900     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
155000     ADD 1 TO WS-SORT-WORK-COUNT.
155100     SET SW-IDX TO WS-SORT-WORK-COUNT.
155200     MOVE RT-BIDDERS-COUNT (TA-IDX) TO WS-SORT-WORK (SW-IDX).
155300*
155400* GG032 - THE ACTUAL LOW-COMPETITION-PLUS-HIGH-VALUE TEST, FIXED
155500* THRESHOLD OF 3 BIDDERS PER THE SPEC (NOT PM-DRIVEN, UNLIKE HH030'S
155600* WHOLE-DATASET FLAG WHICH IS RELATIVE TO THE MEDIAN).
155700*
155800 GG032-CHECK-ONE-LOW-COMP SECTION.
155900*    FIXED THREE-BIDDER FLOOR AND THE Q3 VALUE TEST.
156000*    BOTH THE BIDDER-COUNT AND DOLLAR TESTS HAVE TO HOLD TOGETHER.
156100     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
156200     IF RT-BIDDERS-COUNT (TA-IDX) NOT > 3
156300        AND RT-VALUE-ADJ-RS (TA-IDX) > WS-Q3-ADJ-RS
156400         PERFORM GG033-ADD-LOW-COMP-OBS
156500     END-IF.
156600*
156700* GG033 - APPEND ONE LOW-COMPETITION OBSERVATION ROW.
156800*
156900 GG033-ADD-LOW-COMP-OBS SECTION.
157000*    APPEND ONE ROW IF THE OBSERVATION TABLE HAS ROOM.
157100*    SAME OBSERVATION-TABLE APPEND PATTERN AS GG022 ABOVE.
157200     IF WS-OBSERVATION-COUNT < WS-OBSERVATION-MAX
157300         ADD 1 TO WS-OBSERVATION-COUNT
157400         SET OB-IDX TO WS-OBSERVATION-COUNT
157500         MOVE "LOW-COMPETITION"       TO OB-OBS-TYPE (OB-IDX)
157600         MOVE SPACES                  TO OB-OBS-TENDER-ID (OB-IDX)
157700         MOVE RT-TENDER-ID (TA-IDX)   TO OB-OBS-TENDER-ID (OB-IDX)
157800         MOVE RT-VALUE-ADJ-RS (TA-IDX) TO OB-OBS-VALUE (OB-IDX)
157900         MOVE RT-AWARD-YEAR (TA-IDX)  TO OB-OBS-YEAR (OB-IDX)
158000         MOVE "MEDIUM"                TO OB-OBS-CONFIDENCE (OB-IDX)
158100         MOVE RT-BIDDERS-COUNT (TA-IDX) TO OB-OBS-METRIC (OB-IDX)
158200         ADD 1 TO WS-Count-Low-Comp-Obs
158300     END-IF.
158400*
158500* GG040 - YEAR-OVER-YEAR JUMPS (U6.3).  GROUP BY (VENDOR,
158600* DISTRICT, YEAR), MEAN ADJUSTED-RS PER GROUP, THEN WITHIN EACH
158700* (VENDOR, DISTRICT) WALK CONSECUTIVE YEARS LOOKING FOR A JUMP OF
158800* MORE THAN PM-YOY-MULTIPLIER.  THE OBSERVATION RECORD HAS ONE
158900* YEAR FIELD, SO ONLY THE LATER YEAR GOES INTO OB-OBS-YEAR; BOTH
159000* YEARS ARE CARRIED IN THE IDENTIFIER TEXT SINCE THIS DETECTOR HAS
159100* NO SINGLE TENDER-ID TO REPORT - SEE THE 19/07/24 CHANGE.
159200*
159300 GG040-DETECT-YEAR-OVER-YEAR SECTION.
159400*    FOUR STEPS - GROUP, MEAN, SORT, THEN COMPARE PAIRS.
159500*    GG041 BUILDS PER-DISTRICT YEAR MEANS FIRST, GG046 SORTS, GG048
159600*    COMPARES ADJACENT YEARS.
159700     MOVE ZERO TO WS-YOY-COUNT.
159800     PERFORM GG041-ACCUM-ONE-GROUP
159900         VARYING FX-IDX FROM 1 BY 1
160000         UNTIL FX-IDX > WS-FILTERED-COUNT.
160100     PERFORM GG042-FINISH-GROUP-MEAN
160200         VARYING YG-IDX FROM 1 BY 1
160300         UNTIL YG-IDX > WS-YOY-COUNT.
160400     IF WS-YOY-COUNT > 1
160500         PERFORM GG046-SORT-PASS
160600             VARYING WS-ROW-SUB FROM 1 BY 1
160700             UNTIL WS-ROW-SUB > WS-YOY-COUNT - 1
160800     END-IF.
160900     IF WS-YOY-COUNT > 1
161000         PERFORM GG048-CHECK-ONE-PAIR
161100             VARYING WS-YoY-Sub FROM 2 BY 1
161200             UNTIL WS-YoY-Sub > WS-YOY-COUNT
161300     END-IF.
161400*
161500* GG041 - ONE FILTERED TENDER INTO ITS (VENDOR, DISTRICT, YEAR)
161600* GROUP ROW, OPENING A NEW ROW ON FIRST SIGHTING (GG045 SCANS FOR A
161700* MATCH).  GG042 TURNS THE RUNNING SUM/COUNT INTO A MEAN BELOW ONCE
161800* EVERY TENDER HAS BEEN ACCUMULATED.
161900*
162000 GG041-ACCUM-ONE-GROUP SECTION.
162100*    SCAN FOR THE GROUP ROW, OPEN ONE IF NEW, THEN ADD IN.
162200*    GG045 FINDS OR ADDS THE DISTRICT/YEAR SLOT BEFORE THIS ADDS INTO IT.
162300     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
162400     MOVE "N" TO WS-Distinct-Found.
162500     IF WS-YOY-COUNT > ZERO
162600         PERFORM GG045-SCAN-ONE-GROUP
162700             VARYING YG-IDX FROM 1 BY 1
162800             UNTIL YG-IDX > WS-YOY-COUNT
162900                OR WS-Distinct-Found = "Y"
163000     END-IF.
163100     IF WS-Distinct-Found = "N"
163200        AND WS-YOY-COUNT < WS-YOY-MAX
163300         ADD 1 TO WS-YOY-COUNT
163400         SET YG-IDX TO WS-YOY-COUNT
163500         MOVE RT-VENDOR-NAME (TA-IDX) TO YG-VENDOR (YG-IDX)
163600         MOVE RT-DISTRICT (TA-IDX)    TO YG-DISTRICT (YG-IDX)
163700         MOVE RT-AWARD-YEAR (TA-IDX)  TO YG-YEAR (YG-IDX)
163800         MOVE ZERO TO YG-SUM (YG-IDX)
163900         MOVE ZERO TO YG-COUNT (YG-IDX)
164000     END-IF.
164100     ADD RT-VALUE-ADJ-RS (TA-IDX) TO YG-SUM (YG-IDX).
164200     ADD 1 TO YG-COUNT (YG-IDX).
164300*
164400* GG045 - DOES THIS (VENDOR, DISTRICT, YEAR) COMBINATION ALREADY
164500* HAVE A GROUP ROW.
164600*
164700 GG045-SCAN-ONE-GROUP SECTION.
164800*    ONE GROUP ROW COMPARED ON ALL THREE KEY FIELDS.
164900*    LINEAR SCAN OF WS-YOY-GROUP-TABLE ON THE DISTRICT/YEAR PAIR.
165000     IF YG-VENDOR (YG-IDX)   = RT-VENDOR-NAME (TA-IDX)
165100        AND YG-DISTRICT (YG-IDX) = RT-DISTRICT (TA-IDX)
165200        AND YG-YEAR (YG-IDX)     = RT-AWARD-YEAR (TA-IDX)
165300         MOVE "Y" TO WS-Distinct-Found
165400     END-IF.
165500*
165600* GG042 - RUNNING SUM/COUNT TO MEAN, ONE GROUP ROW AT A TIME.
165700*
165800 GG042-FINISH-GROUP-MEAN SECTION.
165900*    RUNNING SUM OVER RUNNING COUNT, ONE ROW AT A TIME.
166000*    DIVIDE EACH GROUP'S TOTAL BY ITS COUNT ONCE THE ACCUMULATION PASS IS
166100*    DONE.
166200     COMPUTE YG-MEAN (YG-IDX) ROUNDED =
166300             YG-SUM (YG-IDX) / YG-COUNT (YG-IDX).
166400*
166500* GG046 - BUBBLE-SORT THE GROUP TABLE BY VENDOR/DISTRICT/YEAR
166600* ASCENDING, SO GG048 CAN WALK CONSECUTIVE YEARS WITHIN A VENDOR
166700* AND DISTRICT PURELY BY COMPARING NEIGHBOURING ROWS.
166800*
166900 GG046-SORT-PASS SECTION.
167000*    ONE PASS OVER THE UNSETTLED PORTION OF THE GROUP TABLE.
167100*    SORTS BY DISTRICT THEN YEAR SO GG048 CAN COMPARE NEIGHBORS DIRECTLY.
167200     PERFORM GG047-SORT-COMPARE
167300         VARYING WS-ROW-SUB-2 FROM 1 BY 1
167400         UNTIL WS-ROW-SUB-2 > WS-YOY-COUNT - WS-ROW-SUB.
167500*
167600* GG047 - COMPARE/SWAP ONE ADJACENT PAIR OF GROUP ROWS.  THE THREE
167700* EQUALITY TESTS BELOW ENFORCE THE VENDOR/DISTRICT/YEAR SORT KEY
167800* HIERARCHY IN ORDER - THIS IS THE SAME "IS THIS PAIR OUT OF ORDER"
167900* SHAPE AS FF022/FF035 BUT WITH THREE KEY FIELDS INSTEAD OF ONE.
168000*
168100 GG047-SORT-COMPARE SECTION.
168200*    THREE-KEY COMPARE, WHOLE-ROW SWAP IF OUT OF ORDER.
168300*    DISTRICT IS THE MAJOR KEY, YEAR THE MINOR KEY.
168400     SET YG-IDX TO WS-ROW-SUB-2.
168500     MOVE "N" TO WS-Distinct-Found.
168600     IF YG-VENDOR (YG-IDX) > YG-VENDOR (YG-IDX + 1)
168700         MOVE "Y" TO WS-Distinct-Found
168800     END-IF.
168900     IF YG-VENDOR (YG-IDX) = YG-VENDOR (YG-IDX + 1)
169000        AND YG-DISTRICT (YG-IDX) > YG-DISTRICT (YG-IDX + 1)
169100         MOVE "Y" TO WS-Distinct-Found
169200     END-IF.
169300     IF YG-VENDOR (YG-IDX)   = YG-VENDOR (YG-IDX + 1)
169400        AND YG-DISTRICT (YG-IDX) = YG-DISTRICT (YG-IDX + 1)
169500        AND YG-YEAR (YG-IDX)     > YG-YEAR (YG-IDX + 1)
169600         MOVE "Y" TO WS-Distinct-Found
169700     END-IF.
169800     IF WS-Distinct-Found = "Y"
169900         MOVE YG-VENDOR   (YG-IDX)     TO WS-Swap-Vendor
170000         MOVE YG-DISTRICT (YG-IDX)     TO WS-Swap-District
170100         MOVE YG-YEAR     (YG-IDX)     TO WS-Swap-Year
170200         MOVE YG-SUM      (YG-IDX)     TO WS-Swap-Amount
170300         MOVE YG-COUNT    (YG-IDX)     TO WS-Swap-Count
170400         MOVE YG-MEAN     (YG-IDX)     TO WS-Swap-Mean
170500         MOVE YG-VENDOR   (YG-IDX + 1) TO YG-VENDOR   (YG-IDX)
170600         MOVE YG-DISTRICT (YG-IDX + 1) TO YG-DISTRICT (YG-IDX)
170700         MOVE YG-YEAR     (YG-IDX + 1) TO YG-YEAR     (YG-IDX)
170800         MOVE YG-SUM      (YG-IDX + 1) TO YG-SUM      (YG-IDX)
170900         MOVE YG-COUNT    (YG-IDX + 1) TO YG-COUNT    (YG-IDX)
171000         MOVE YG-MEAN     (YG-IDX + 1) TO YG-MEAN     (YG-IDX)
171100         MOVE WS-Swap-Vendor           TO YG-VENDOR   (YG-IDX + 1)
171200         MOVE WS-Swap-District         TO YG-DISTRICT (YG-IDX + 1)
171300         MOVE WS-Swap-Year             TO YG-YEAR     (YG-IDX + 1)
171400         MOVE WS-Swap-Amount           TO YG-SUM      (YG-IDX + 1)
171500         MOVE WS-Swap-Count            TO YG-COUNT    (YG-IDX + 1)
171600         MOVE WS-Swap-Mean             TO YG-MEAN     (YG-IDX + 1)
171700     END-IF.
171800*
171900* GG048 - COMPARE ONE CONSECUTIVE PAIR OF ROWS IN THE NOW VENDOR/
172000* DISTRICT/YEAR-SORTED TABLE.  ONLY ROWS FOR THE SAME VENDOR AND
172100* DISTRICT ARE COMPARABLE - THE SORT PUTS THEM ADJACENT WHEN THEY
172200* ARE, SO A STRAIGHT KEY MATCH ON THE PRECEDING ROW IS ENOUGH.
172300*
172400 GG048-CHECK-ONE-PAIR SECTION.
172500*    SAME VENDOR AND DISTRICT AS THE ROW BEFORE, THEN COMPARE.
172600*    ONLY COMPARES WHEN BOTH ROWS SHARE THE SAME DISTRICT AND ARE
172700*    CONSECUTIVE YEARS.
172800     SET YG-IDX TO WS-YoY-Sub.
172900     COMPUTE WS-ROW-SUB = WS-YoY-Sub - 1.
173000     IF YG-VENDOR (WS-ROW-SUB)   = YG-VENDOR (YG-IDX)
173100        AND YG-DISTRICT (WS-ROW-SUB) = YG-DISTRICT (YG-IDX)
173200         IF YG-MEAN (YG-IDX) >
173300            PM-YOY-MULTIPLIER * YG-MEAN (WS-ROW-SUB)
173400             IF YG-MEAN (WS-ROW-SUB) > ZERO
173500                 COMPUTE WS-YoY-Increase-Pct ROUNDED =
173600                     (YG-MEAN (YG-IDX) - YG-MEAN (WS-ROW-SUB)) *
173700                     100 / YG-MEAN (WS-ROW-SUB)
173800             ELSE
173900                 MOVE ZERO TO WS-YoY-Increase-Pct
174000             END-IF
174100             PERFORM GG049-ADD-YOY-OBS
174200         END-IF
174300     END-IF.
174400*
174500* GG049 - APPEND ONE YEAR-OVER-YEAR OBSERVATION.  IDENTIFIER TEXT
174600* CARRIES VENDOR/DISTRICT/BOTH-YEARS SINCE THERE IS NO SINGLE
174700* TENDER-ID FOR A JUMP BETWEEN TWO YEARS' AVERAGES.
174800*
174900 GG049-ADD-YOY-OBS SECTION.
175000*    APPEND ONE ROW IF THE OBSERVATION TABLE HAS ROOM.
175100*    SAME OBSERVATION-TABLE APPEND PATTERN AS GG022/GG033 ABOVE.
175200     IF WS-OBSERVATION-COUNT < WS-OBSERVATION-MAX
175300         ADD 1 TO WS-OBSERVATION-COUNT
175400         SET OB-IDX TO WS-OBSERVATION-COUNT
175500         MOVE "YEAR-OVER-YEAR"        TO OB-OBS-TYPE (OB-IDX)
175600         MOVE YG-YEAR (WS-ROW-SUB)    TO WS-EDIT-YEAR
175700         MOVE YG-YEAR (YG-IDX)        TO WS-CSV-Out-Year
175800         MOVE SPACES                  TO OB-OBS-TENDER-ID (OB-IDX)
175900         STRING YG-VENDOR (YG-IDX) (1:25)   DELIMITED BY SIZE
176000                "/"                         DELIMITED BY SIZE
176100                YG-DISTRICT (YG-IDX) (1:15) DELIMITED BY SIZE
176200                " "                         DELIMITED BY SIZE
176300                WS-EDIT-YEAR                DELIMITED BY SIZE
176400                "-"                         DELIMITED BY SIZE
176500                WS-CSV-Out-Year             DELIMITED BY SIZE
176600             INTO OB-OBS-TENDER-ID (OB-IDX)
176700         END-STRING
176800         MOVE YG-MEAN (YG-IDX)        TO OB-OBS-VALUE (OB-IDX)
176900         MOVE YG-YEAR (YG-IDX)        TO OB-OBS-YEAR (OB-IDX)
177000         MOVE "LOW"                   TO OB-OBS-CONFIDENCE (OB-IDX)
177100         MOVE WS-YoY-Increase-Pct     TO OB-OBS-METRIC (OB-IDX)
177200         ADD 1 TO WS-Count-YoY-Obs
177300     END-IF.
177400*
177500*================================
177600* U7 - COMPREHENSIVE ANOMALY FLAGGING (HH SERIES) - WHOLE DATASET
177700*================================
177800*
177900* HH010 - Z-SCORE PRICE ANOMALY (U7.1).  MEAN AND SAMPLE STD-DEV
178000* (N-1 DENOMINATOR) COMPUTED IN CRORE UNITS TO KEEP THE SUM OF
178100* SQUARED DEVIATIONS INSIDE A REALISTIC PACKED FIELD - SEE THE
178200* REMARKS AT WS-ZSCORE-WORK.  RATIO-TO-MEDIAN HERE USES THE
178300* WHOLE-DATASET MEDIAN, NOT THE FILTERED ONE GG010 COMPUTED.
178400*
178500 HH010-ZSCORE-FLAGS SECTION.
178600*    PASS 1 (VIA HH011) LOADS EVERY ADJUSTED VALUE FOR THE MEDIAN.
178700     MOVE ZERO TO WS-SORT-WORK-COUNT.
178800     PERFORM HH011-LOAD-ONE-VALUE
178900         VARYING TA-IDX FROM 1 BY 1
179000         UNTIL TA-IDX > WS-TENDER-COUNT.
179100     PERFORM ZZ020-SORT-WORK-ASCENDING.
179200     MOVE .50 TO WS-QUANTILE-Q.
179300     PERFORM ZZ010-INTERPOLATE-QUANTILE.
179400     MOVE WS-QUANTILE-RESULT TO WS-Whole-Median-Adj-Rs.
179500     MOVE ZERO TO WS-ZS-Sum-Adj-Cr.
179600     MOVE ZERO TO WS-ZS-Sum-Sq-Dev-Cr.
179700     MOVE ZERO TO WS-ZS-Stddev-Cr.
179800*    A SINGLE-ROW DATASET HAS NO VARIANCE - STDDEV STAYS ZERO AND
179900*    HH014 BELOW SIMPLY NEVER FLAGS ANYTHING IN THAT DEGENERATE CASE.
180000     IF WS-TENDER-COUNT > 1
180100*        PASS 2 - MEAN OF ADJUSTED-CRORE.
180200         PERFORM HH012-SUM-ONE-ADJ-CR
180300             VARYING TA-IDX FROM 1 BY 1
180400             UNTIL TA-IDX > WS-TENDER-COUNT
180500         COMPUTE WS-ZS-Mean-Adj-Cr ROUNDED =
180600                 WS-ZS-Sum-Adj-Cr / WS-TENDER-COUNT
180700*        PASS 3 - SUM OF SQUARED DEVIATIONS, THEN SAMPLE VARIANCE
180800*        AND ITS SQUARE ROOT (NEWTON'S METHOD, NO SQRT INTRINSIC).
180900         PERFORM HH013-SUM-SQ-DEV
181000             VARYING TA-IDX FROM 1 BY 1
181100             UNTIL TA-IDX > WS-TENDER-COUNT
181200         COMPUTE WS-ZS-Variance-Cr ROUNDED =
181300                 WS-ZS-Sum-Sq-Dev-Cr / (WS-TENDER-COUNT - 1)
181400         MOVE WS-ZS-Variance-Cr TO WS-Sqrt-Input
181500         PERFORM ZZ030-SQUARE-ROOT
181600         MOVE WS-Sqrt-Result TO WS-ZS-Stddev-Cr
181700     END-IF.
181800*    PASS 4 - FLAG EVERY RECORD AGAINST THE NOW-KNOWN MEAN/STDDEV.
181900     PERFORM HH014-FLAG-ONE-TENDER
182000         VARYING TA-IDX FROM 1 BY 1
182100         UNTIL TA-IDX > WS-TENDER-COUNT.
182200*
182300* HH011 - ONE TENDER'S ADJUSTED VALUE INTO SORT-WORK - THIS IS THE
182400* WHOLE-DATASET MEDIAN, DELIBERATELY SEPARATE FROM GG010'S FILTERED-
182500* SET MEDIAN EVEN THOUGH THE SCRATCH ARRAY IS SHARED.
182600*
182700 HH011-LOAD-ONE-VALUE SECTION.
182800*    ONE TENDER'S ADJUSTED VALUE INTO SORT-WORK, WHOLE DATASET.
182900*    SAME PATTERN AS GG011 ABOVE, FEEDING THE STANDARD-DEVIATION PASS
183000*    INSTEAD.
183100     ADD 1 TO WS-SORT-WORK-COUNT.
183200     SET SW-IDX TO WS-SORT-WORK-COUNT.
183300     MOVE RT-VALUE-ADJ-RS (TA-IDX) TO WS-SORT-WORK (SW-IDX).
183400*
183500* HH012 - RUNNING SUM OF ADJUSTED-CRORE, FIRST PASS TOWARD THE MEAN.
183600*
183700 HH012-SUM-ONE-ADJ-CR SECTION.
183800*    RUNNING SUM TOWARD THE WHOLE-DATASET MEAN.
183900*    RUNNING TOTAL USED BY EE010 TO GET THE MEAN BEFORE THIS SECTION EVER
184000*    RUNS.
184100     ADD RT-VALUE-ADJ-CR (TA-IDX) TO WS-ZS-Sum-Adj-Cr.
184200*
184300* HH013 - SECOND PASS: SUM OF SQUARED DEVIATIONS FROM THE MEAN JUST
184400* COMPUTED - THE STANDARD TWO-PASS VARIANCE, TO AVOID THE
184500* CATASTROPHIC-CANCELLATION RISK OF THE ONE-PASS SUM-OF-SQUARES FORM.
184600*
184700 HH013-SUM-SQ-DEV SECTION.
184800*    ONE ROW'S SQUARED DEVIATION ADDED TO THE RUNNING SUM.
184900*    SQUARE OF (VALUE MINUS MEAN), ACCUMULATED ACROSS THE FILTERED SET.
185000     COMPUTE WS-ZS-Dev-Cr =
185100             RT-VALUE-ADJ-CR (TA-IDX) - WS-ZS-Mean-Adj-Cr.
185200     COMPUTE WS-ZS-Sum-Sq-Dev-Cr =
185300             WS-ZS-Sum-Sq-Dev-Cr + WS-ZS-Dev-Cr * WS-ZS-Dev-Cr.
185400*
185500* HH014 - Z-SCORE AND FLAG FOR ONE TENDER, PLUS THE RATIO-TO-MEDIAN
185600* FIGURE THE REPORT PRINTS ALONGSIDE EVERY FLAGGED RECORD (KK080).
185700*
185800 HH014-FLAG-ONE-TENDER SECTION.
185900*    Z-SCORE, THE FLAG TEST, THEN THE RATIO-TO-MEDIAN FIGURE.
186000*    TWO STANDARD DEVIATIONS ABOVE THE MEAN TRIPS THE OUTLIER FLAG.
186100     MOVE "N" TO RT-FLAG-PRICE-ANOMALY (TA-IDX).
186200     IF WS-TENDER-COUNT > 1
186300        AND WS-ZS-Stddev-Cr > ZERO
186400         COMPUTE RT-Z-SCORE (TA-IDX) ROUNDED =
186500                 (RT-VALUE-ADJ-CR (TA-IDX) - WS-ZS-Mean-Adj-Cr) /
186600                 WS-ZS-Stddev-Cr
186700         IF RT-Z-SCORE (TA-IDX) < ZERO
186800             COMPUTE WS-Ratio-Work = ZERO - RT-Z-SCORE (TA-IDX)
186900         ELSE
187000             MOVE RT-Z-SCORE (TA-IDX) TO WS-Ratio-Work
187100         END-IF
187200         IF WS-Ratio-Work > PM-ZSCORE-THRESHOLD
187300             MOVE "Y" TO RT-FLAG-PRICE-ANOMALY (TA-IDX)
187400         END-IF
187500     ELSE
187600         MOVE ZERO TO RT-Z-SCORE (TA-IDX)
187700     END-IF.
187800     IF WS-Whole-Median-Adj-Rs > ZERO
187900         COMPUTE RT-RATIO-TO-MEDIAN (TA-IDX) ROUNDED =
188000                 RT-VALUE-ADJ-RS (TA-IDX) / WS-Whole-Median-Adj-Rs
188100     ELSE
188200         MOVE ZERO TO RT-RATIO-TO-MEDIAN (TA-IDX)
188300     END-IF.
188400*
188500* HH020 - VENDOR DOMINANCE (U7.2).  TWO PASSES: HH021 TALLIES EVERY
188600* VENDOR'S TOTAL CONTRACT COUNT ACROSS THE WHOLE DATASET, THEN
188700* HH022 GOES BACK AND FLAGS EACH RECORD AGAINST ITS VENDOR'S
188800* FINISHED COUNT - A SINGLE PASS CANNOT FLAG CORRECTLY SINCE A
188900* VENDOR'S EARLIER RECORDS DO NOT YET KNOW ITS LATER ONES.
189000*
189100 HH020-VENDOR-DOMINANCE-FLAGS SECTION.
189200*    PASS 1 (HH021) BUILDS THE PER-VENDOR TOTALS AND THE OVERALL
189300*    AVERAGE; PASS 2 (HH022) BELOW DOES THE ACTUAL FLAGGING.
189400     MOVE ZERO TO WS-Whole-Vendor-Count.
189500     PERFORM HH021-ACCUM-ONE-VENDOR
189600         VARYING TA-IDX FROM 1 BY 1
189700         UNTIL TA-IDX > WS-TENDER-COUNT.
189800     IF WS-Whole-Vendor-Count > ZERO
189900         COMPUTE WS-Whole-Avg-Contracts ROUNDED =
190000                 WS-TENDER-COUNT / WS-Whole-Vendor-Count
190100     ELSE
190200         MOVE ZERO TO WS-Whole-Avg-Contracts
190300     END-IF.
190400     PERFORM HH022-FLAG-ONE-TENDER
190500         VARYING TA-IDX FROM 1 BY 1
190600         UNTIL TA-IDX > WS-TENDER-COUNT.
190700*
190800* HH021 - TALLY ONE TENDER AGAINST ITS VENDOR'S RUNNING WHOLE-
190900* DATASET CONTRACT COUNT, OPENING A NEW ROW ON FIRST SIGHTING.
191000*
191100 HH021-ACCUM-ONE-VENDOR SECTION.
191200*    SCAN FOR THE VENDOR ROW, OPEN ONE IF NEW, THEN TALLY.
191300*    HH023 FINDS THE SLOT IN WS-VENDOR-DOM-TABLE, THIS ADDS INTO IT.
191400     MOVE "N" TO WS-Distinct-Found.
191500     IF WS-Whole-Vendor-Count > ZERO
191600         PERFORM HH023-SCAN-ONE-WHOLE-VENDOR
191700             VARYING WV-IDX FROM 1 BY 1
191800             UNTIL WV-IDX > WS-Whole-Vendor-Count
191900                OR WS-Distinct-Found = "Y"
192000     END-IF.
192100     IF WS-Distinct-Found = "N"
192200        AND WS-Whole-Vendor-Count < WS-Whole-Vendor-Max
192300         ADD 1 TO WS-Whole-Vendor-Count
192400         SET WV-IDX TO WS-Whole-Vendor-Count
192500         MOVE RT-VENDOR-NAME (TA-IDX) TO WV-VENDOR-NAME (WV-IDX)
192600         MOVE ZERO TO WV-CONTRACT-COUNT (WV-IDX)
192700     END-IF.
192800     ADD 1 TO WV-CONTRACT-COUNT (WV-IDX).
192900*
193000* HH023 - DOES THIS VENDOR NAME ALREADY HAVE A ROW.  SHARED BY HH021
193100* (BUILD PASS) AND HH022 (FLAG PASS) BELOW.
193200*
193300 HH023-SCAN-ONE-WHOLE-VENDOR SECTION.
193400*    ONE VENDOR ROW COMPARED TO THE CURRENT TENDER'S VENDOR.
193500*    SCANS THE WHOLE FEED, NOT THE FILTERED SET - DOMINANCE IS A PROGRAM-
193600*    WIDE MEASURE.
193700     IF WV-VENDOR-NAME (WV-IDX) = RT-VENDOR-NAME (TA-IDX)
193800         MOVE "Y" TO WS-Distinct-Found
193900     END-IF.
194000*
194100* HH022 - SECOND PASS: NOW THE WHOLE-DATASET AVERAGE IS KNOWN, LOOK
194200* UP EACH TENDER'S VENDOR ROW AND FLAG IT IF THAT VENDOR IS OVER
194300* PM-DOMINANCE-MULT TIMES THE AVERAGE OR OVER PM-DOMINANCE-SHARE OF
194400* ALL CONTRACTS.
194500*
194600 HH022-FLAG-ONE-TENDER SECTION.
194700*    LOOK UP THE VENDOR ROW, THEN THE TWO DOMINANCE TESTS.
194800*    A VENDOR OVER THE SHARE THRESHOLD FLAGS EVERY ONE OF ITS OWN AWARDS.
194900     MOVE "N" TO WS-Distinct-Found.
195000     PERFORM HH023-SCAN-ONE-WHOLE-VENDOR
195100         VARYING WV-IDX FROM 1 BY 1
195200         UNTIL WV-IDX > WS-Whole-Vendor-Count
195300            OR WS-Distinct-Found = "Y".
195400     MOVE WV-CONTRACT-COUNT (WV-IDX) TO RT-VENDOR-CONTRACT-COUNT (TA-IDX).
195500     MOVE "N" TO RT-FLAG-VENDOR-DOMINANCE (TA-IDX).
195600     IF WV-CONTRACT-COUNT (WV-IDX) >
195700        PM-DOMINANCE-MULT * WS-Whole-Avg-Contracts
195800         MOVE "Y" TO RT-FLAG-VENDOR-DOMINANCE (TA-IDX)
195900     ELSE
196000         IF WS-TENDER-COUNT > ZERO
196100             COMPUTE WS-Whole-Vendor-Share ROUNDED =
196200                     WV-CONTRACT-COUNT (WV-IDX) / WS-TENDER-COUNT
196300             IF WS-Whole-Vendor-Share > PM-DOMINANCE-SHARE
196400                 MOVE "Y" TO RT-FLAG-VENDOR-DOMINANCE (TA-IDX)
196500             END-IF
196600         END-IF
196700     END-IF.
196800*
196900* HH030 - LOW COMPETITION FLAG (U7.3).  BIDDERS < HALF THE
197000* WHOLE-DATASET MEDIAN-BIDDERS; NEVER SET WHEN THE MEDIAN ITSELF
197100* IS ZERO OR LESS.
197200*
197300 HH030-LOW-COMPETITION-FLAGS SECTION.
197400*    WHOLE-DATASET MEDIAN BIDDERS, THEN THE PER-ROW FLAG PASS.
197500*    SAME BIDDER-COUNT TEST AS GG030 ABOVE, BUT FLAGS THE TENDER ROW
197600*    ITSELF.
197700     MOVE ZERO TO WS-SORT-WORK-COUNT.
197800     PERFORM HH031-LOAD-ONE-BIDDER
197900         VARYING TA-IDX FROM 1 BY 1
198000         UNTIL TA-IDX > WS-TENDER-COUNT.
198100     PERFORM ZZ020-SORT-WORK-ASCENDING.
198200     MOVE .50 TO WS-QUANTILE-Q.
198300     PERFORM ZZ010-INTERPOLATE-QUANTILE.
198400     MOVE WS-QUANTILE-RESULT TO WS-Whole-Med-Bidders.
198500     PERFORM HH032-FLAG-ONE-TENDER
198600         VARYING TA-IDX FROM 1 BY 1
198700         UNTIL TA-IDX > WS-TENDER-COUNT.
198800*
198900* HH031 - ONE TENDER'S BIDDER COUNT INTO SORT-WORK FOR THE
199000* WHOLE-DATASET MEDIAN-BIDDERS FIGURE.
199100*
199200 HH031-LOAD-ONE-BIDDER SECTION.
199300*    ONE TENDER'S BIDDER COUNT INTO SORT-WORK, WHOLE DATASET.
199400*    SAME BIDDER-COUNT PULL AS GG031 ABOVE.
199500     ADD 1 TO WS-SORT-WORK-COUNT.
199600     SET SW-IDX TO WS-SORT-WORK-COUNT.
199700     MOVE RT-BIDDERS-COUNT (TA-IDX) TO WS-SORT-WORK (SW-IDX).
199800*
199900* HH032 - FLAG ONE TENDER LOW-COMPETITION IF ITS BIDDER COUNT FALLS
200000* BELOW PM-LOW-COMP-MULT TIMES THE WHOLE-DATASET MEDIAN.
200100*
200200 HH032-FLAG-ONE-TENDER SECTION.
200300*    BIDDER COUNT AGAINST THE MULTIPLIER-SCALED MEDIAN.
200400*    SETS FLAG-LOW-COMP WHEN THE BIDDER COUNT IS BELOW THE HOUSE MINIMUM.
200500     MOVE "N" TO RT-FLAG-LOW-COMPETITION (TA-IDX).
200600     IF WS-Whole-Med-Bidders > ZERO
200700         COMPUTE WS-Ratio-Work = PM-LOW-COMP-MULT * WS-Whole-Med-Bidders
200800         IF RT-BIDDERS-COUNT (TA-IDX) < WS-Ratio-Work
200900             MOVE "Y" TO RT-FLAG-LOW-COMPETITION (TA-IDX)
201000         END-IF
201100     END-IF.
201200*
201300* HH040 - FLAG-ANY AND THE THREE SUMMARY COUNTS (U7.4), PRINTED IN
201400* THE ANOMALY BREAKDOWN SECTION OF THE REPORT (KK030).
201500*
201600 HH040-FLAG-SUMMARY-COUNTS SECTION.
201700*    ZERO THE FOUR COUNTERS BEFORE THE TALLY PASS BELOW.
201800     MOVE ZERO TO WS-Count-Price-Anomaly.
201900     MOVE ZERO TO WS-Count-Vendor-Dominance.
202000     MOVE ZERO TO WS-Count-Low-Competition.
202100     MOVE ZERO TO WS-Count-Flagged-Any.
202200     PERFORM HH041-TALLY-ONE-TENDER
202300         VARYING TA-IDX FROM 1 BY 1
202400         UNTIL TA-IDX > WS-TENDER-COUNT.
202500*
202600* HH041 - ROLL ONE TENDER'S THREE FLAGS INTO THE SUMMARY COUNTS AND
202700* THE OVERALL FLAG-ANY INDICATOR.
202800*
202900 HH041-TALLY-ONE-TENDER SECTION.
203000*    THREE FLAGS ROLLED INTO THEIR COUNTS AND FLAG-ANY.
203100*    FOUR INDEPENDENT IF TESTS - A ROW CAN TRIP MORE THAN ONE FLAG.
203200     MOVE "N" TO RT-FLAG-ANY (TA-IDX).
203300     IF RT-FLAG-PRICE-ANOMALY (TA-IDX) = "Y"
203400         ADD 1 TO WS-Count-Price-Anomaly
203500         MOVE "Y" TO RT-FLAG-ANY (TA-IDX)
203600     END-IF.
203700     IF RT-FLAG-VENDOR-DOMINANCE (TA-IDX) = "Y"
203800         ADD 1 TO WS-Count-Vendor-Dominance
203900         MOVE "Y" TO RT-FLAG-ANY (TA-IDX)
204000     END-IF.
204100     IF RT-FLAG-LOW-COMPETITION (TA-IDX) = "Y"
204200         ADD 1 TO WS-Count-Low-Competition
204300         MOVE "Y" TO RT-FLAG-ANY (TA-IDX)
204400     END-IF.
204500     IF RT-FLAG-ANY (TA-IDX) = "Y"
204600         ADD 1 TO WS-Count-Flagged-Any
204700     END-IF.
204800*
204900*================================
205000* U8 - INSIGHT SUMMARY (II SERIES) - FILTERED SET
205100*================================
205200*
205300 II010-BUILD-INSIGHT-LINE SECTION.
205400*    ONE NARRATIVE SENTENCE: CONTEXT PHRASE, SPENDING/COUNT/RANGE,
205500*    OPTIONAL COST-PER-KM CLAUSE, THEN AN OBSERVATIONS CLAUSE.
205600     IF FILTERED-SET-EMPTY
205700         MOVE SPACES TO WS-Insight-Line
205800         MOVE "NO DATA AVAILABLE FOR THE SELECTED FILTERS."
205900             TO WS-Insight-Line
206000     ELSE
206100         PERFORM II020-BUILD-CONTEXT-TEXT
206200         MOVE WS-TOTAL-SPENDING-RS TO WS-EDIT-RS13
206300         COMPUTE WS-EDIT-CRORE ROUNDED = WS-EDIT-RS13 / 10000000
206400         MOVE WS-FILTERED-COUNT TO WS-EDIT-COUNT5
206500         MOVE 1 TO WS-Str-Ptr
206600         MOVE SPACES TO WS-Insight-Line
206700         STRING WS-Insight-Context      DELIMITED BY SPACE
206800                ": TOTAL ADJUSTED SPENDING RS " DELIMITED BY SIZE
206900                WS-EDIT-CRORE           DELIMITED BY SIZE
207000                " CRORE OVER "          DELIMITED BY SIZE
207100                WS-EDIT-COUNT5          DELIMITED BY SIZE
207200                " PROJECTS ("           DELIMITED BY SIZE
207300                WS-TIME-RANGE-TEXT      DELIMITED BY SPACE
207400                ")"                     DELIMITED BY SIZE
207500             INTO WS-Insight-Line WITH POINTER WS-Str-Ptr
207600         END-STRING
207700         IF WS-TOTAL-LENGTH-KM > ZERO
207800             COMPUTE WS-EDIT-LAKH ROUNDED =
207900                     WS-AVG-COST-PER-KM / 100000
208000             STRING "; AVG COST PER KM RS " DELIMITED BY SIZE
208100                    WS-EDIT-LAKH            DELIMITED BY SIZE
208200                    " LAKH"                 DELIMITED BY SIZE
208300                 INTO WS-Insight-Line WITH POINTER WS-Str-Ptr
208400             END-STRING
208500         END-IF
208600         IF WS-Count-High-Cost-Obs = ZERO
208700            AND WS-Count-Low-Comp-Obs = ZERO
208800             STRING "; ALL METRICS WITHIN EXPECTED RANGES."
208900                                             DELIMITED BY SIZE
209000                 INTO WS-Insight-Line WITH POINTER WS-Str-Ptr
209100             END-STRING
209200         ELSE
209300             MOVE WS-Count-High-Cost-Obs TO WS-EDIT-COUNT3
209400             STRING "; "                    DELIMITED BY SIZE
209500                    WS-EDIT-COUNT3          DELIMITED BY SIZE
209600                    " HIGH-COST AND "       DELIMITED BY SIZE
209700                 INTO WS-Insight-Line WITH POINTER WS-Str-Ptr
209800             END-STRING
209900             MOVE WS-Count-Low-Comp-Obs TO WS-EDIT-COUNT3
210000             STRING WS-EDIT-COUNT3          DELIMITED BY SIZE
210100                    " LOW-COMPETITION OBSERVATION(S) NOTED."
210200                                             DELIMITED BY SIZE
210300                 INTO WS-Insight-Line WITH POINTER WS-Str-Ptr
210400             END-STRING
210500         END-IF
210600     END-IF.
210700*
210800* II020 - CONTEXT PHRASE: NAMED DISTRICT/DEPARTMENT WHEN A FILTER
210900* IS ACTIVE, OTHERWISE "ACROSS ALL DISTRICTS" PER U8.
211000*
211100 II020-BUILD-CONTEXT-TEXT SECTION.
211200*    DISTRICT PHRASE, THEN THE OPTIONAL DEPARTMENT SUFFIX.
211300*    PICKS THE OPENING PHRASE OFF WS-FILTER-KIND - DISTRICT, YEAR, VENDOR,
211400*    OR ALL-TENDERS.
211500     MOVE SPACES TO WS-Insight-Context.
211600     MOVE 1 TO WS-Str-Ptr.
211700     IF PM-DISTRICT-FILTER = SPACES OR PM-DISTRICT-FILTER = "ALL"
211800         STRING "ACROSS ALL DISTRICTS" DELIMITED BY SIZE
211900             INTO WS-Insight-Context WITH POINTER WS-Str-Ptr
212000         END-STRING
212100     ELSE
212200         STRING PM-DISTRICT-FILTER DELIMITED BY SPACE
212300             INTO WS-Insight-Context WITH POINTER WS-Str-Ptr
212400         END-STRING
212500     END-IF.
212600     IF PM-DEPARTMENT-FILTER NOT = SPACES
212700        AND PM-DEPARTMENT-FILTER NOT = "ALL"
212800         STRING " / "               DELIMITED BY SIZE
212900                PM-DEPARTMENT-FILTER DELIMITED BY SPACE
213000             INTO WS-Insight-Context WITH POINTER WS-Str-Ptr
213100         END-STRING
213200     END-IF.
213300*
213400*================================
213500* U9 - EXPORTS AND REPORT (JJ / KK SERIES)
213600*================================
213700*
213800* JJ010 - DISTRICT SUMMARY EXTRACT (U5 DISTRICT TOTALS, FILTERED
213900* SET).  HEADER LINE ALWAYS WRITTEN, EVEN WHEN THE FILTERED SET IS
214000* EMPTY AND NO DETAIL LINES FOLLOW.
214100*
214200 JJ010-WRITE-SUMMARY-EXTRACT SECTION.
214300*    HEADER LINE, THEN ONE DETAIL LINE PER DISTRICT.
214400*    JJ011 WRITES ONE RECORD PER DISTRICT ROW IN THE SORTED TOTALS TABLE.
214500     MOVE "District,Total_Spending,Project_Count"
214600         TO SUMMARY-EXTRACT-RECORD.
214700     WRITE SUMMARY-EXTRACT-RECORD.
214800     PERFORM JJ011-WRITE-ONE-DISTRICT
214900         VARYING DI-IDX FROM 1 BY 1
215000         UNTIL DI-IDX > WS-DISTRICT-COUNT.
215100*
215200* JJ011 - ONE DETAIL LINE OF THE DISTRICT EXTRACT, CALLED ONCE PER
215300* ENTRY IN THE DISTRICT TABLE FF020 BUILT.
215400*
215500 JJ011-WRITE-ONE-DISTRICT SECTION.
215600*    BUILD THE EDIT FIELDS, STRING THE LINE, WRITE IT.
215700*    MOVES INTO SE-RECORD AND WRITES - NO EDITING, THE EXTRACT IS FOR
215800*    DOWNSTREAM PROGRAMS.
215900     MOVE DI-TOTAL-SPENDING (DI-IDX) TO WS-CSV-Out-Amount.
216000     MOVE DI-PROJECT-COUNT (DI-IDX)  TO WS-CSV-Out-Count.
216100     MOVE SPACES TO SUMMARY-EXTRACT-RECORD.
216200     STRING DI-DISTRICT (DI-IDX)  DELIMITED BY SIZE
216300            ","                   DELIMITED BY SIZE
216400            WS-CSV-Out-Amount     DELIMITED BY SIZE
216500            ","                   DELIMITED BY SIZE
216600            WS-CSV-Out-Count      DELIMITED BY SIZE
216700         INTO SUMMARY-EXTRACT-RECORD
216800     END-STRING.
216900     WRITE SUMMARY-EXTRACT-RECORD.
217000*
217100* JJ020 - PER-TENDER DETAILED EXTRACT (FILTERED SET), INCLUDING
217200* COST-PER-KM.  ALPHANUMERIC FIELDS ARE STRUNG "DELIMITED BY SIZE"
217300* THROUGHOUT - ROAD-TYPE AND VENDOR-NAME CAN CARRY EMBEDDED SPACES
217400* ("STATE HIGHWAY", "L AND T CONSTRUCTION LTD") WHICH "DELIMITED BY
217500* SPACE" WOULD CUT SHORT.
217600*
217700 JJ020-WRITE-DETAILED-EXTRACT SECTION.
217800*
217900* HEADER NAMES EVERY COLUMN THE DETAIL LINE CARRIES, INCLUDING THE
218000* DERIVED COST-PER-KM FIGURE STAMPED ON AT EE020.
218100*
218200     MOVE SPACES TO DETAILED-EXTRACT-RECORD.
218300     STRING "Tender_ID,District,Department,Road_Type,Length_Km,"
218400                DELIMITED BY SIZE
218500            "Vendor,Value_Cr,Value_Adjusted_Rs,Award_Year,"
218600                DELIMITED BY SIZE
218700            "Bidders,Cost_Per_Km" DELIMITED BY SIZE
218800         INTO DETAILED-EXTRACT-RECORD
218900     END-STRING.
219000     WRITE DETAILED-EXTRACT-RECORD.
219100     PERFORM JJ021-WRITE-ONE-DETAIL
219200         VARYING FX-IDX FROM 1 BY 1
219300         UNTIL FX-IDX > WS-FILTERED-COUNT.
219400*
219500* JJ021 - ONE DETAIL LINE OF THE PER-TENDER EXTRACT, INDEXED VIA
219600* FX-TENDER-ROW SO THE EXTRACT CARRIES ONLY THE FILTERED SET, NOT
219700* THE WHOLE FEED.
219800*
219900 JJ021-WRITE-ONE-DETAIL SECTION.
220000*    PULL EVERY COLUMN FOR ONE FILTERED TENDER, STRING, WRITE.
220100*    ONE DE-RECORD PER ROW OF THE FILTERED SET - JJ020's PERFORM ABOVE
220200*    DRIVES FX-IDX OVER THE WHOLE WS-FILTERED-COUNT, FLAGGED OR NOT.
220300     SET TA-IDX TO FX-TENDER-ROW (FX-IDX).
220400     MOVE RT-PROJECT-LENGTH-KM (TA-IDX) TO WS-CSV-Out-Length.
220500     MOVE RT-TENDER-VALUE-CR (TA-IDX)   TO WS-CSV-Out-ValueCr.
220600     MOVE RT-VALUE-ADJ-RS (TA-IDX)      TO WS-CSV-Out-Rs13.
220700     MOVE RT-AWARD-YEAR (TA-IDX)        TO WS-CSV-Out-Year.
220800     MOVE RT-BIDDERS-COUNT (TA-IDX)     TO WS-CSV-Out-Bidders.
220900     MOVE RT-COST-PER-KM (TA-IDX)       TO WS-CSV-Out-CostKm.
221000     MOVE SPACES TO DETAILED-EXTRACT-RECORD.
221100     STRING RT-TENDER-ID (TA-IDX)    DELIMITED BY SIZE
221200            ","                      DELIMITED BY SIZE
221300            RT-DISTRICT (TA-IDX)     DELIMITED BY SIZE
221400            ","                      DELIMITED BY SIZE
221500            RT-DEPARTMENT (TA-IDX)   DELIMITED BY SIZE
221600            ","                      DELIMITED BY SIZE
221700            RT-ROAD-TYPE (TA-IDX)    DELIMITED BY SIZE
221800            ","                      DELIMITED BY SIZE
221900            WS-CSV-Out-Length        DELIMITED BY SIZE
222000            ","                      DELIMITED BY SIZE
222100            RT-VENDOR-NAME (TA-IDX)  DELIMITED BY SIZE
222200            ","                      DELIMITED BY SIZE
222300            WS-CSV-Out-ValueCr       DELIMITED BY SIZE
222400            ","                      DELIMITED BY SIZE
222500            WS-CSV-Out-Rs13          DELIMITED BY SIZE
222600            ","                      DELIMITED BY SIZE
222700            WS-CSV-Out-Year          DELIMITED BY SIZE
222800            ","                      DELIMITED BY SIZE
222900            WS-CSV-Out-Bidders       DELIMITED BY SIZE
223000            ","                      DELIMITED BY SIZE
223100            WS-CSV-Out-CostKm        DELIMITED BY SIZE
223200         INTO DETAILED-EXTRACT-RECORD
223300     END-STRING.
223400     WRITE DETAILED-EXTRACT-RECORD.
223500*
223600* JJ030 - THE NINE-PART PRINTED REPORT.  ALWAYS PRODUCED, EVEN FOR
223700* AN EMPTY FILTERED SET - SECTIONS 4 THROUGH 8 SIMPLY HAVE NO
223800* DETAIL LINES IN THAT CASE.
223900*
224000 JJ030-PRINT-REPORT SECTION.
224100*    TITLE, INSIGHT, TWO SUMMARY BLOCKS, FOUR TABLE SECTIONS,
224200*    THEN THE FOOTER - TEN PERFORMS, ONE PER REPORT PART.
224300     PERFORM KK010-PRINT-TITLE.
224400     PERFORM KK015-PRINT-INSIGHT-LINE.
224500     PERFORM KK020-PRINT-SUMMARY-STATISTICS.
224600     PERFORM KK030-PRINT-ANOMALY-BREAKDOWN.
224700     PERFORM KK040-PRINT-DISTRICT-SECTION.
224800     PERFORM KK050-PRINT-YEAR-SECTION.
224900     PERFORM KK060-PRINT-VENDOR-SECTION.
225000     PERFORM KK070-PRINT-OBSERVATIONS.
225100     PERFORM KK080-PRINT-FLAGGED-TENDERS.
225200     PERFORM KK090-PRINT-FOOTER.
225300*
225400 KK010-PRINT-TITLE SECTION.
225500*    RULE, TITLE LINE, RULE - THE REPORT'S OPENING BANNER.
225600*    TOP-OF-FORM THEN THE TWO TITLE LINES AND THE RUN-DATE LINE.
225700     WRITE REPORT-FILE-RECORD FROM WS-Rule-Equals
225800         AFTER ADVANCING C01.
225900     MOVE SPACES TO WS-Report-Line.
226000     MOVE "ANVIKSHA - PROCUREMENT ANALYSIS REPORT" TO WS-Report-Line.
226100     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
226200         AFTER ADVANCING 1 LINE.
226300     WRITE REPORT-FILE-RECORD FROM WS-Rule-Equals
226400         AFTER ADVANCING 1 LINE.
226500*
226600* KK015 - INSIGHT LINE (U8).  ONE NARRATIVE SENTENCE BUILT BY II010
226700* OVER THE FILTERED SET - WRAPS ONTO A SECOND PRINT LINE WHEN IT RUNS
226800* PAST THE 76 PRINTABLE COLUMNS LEFT AFTER THE TWO-SPACE INDENT.  ADDED
226900* 09/08/26 - THIS LINE WAS BEING BUILT BY II010 BUT NEVER PRINTED
227000* ANYWHERE, SO THE U8 UNIT NEVER ACTUALLY SURFACED ON THE REPORT.
227100*
227200 KK015-PRINT-INSIGHT-LINE SECTION.
227300*    HEADING, THEN THE ONE OR TWO WRAPPED LINES OF TEXT.
227400*    SINGLE WRITE OF THE SENTENCE II010 BUILT - BLANK LINE FOLLOWS FOR
227500*    SPACING.
227600     MOVE SPACES TO WS-Report-Line.
227700     MOVE "INSIGHT" TO WS-Report-Line.
227800     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
227900         AFTER ADVANCING 2 LINES.
228000     MOVE SPACES TO WS-Report-Line.
228100     STRING "  " DELIMITED BY SIZE
228200            WS-Insight-Line (1:76) DELIMITED BY SIZE
228300         INTO WS-Report-Line
228400     END-STRING.
228500     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
228600         AFTER ADVANCING 1 LINE.
228700     IF WS-Insight-Line (77:56) NOT = SPACES
228800         MOVE SPACES TO WS-Report-Line
228900         STRING "  " DELIMITED BY SIZE
229000                WS-Insight-Line (77:56) DELIMITED BY SIZE
229100             INTO WS-Report-Line
229200         END-STRING
229300         WRITE REPORT-FILE-RECORD FROM WS-Report-Line
229400             AFTER ADVANCING 1 LINE
229500     END-IF.
229600*
229700* KK020 - SUMMARY STATISTICS.  TWO GROUPS ON THIS PAGE: THE
229800* WHOLE-DATASET OVERVIEW (TOTAL TENDERS, FLAGGED PERCENT, MEDIAN
229900* CONTRACT VALUE, UNIQUE VENDORS), THEN THE "EXPLORER" STATISTICS
230000* CARRIED OVER FROM U4, WHICH ARE OVER THE FILTERED SET.
230100*
230200 KK020-PRINT-SUMMARY-STATISTICS SECTION.
230300*    HEADING, THEN THE EIGHT LINES BUILT BELOW IN ORDER.
230400*    COUNT, TOTAL, MEAN, MIN, MAX, AND THE QUARTILE LINE FROM GG010.
230500     MOVE SPACES TO WS-Report-Line.
230600     MOVE "SUMMARY STATISTICS" TO WS-Report-Line.
230700     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
230800         AFTER ADVANCING 2 LINES.
230900*
231000* WHOLE-DATASET LINE 1 - TOTAL TENDERS ANALYZED.
231100*
231200     MOVE WS-TENDER-COUNT TO WS-EDIT-COUNT5.
231300     MOVE 1 TO WS-Str-Ptr.
231400     MOVE SPACES TO WS-Report-Line.
231500     STRING "  TOTAL TENDERS ANALYZED . . . . . . "
231600                DELIMITED BY SIZE
231700            WS-EDIT-COUNT5 DELIMITED BY SIZE
231800         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
231900     END-STRING.
232000     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
232100         AFTER ADVANCING 1 LINE.
232200*
232300* WHOLE-DATASET LINE 2 - FLAGGED COUNT AND ITS PERCENT OF TOTAL.
232400*
232500     IF WS-TENDER-COUNT > ZERO
232600         COMPUTE WS-EDIT-PCT1 ROUNDED =
232700                 WS-Count-Flagged-Any * 100 / WS-TENDER-COUNT
232800     ELSE
232900         MOVE ZERO TO WS-EDIT-PCT1
233000     END-IF.
233100     MOVE WS-Count-Flagged-Any TO WS-EDIT-COUNT3.
233200     MOVE 1 TO WS-Str-Ptr.
233300     MOVE SPACES TO WS-Report-Line.
233400     STRING "  FLAGGED TENDERS  . . . . . . . . . "
233500                DELIMITED BY SIZE
233600            WS-EDIT-COUNT3 DELIMITED BY SIZE
233700            " ("           DELIMITED BY SIZE
233800            WS-EDIT-PCT1   DELIMITED BY SIZE
233900            "% OF TOTAL)"  DELIMITED BY SIZE
234000         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
234100     END-STRING.
234200     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
234300         AFTER ADVANCING 1 LINE.
234400*
234500* WHOLE-DATASET LINE 3 - MEDIAN CONTRACT VALUE.
234600*
234700     COMPUTE WS-EDIT-LAKH ROUNDED = WS-Whole-Median-Adj-Rs / 100000.
234800     MOVE 1 TO WS-Str-Ptr.
234900     MOVE SPACES TO WS-Report-Line.
235000     STRING "  MEDIAN CONTRACT VALUE (LAKH RS) .  "
235100                DELIMITED BY SIZE
235200            WS-EDIT-LAKH DELIMITED BY SIZE
235300         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
235400     END-STRING.
235500     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
235600         AFTER ADVANCING 1 LINE.
235700*
235800* WHOLE-DATASET LINE 4 - DISTINCT VENDOR COUNT (HH020'S TABLE).
235900*
236000     MOVE WS-Whole-Vendor-Count TO WS-EDIT-COUNT3.
236100     MOVE 1 TO WS-Str-Ptr.
236200     MOVE SPACES TO WS-Report-Line.
236300     STRING "  UNIQUE VENDORS . . . . . . . . . . "
236400                DELIMITED BY SIZE
236500            WS-EDIT-COUNT3 DELIMITED BY SIZE
236600         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
236700     END-STRING.
236800     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
236900         AFTER ADVANCING 2 LINES.
237000*
237100* EXPLORER LINE 1 (U4, OVER THE FILTERED SET) - TOTAL SPENDING.
237200*
237300     MOVE WS-TOTAL-SPENDING-RS TO WS-EDIT-RS13.
237400     COMPUTE WS-EDIT-CRORE ROUNDED = WS-EDIT-RS13 / 10000000.
237500     MOVE 1 TO WS-Str-Ptr.
237600     MOVE SPACES TO WS-Report-Line.
237700     STRING "  TOTAL ADJUSTED SPENDING (CRORE) .  "
237800                DELIMITED BY SIZE
237900            WS-EDIT-CRORE DELIMITED BY SIZE
238000         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
238100     END-STRING.
238200     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
238300         AFTER ADVANCING 1 LINE.
238400*
238500* EXPLORER LINE 2 - AVERAGE COST PER KM (EE010'S TOTALS DIVIDED).
238600*
238700     COMPUTE WS-EDIT-LAKH ROUNDED = WS-AVG-COST-PER-KM / 100000.
238800     MOVE 1 TO WS-Str-Ptr.
238900     MOVE SPACES TO WS-Report-Line.
239000     STRING "  AVERAGE COST PER KM (LAKH RS) . .  "
239100                DELIMITED BY SIZE
239200            WS-EDIT-LAKH DELIMITED BY SIZE
239300         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
239400     END-STRING.
239500     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
239600         AFTER ADVANCING 1 LINE.
239700*
239800* EXPLORER LINE 3 - AWARD-YEAR TIME RANGE, "N/A" ON AN EMPTY FEED.
239900*
240000     MOVE 1 TO WS-Str-Ptr.
240100     MOVE SPACES TO WS-Report-Line.
240200     STRING "  TIME RANGE . . . . . . . . . . . . "
240300                DELIMITED BY SIZE
240400            WS-TIME-RANGE-TEXT DELIMITED BY SPACE
240500         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
240600     END-STRING.
240700     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
240800         AFTER ADVANCING 1 LINE.
240900*
241000* EXPLORER LINE 4 - HOW MANY DISTRICTS SURVIVED THE FILTER.
241100*
241200     MOVE WS-DISTRICT-COUNT TO WS-EDIT-COUNT3.
241300     MOVE 1 TO WS-Str-Ptr.
241400     MOVE SPACES TO WS-Report-Line.
241500     STRING "  DISTRICT COUNT . . . . . . . . . . "
241600                DELIMITED BY SIZE
241700            WS-EDIT-COUNT3 DELIMITED BY SIZE
241800         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
241900     END-STRING.
242000     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
242100         AFTER ADVANCING 2 LINES.
242200*
242300* KK030 - ANOMALY BREAKDOWN (U7 WHOLE-DATASET SUMMARY COUNTS).
242400*
242500 KK030-PRINT-ANOMALY-BREAKDOWN SECTION.
242600*    HEADING, RULE, THEN THE THREE COUNTS BELOW.
242700*    FOUR COUNTS FROM HH040 - HIGH-COST, LOW-COMPETITION, DOMINANCE, YEAR-
242800*    OVER-YEAR.
242900     MOVE SPACES TO WS-Report-Line.
243000     MOVE "ANOMALY BREAKDOWN" TO WS-Report-Line.
243100     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
243200         AFTER ADVANCING 1 LINE.
243300     WRITE REPORT-FILE-RECORD FROM WS-Rule-Dashes
243400         AFTER ADVANCING 1 LINE.
243500*
243600* THREE WHOLE-DATASET COUNTS, ONE PER U7 RULE (HH010/HH020/HH030).
243700*
243800     MOVE WS-Count-Price-Anomaly TO WS-EDIT-COUNT3.
243900     MOVE 1 TO WS-Str-Ptr.
244000     MOVE SPACES TO WS-Report-Line.
244100     STRING "  PRICE ANOMALIES (Z-SCORE) . . . . . "
244200                DELIMITED BY SIZE
244300            WS-EDIT-COUNT3 DELIMITED BY SIZE
244400         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
244500     END-STRING.
244600     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
244700         AFTER ADVANCING 1 LINE.
244800     MOVE WS-Count-Vendor-Dominance TO WS-EDIT-COUNT3.
244900     MOVE 1 TO WS-Str-Ptr.
245000     MOVE SPACES TO WS-Report-Line.
245100     STRING "  VENDOR DOMINANCE  . . . . . . . . . "
245200                DELIMITED BY SIZE
245300            WS-EDIT-COUNT3 DELIMITED BY SIZE
245400         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
245500     END-STRING.
245600     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
245700         AFTER ADVANCING 1 LINE.
245800     MOVE WS-Count-Low-Competition TO WS-EDIT-COUNT3.
245900     MOVE 1 TO WS-Str-Ptr.
246000     MOVE SPACES TO WS-Report-Line.
246100     STRING "  LOW COMPETITION . . . . . . . . . . "
246200                DELIMITED BY SIZE
246300            WS-EDIT-COUNT3 DELIMITED BY SIZE
246400         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
246500     END-STRING.
246600     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
246700         AFTER ADVANCING 2 LINES.
246800*
246900* KK040 - SPENDING BY DISTRICT.  DI-IDX ORDER IS ALREADY ASCENDING
247000* SINCE FF020 SORTED THE TABLE.
247100*
247200 KK040-PRINT-DISTRICT-SECTION SECTION.
247300*
247400* HEADING, THEN ONE LINE PER DISTRICT, THEN A BLANK SEPARATOR LINE.
247500*
247600     MOVE SPACES TO WS-Report-Line.
247700     MOVE "SPENDING BY DISTRICT" TO WS-Report-Line.
247800     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
247900         AFTER ADVANCING 1 LINE.
248000     WRITE REPORT-FILE-RECORD FROM WS-Rule-Dashes
248100         AFTER ADVANCING 1 LINE.
248200     PERFORM KK041-PRINT-ONE-DISTRICT
248300         VARYING DI-IDX FROM 1 BY 1
248400         UNTIL DI-IDX > WS-DISTRICT-COUNT.
248500     MOVE SPACES TO WS-Report-Line.
248600     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
248700         AFTER ADVANCING 1 LINE.
248800*
248900* KK041 - ONE PRINT LINE OF THE DISTRICT SECTION, RS FIGURE SHOWN
249000* IN CRORE FOR READABILITY ON THE PRINTED PAGE.
249100*
249200 KK041-PRINT-ONE-DISTRICT SECTION.
249300*    CRORE-EDIT THE AMOUNT, THEN STRING AND WRITE THE LINE.
249400*    ONE DETAIL LINE, LINE-COUNT BUMPED SO KK040'S CALLER KNOWS WHEN TO
249500*    PAGE.
249600     MOVE DI-TOTAL-SPENDING (DI-IDX) TO WS-EDIT-RS13.
249700     COMPUTE WS-EDIT-CRORE ROUNDED = WS-EDIT-RS13 / 10000000.
249800     MOVE DI-PROJECT-COUNT (DI-IDX) TO WS-EDIT-COUNT5.
249900     MOVE 1 TO WS-Str-Ptr.
250000     MOVE SPACES TO WS-Report-Line.
250100     STRING "  "                  DELIMITED BY SIZE
250200            DI-DISTRICT (DI-IDX)  DELIMITED BY SPACE
250300            "  RS "               DELIMITED BY SIZE
250400            WS-EDIT-CRORE         DELIMITED BY SIZE
250500            " CRORE  PROJECTS "   DELIMITED BY SIZE
250600            WS-EDIT-COUNT5        DELIMITED BY SIZE
250700         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
250800     END-STRING.
250900     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
251000         AFTER ADVANCING 1 LINE.
251100*
251200* KK050 - SPENDING BY YEAR.  YR-IDX ORDER IS ALREADY ASCENDING
251300* SINCE FF032 SORTED THE TABLE.
251400*
251500 KK050-PRINT-YEAR-SECTION SECTION.
251600*
251700* SAME HEADING/DETAIL/BLANK SHAPE AS KK040, KEYED BY AWARD YEAR.
251800*
251900     MOVE SPACES TO WS-Report-Line.
252000     MOVE "SPENDING BY YEAR" TO WS-Report-Line.
252100     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
252200         AFTER ADVANCING 1 LINE.
252300     WRITE REPORT-FILE-RECORD FROM WS-Rule-Dashes
252400         AFTER ADVANCING 1 LINE.
252500     PERFORM KK051-PRINT-ONE-YEAR
252600         VARYING YR-IDX FROM 1 BY 1
252700         UNTIL YR-IDX > WS-YEAR-COUNT.
252800     MOVE SPACES TO WS-Report-Line.
252900     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
253000         AFTER ADVANCING 1 LINE.
253100*
253200* KK051 - ONE PRINT LINE OF THE YEAR SECTION, SAME CRORE-EDIT
253300* CONVENTION AS KK041.
253400*
253500 KK051-PRINT-ONE-YEAR SECTION.
253600*    CRORE-EDIT THE AMOUNT, THEN STRING AND WRITE THE LINE.
253700*    SAME SHAPE AS KK041 ABOVE, KEYED ON AWARD YEAR INSTEAD OF DISTRICT.
253800     MOVE YR-TOTAL-SPENDING (YR-IDX) TO WS-EDIT-RS13.
253900     COMPUTE WS-EDIT-CRORE ROUNDED = WS-EDIT-RS13 / 10000000.
254000     MOVE YR-PROJECT-COUNT (YR-IDX) TO WS-EDIT-COUNT5.
254100     MOVE YR-AWARD-YEAR (YR-IDX) TO WS-EDIT-YEAR.
254200     MOVE 1 TO WS-Str-Ptr.
254300     MOVE SPACES TO WS-Report-Line.
254400     STRING "  "                DELIMITED BY SIZE
254500            WS-EDIT-YEAR        DELIMITED BY SIZE
254600            "  RS "             DELIMITED BY SIZE
254700            WS-EDIT-CRORE       DELIMITED BY SIZE
254800            " CRORE  PROJECTS " DELIMITED BY SIZE
254900            WS-EDIT-COUNT5      DELIMITED BY SIZE
255000         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
255100     END-STRING.
255200     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
255300         AFTER ADVANCING 1 LINE.
255400*
255500* KK060 - TOP VENDORS, UP TO PM-TOP-VENDOR-LIMIT (10), DESCENDING
255600* BY TOTAL VALUE, VIA THE RANKING LIST FF050 BUILT.
255700*
255800 KK060-PRINT-VENDOR-SECTION SECTION.
255900*    HEADING, RULE, THEN THE CAPPED VENDOR LOOP BELOW.
256000*    TOP FIFTEEN ONLY, PER THE RANKED TABLE FF051 BUILT.
256100     MOVE SPACES TO WS-Report-Line.
256200     MOVE "TOP VENDORS" TO WS-Report-Line.
256300     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
256400         AFTER ADVANCING 1 LINE.
256500     WRITE REPORT-FILE-RECORD FROM WS-Rule-Dashes
256600         AFTER ADVANCING 1 LINE.
256700*    A ZERO-VENDOR FILTERED SET SKIPS THE LOOP OUTRIGHT RATHER THAN
256800*    PRINTING A BLANK-LOOKING SECTION.
256900     IF WS-VENDOR-COUNT > ZERO
257000         PERFORM KK061-PRINT-ONE-VENDOR
257100             VARYING VR-IDX FROM 1 BY 1
257200             UNTIL VR-IDX > WS-VENDOR-COUNT
257300                OR VR-IDX > PM-TOP-VENDOR-LIMIT
257400     END-IF.
257500     MOVE SPACES TO WS-Report-Line.
257600     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
257700         AFTER ADVANCING 1 LINE.
257800*
257900* KK061 - ONE PRINT LINE OF THE TOP-VENDOR SECTION, VR-VENDOR-SUB
258000* INDIRECTING BACK INTO THE VENDOR TABLE PROPER SINCE THE RANKING
258100* LIST FF050 BUILT HOLDS SUBSCRIPTS, NOT COPIES OF THE ROWS.
258200*
258300 KK061-PRINT-ONE-VENDOR SECTION.
258400*    CRORE-EDIT THE AMOUNT, THEN STRING AND WRITE THE LINE.
258500*    RANK NUMBER, VENDOR NAME, AWARD COUNT, TOTAL, AND MEAN ON ONE LINE.
258600     SET VN-IDX TO VR-VENDOR-SUB (VR-IDX).
258700     MOVE VN-TOTAL-VALUE (VN-IDX) TO WS-EDIT-RS13.
258800     COMPUTE WS-EDIT-CRORE ROUNDED = WS-EDIT-RS13 / 10000000.
258900     MOVE VN-CONTRACT-COUNT (VN-IDX) TO WS-EDIT-COUNT3.
259000     MOVE VN-SHARE-PERCENT (VN-IDX) TO WS-EDIT-PCT1.
259100     MOVE 1 TO WS-Str-Ptr.
259200     MOVE SPACES TO WS-Report-Line.
259300     STRING "  "                     DELIMITED BY SIZE
259400            VN-VENDOR-NAME (VN-IDX)  DELIMITED BY SPACE
259500            "  RS "                  DELIMITED BY SIZE
259600            WS-EDIT-CRORE            DELIMITED BY SIZE
259700            " CRORE  CONTRACTS "     DELIMITED BY SIZE
259800            WS-EDIT-COUNT3           DELIMITED BY SIZE
259900            "  SHARE "               DELIMITED BY SIZE
260000            WS-EDIT-PCT1             DELIMITED BY SIZE
260100            "%"                      DELIMITED BY SIZE
260200         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
260300     END-STRING.
260400     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
260500         AFTER ADVANCING 1 LINE.
260600*
260700* KK070 - STATISTICAL OBSERVATIONS (U6).  HIGH-COST ROWS ALSO
260800* SHOW THE VALUE'S PERCENTILE, RE-DERIVED FROM THE SORTED-VALUE
260900* ARCHIVE GG010 BUILT RATHER THAN CARRIED IN THE OBSERVATION
261000* ROW - SEE THE REMARKS AT GG010/GG020.
261100*
261200 KK070-PRINT-OBSERVATIONS SECTION.
261300*    HEADING, RULE, THEN ONE LINE PER OBSERVATION OR "NONE."
261400*    RE-DERIVES EACH OBSERVATION'S PERCENTILE AGAINST GG012'S ARCHIVED
261500*    SORTED ARRAY.
261600     MOVE SPACES TO WS-Report-Line.
261700     MOVE "STATISTICAL OBSERVATIONS" TO WS-Report-Line.
261800     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
261900         AFTER ADVANCING 1 LINE.
262000     WRITE REPORT-FILE-RECORD FROM WS-Rule-Dashes
262100         AFTER ADVANCING 1 LINE.
262200     IF WS-OBSERVATION-COUNT > ZERO
262300         PERFORM KK071-PRINT-ONE-OBSERVATION
262400             VARYING OB-IDX FROM 1 BY 1
262500             UNTIL OB-IDX > WS-OBSERVATION-COUNT
262600     ELSE
262700         MOVE SPACES TO WS-Report-Line
262800         MOVE "  NONE." TO WS-Report-Line
262900         WRITE REPORT-FILE-RECORD FROM WS-Report-Line
263000             AFTER ADVANCING 1 LINE
263100     END-IF.
263200     MOVE SPACES TO WS-Report-Line.
263300     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
263400         AFTER ADVANCING 1 LINE.
263500*
263600 KK071-PRINT-ONE-OBSERVATION SECTION.
263700*    COMMON FIELDS FIRST, THEN A TYPE-SPECIFIC TAIL CLAUSE.
263800*    OBSERVATION TEXT PLUS THE PERCENTILE KK073 JUST COMPUTED.
263900     MOVE OB-OBS-VALUE (OB-IDX) TO WS-EDIT-RS13.
264000     COMPUTE WS-EDIT-CRORE ROUNDED = WS-EDIT-RS13 / 10000000.
264100     MOVE OB-OBS-YEAR (OB-IDX) TO WS-EDIT-YEAR.
264200     MOVE 1 TO WS-Str-Ptr.
264300     MOVE SPACES TO WS-Report-Line.
264400     STRING "  "                   DELIMITED BY SIZE
264500            OB-OBS-TYPE (OB-IDX)   DELIMITED BY SPACE
264600            "  "                   DELIMITED BY SIZE
264700            OB-OBS-TENDER-ID (OB-IDX) DELIMITED BY SPACE
264800            "  RS "                DELIMITED BY SIZE
264900            WS-EDIT-CRORE          DELIMITED BY SIZE
265000            " CRORE  "             DELIMITED BY SIZE
265100            WS-EDIT-YEAR           DELIMITED BY SIZE
265200            "  "                   DELIMITED BY SIZE
265300            OB-OBS-CONFIDENCE (OB-IDX) DELIMITED BY SPACE
265400         INTO WS-Report-Line WITH POINTER WS-Str-Ptr
265500     END-STRING.
265600     IF OB-OBS-TYPE (OB-IDX) = "HIGH-COST"
265700         PERFORM KK073-COMPUTE-PERCENTILE
265800         MOVE WS-Obs-Percentile TO WS-EDIT-PCT0
265900         STRING "  RATIO "            DELIMITED BY SIZE
266000                OB-OBS-METRIC (OB-IDX) DELIMITED BY SIZE
266100                "  PCTILE "           DELIMITED BY SIZE
266200                WS-EDIT-PCT0          DELIMITED BY SIZE
266300             INTO WS-Report-Line WITH POINTER WS-Str-Ptr
266400         END-STRING
266500     ELSE
266600         STRING "  METRIC "           DELIMITED BY SIZE
266700                OB-OBS-METRIC (OB-IDX) DELIMITED BY SIZE
266800             INTO WS-Report-Line WITH POINTER WS-Str-Ptr
266900         END-STRING
267000     END-IF.
267100     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
267200         AFTER ADVANCING 1 LINE.
267300*
267400 KK073-COMPUTE-PERCENTILE SECTION.
267500*    COUNT OF SORTED VALUES AT-OR-BELOW THIS OBSERVATION'S OWN
267600*    VALUE, TURNED INTO A PERCENTAGE OF THE TOTAL SORTED COUNT.
267700     MOVE ZERO TO WS-Obs-Percentile-Ctr.
267800     PERFORM KK074-COUNT-ONE-LE
267900         VARYING SV-IDX FROM 1 BY 1
268000         UNTIL SV-IDX > WS-SORTED-VALUE-COUNT.
268100     IF WS-SORTED-VALUE-COUNT > ZERO
268200         COMPUTE WS-Obs-Percentile ROUNDED =
268300                 WS-Obs-Percentile-Ctr * 100 / WS-SORTED-VALUE-COUNT
268400     ELSE
268500         MOVE ZERO TO WS-Obs-Percentile
268600     END-IF.
268700*
268800 KK074-COUNT-ONE-LE SECTION.
268900*    ONE SORTED VALUE TESTED AGAINST THIS OBSERVATION'S VALUE.
269000*    PERFORMED VARYING OVER THE WHOLE ARCHIVED ARRAY FOR EACH OBSERVATION.
269100     IF WS-SORTED-VALUE (SV-IDX) NOT > OB-OBS-VALUE (OB-IDX)
269200         ADD 1 TO WS-Obs-Percentile-Ctr
269300     END-IF.
269400*
269500* KK080 - FLAGGED TENDERS (U7), OVER THE WHOLE DATASET - THE
269600* FLAGS THEMSELVES ARE WHOLE-DATASET STATISTICS AND ARE LISTED
269700* HERE REGARDLESS OF ANY DISTRICT/DEPARTMENT FILTER IN EFFECT.
269800*
269900 KK080-PRINT-FLAGGED-TENDERS SECTION.
270000*    HEADING, RULE, THEN ONE LINE PER FLAGGED TENDER OR "NONE."
270100*    HEADING PRINTS ONLY IF AT LEAST ONE ROW HAS A FLAG SET.
270200     MOVE SPACES TO WS-Report-Line.
270300     MOVE "FLAGGED TENDERS" TO WS-Report-Line.
270400     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
270500         AFTER ADVANCING 1 LINE.
270600     WRITE REPORT-FILE-RECORD FROM WS-Rule-Dashes
270700         AFTER ADVANCING 1 LINE.
270800*    LOOP RUNS OVER THE WHOLE FEED, NOT JUST THE FILTERED SET -
270900*    KK081 ITSELF SKIPS ANY ROW WHERE FLAG-ANY IS NOT "Y".
271000     IF WS-Count-Flagged-Any > ZERO
271100         PERFORM KK081-PRINT-ONE-FLAGGED
271200             VARYING TA-IDX FROM 1 BY 1
271300             UNTIL TA-IDX > WS-TENDER-COUNT
271400     ELSE
271500         MOVE SPACES TO WS-Report-Line
271600         MOVE "  NONE." TO WS-Report-Line
271700         WRITE REPORT-FILE-RECORD FROM WS-Report-Line
271800             AFTER ADVANCING 1 LINE
271900     END-IF.
272000*
272100 KK081-PRINT-ONE-FLAGGED SECTION.
272200*    SKIPS ANY ROW WHERE FLAG-ANY IS NOT "Y".
272300*    SKIPS ANY ROW WHERE FLAG-ANY IS NOT 'Y' - SEE THE PERFORM ABOVE.
272400     IF RT-FLAG-ANY (TA-IDX) = "Y"
272500         MOVE RT-VALUE-ADJ-RS (TA-IDX) TO WS-EDIT-RS13
272600         COMPUTE WS-EDIT-LAKH ROUNDED = WS-EDIT-RS13 / 100000
272700         MOVE RT-AWARD-YEAR (TA-IDX) TO WS-EDIT-YEAR
272800         PERFORM KK082-BUILD-SIGNAL-LIST
272900         MOVE 1 TO WS-Str-Ptr
273000         MOVE SPACES TO WS-Report-Line
273100         STRING "  "                    DELIMITED BY SIZE
273200                RT-VENDOR-NAME (TA-IDX) DELIMITED BY SPACE
273300                "  RS "                 DELIMITED BY SIZE
273400                WS-EDIT-LAKH            DELIMITED BY SIZE
273500                " LAKH  "               DELIMITED BY SIZE
273600                WS-EDIT-YEAR            DELIMITED BY SIZE
273700                "  "                    DELIMITED BY SIZE
273800                WS-Flag-List-Text       DELIMITED BY SPACE
273900             INTO WS-Report-Line WITH POINTER WS-Str-Ptr
274000         END-STRING
274100         WRITE REPORT-FILE-RECORD FROM WS-Report-Line
274200             AFTER ADVANCING 1 LINE
274300     END-IF.
274400*
274500* KK082 - COMMA-SEPARATED LIST OF WHICH SIGNALS FIRED FOR THIS
274600* RECORD; "NONE" NEVER ACTUALLY APPEARS HERE SINCE KK081 ONLY
274700* CALLS THIS FOR RECORDS WHERE FLAG-ANY IS "Y", BUT THE FALLBACK
274800* IS KEPT AS A DEFENSIVE MEASURE SHOULD THE THREE FLAGS EVER BE
274900* OUT OF STEP WITH FLAG-ANY.
275000*
275100 KK082-BUILD-SIGNAL-LIST SECTION.
275200*    ONE STRING CLAUSE PER FLAG THAT FIRED, COMMA-JOINED.
275300*    COMMA-SEPARATED LIST OF WHICHEVER OF THE FOUR FLAGS ARE SET ON THIS
275400*    ROW.
275500     MOVE SPACES TO WS-Flag-List-Text.
275600     MOVE 1 TO WS-Str-Ptr.
275700     IF RT-FLAG-PRICE-ANOMALY (TA-IDX) = "Y"
275800         STRING "PRICE-ANOMALY" DELIMITED BY SIZE
275900             INTO WS-Flag-List-Text WITH POINTER WS-Str-Ptr
276000         END-STRING
276100     END-IF.
276200     IF RT-FLAG-VENDOR-DOMINANCE (TA-IDX) = "Y"
276300         IF WS-Str-Ptr > 1
276400             STRING ", " DELIMITED BY SIZE
276500                 INTO WS-Flag-List-Text WITH POINTER WS-Str-Ptr
276600             END-STRING
276700         END-IF
276800         STRING "VENDOR-DOMINANCE" DELIMITED BY SIZE
276900             INTO WS-Flag-List-Text WITH POINTER WS-Str-Ptr
277000         END-STRING
277100     END-IF.
277200     IF RT-FLAG-LOW-COMPETITION (TA-IDX) = "Y"
277300         IF WS-Str-Ptr > 1
277400             STRING ", " DELIMITED BY SIZE
277500                 INTO WS-Flag-List-Text WITH POINTER WS-Str-Ptr
277600             END-STRING
277700         END-IF
277800         STRING "LOW-COMPETITION" DELIMITED BY SIZE
277900             INTO WS-Flag-List-Text WITH POINTER WS-Str-Ptr
278000         END-STRING
278100     END-IF.
278200     IF WS-Str-Ptr = 1
278300         MOVE "None" TO WS-Flag-List-Text
278400     END-IF.
278500*
278600* KK090 - FOOTER NOTES.  THE REPORT IS A LEAD LIST, NOT A FINDING
278700* OF WRONGDOING - SEE THE REMARKS AT THE TOP OF THIS PROGRAM.
278800*
278900 KK090-PRINT-FOOTER SECTION.
279000*    RULE, HEADING, THE THREE-LINE DISCLAIMER, CLOSING RULE.
279100*    RUN TOTALS AND THE END-OF-REPORT LEGEND LINE.
279200     WRITE REPORT-FILE-RECORD FROM WS-Rule-Equals
279300         AFTER ADVANCING 1 LINE.
279400     MOVE SPACES TO WS-Report-Line.
279500     MOVE "NOTES" TO WS-Report-Line.
279600     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
279700         AFTER ADVANCING 1 LINE.
279800     MOVE SPACES TO WS-Report-Line.
279900     MOVE "  THIS REPORT IS STATISTICAL IN NATURE.  A FLAGGED"
280000         TO WS-Report-Line.
280100     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
280200         AFTER ADVANCING 1 LINE.
280300     MOVE SPACES TO WS-Report-Line.
280400     MOVE "  TENDER IS A LEAD FOR A REVIEW OFFICER TO LOOK AT - IT"
280500         TO WS-Report-Line.
280600     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
280700         AFTER ADVANCING 1 LINE.
280800     MOVE SPACES TO WS-Report-Line.
280900     MOVE "  IS NOT, OF ITSELF, A FINDING OF WRONGDOING."
281000         TO WS-Report-Line.
281100     WRITE REPORT-FILE-RECORD FROM WS-Report-Line
281200         AFTER ADVANCING 1 LINE.
281300     WRITE REPORT-FILE-RECORD FROM WS-Rule-Equals
281400         AFTER ADVANCING 1 LINE.
281500*
281600 ZZ090-CLOSE-DOWN SECTION.
281700*    CLOSE THE THREE OUTPUT FILES - TENDATA CLOSED BACK AT BB010.
281800*    CLOSES WHATEVER FILES ARE STILL OPEN AND STOPS THE RUN.
281900     CLOSE SUMMARY-EXTRACT.
282000     CLOSE DETAILED-EXTRACT.
282100     CLOSE REPORT-FILE.
282200*
282300*================================
282400* ZZ SERIES - GENERAL-PURPOSE UTILITIES, USED THROUGHOUT
282500*================================
282600*
282700* ZZ010 - LINEAR-INTERPOLATION QUANTILE OVER THE SHARED
282800* WS-SORT-WORK ARRAY (MUST ALREADY BE SORTED ASCENDING - SEE
282900* ZZ020), GIVEN WS-QUANTILE-Q.  RESULT IN WS-QUANTILE-RESULT.
283000*
283100 ZZ010-INTERPOLATE-QUANTILE SECTION.
283200*    ZERO-COUNT GUARD, THEN THE LINEAR INTERPOLATION ITSELF.
283300*    LINEAR INTERPOLATION BETWEEN THE TWO BRACKETING RANKS - NOT NEAREST-
283400*    RANK.
283500     IF WS-SORT-WORK-COUNT = ZERO
283600         MOVE ZERO TO WS-QUANTILE-RESULT
283700     ELSE
283800         COMPUTE WS-QUANT-P =
283900                 1 + WS-QUANTILE-Q * (WS-SORT-WORK-COUNT - 1)
284000         COMPUTE WS-QUANT-LOWER = WS-QUANT-P
284100         IF WS-QUANT-LOWER < 1
284200             MOVE 1 TO WS-QUANT-LOWER
284300         END-IF
284400         IF WS-QUANT-LOWER > WS-SORT-WORK-COUNT
284500             MOVE WS-SORT-WORK-COUNT TO WS-QUANT-LOWER
284600         END-IF
284700         COMPUTE WS-QUANT-UPPER = WS-QUANT-LOWER + 1
284800         IF WS-QUANT-UPPER > WS-SORT-WORK-COUNT
284900             MOVE WS-SORT-WORK-COUNT TO WS-QUANT-UPPER
285000         END-IF
285100         COMPUTE WS-QUANT-FRAC = WS-QUANT-P - WS-QUANT-LOWER
285200         COMPUTE WS-QUANTILE-RESULT ROUNDED =
285300                 WS-SORT-WORK (WS-QUANT-LOWER) +
285400                 WS-QUANT-FRAC *
285500                 (WS-SORT-WORK (WS-QUANT-UPPER) -
285600                  WS-SORT-WORK (WS-QUANT-LOWER))
285700     END-IF.
285800*
285900* ZZ020 - ASCENDING BUBBLE SORT OF WS-SORT-WORK (1 : WS-SORT-WORK-
286000* COUNT).  A SMALL TABLE (250 ROWS AT MOST) SO THE SIMPLE PASS-
286100* AND-COMPARE METHOD IS ADEQUATE - NO SORT VERB INVOLVED SINCE THIS
286200* IS A WORKING-STORAGE ARRAY, NOT A FILE.
286300*
286400 ZZ020-SORT-WORK-ASCENDING SECTION.
286500*    SKIPPED OUTRIGHT ON A ONE-ROW OR EMPTY ARRAY.
286600*    SAME BUBBLE SORT SHAPE USED THROUGHOUT THIS PROGRAM, JUST ON WS-SORT-
286700*    WORK.
286800     IF WS-SORT-WORK-COUNT > 1
286900         PERFORM ZZ021-SORT-PASS
287000             VARYING WS-ROW-SUB FROM 1 BY 1
287100             UNTIL WS-ROW-SUB > WS-SORT-WORK-COUNT - 1
287200     END-IF.
287300*
287400* ZZ021 - ONE BUBBLE-SORT PASS OVER THE UNSETTLED PORTION OF THE
287500* TABLE (POSITIONS 1 THROUGH COUNT MINUS WS-ROW-SUB).
287600*
287700 ZZ021-SORT-PASS SECTION.
287800*    ONE PASS OVER THE UNSETTLED PORTION OF SORT-WORK.
287900*    ONE FULL PASS OVER WS-SORT-WORK, SWAPPING ADJACENT OUT-OF-ORDER
288000*    PAIRS.
288100     PERFORM ZZ022-SORT-COMPARE
288200         VARYING WS-ROW-SUB-2 FROM 1 BY 1
288300         UNTIL WS-ROW-SUB-2 > WS-SORT-WORK-COUNT - WS-ROW-SUB.
288400*
288500* ZZ022 - COMPARE-AND-SWAP OF ONE ADJACENT PAIR.
288600*
288700 ZZ022-SORT-COMPARE SECTION.
288800*    COMPARE ONE ADJACENT PAIR, SWAP IF OUT OF ORDER.
288900*    TRUE WHEN THE EARLIER SLOT HOLDS THE LARGER VALUE.
289000     SET SW-IDX TO WS-ROW-SUB-2.
289100     IF WS-SORT-WORK (SW-IDX) > WS-SORT-WORK (SW-IDX + 1)
289200         MOVE WS-SORT-WORK (SW-IDX)     TO WS-Swap-Sort-Value
289300         MOVE WS-SORT-WORK (SW-IDX + 1) TO WS-SORT-WORK (SW-IDX)
289400         MOVE WS-Swap-Sort-Value        TO WS-SORT-WORK (SW-IDX + 1)
289500     END-IF.
289600*
289700* ZZ030 - SQUARE ROOT BY NEWTON-RAPHSON ITERATION (12 FIXED
289800* PASSES) - THE COMPILER HAS NO SQRT INTRINSIC AVAILABLE TO THIS
289900* SHOP'S STANDARD, SO SAMPLE STANDARD DEVIATION AT HH010 USES THIS
290000* INSTEAD.  GIVEN WS-SQRT-INPUT, RESULT IN WS-SQRT-RESULT.
290100*
290200 ZZ030-SQUARE-ROOT SECTION.
290300*    NON-POSITIVE INPUT GUARD, THEN TWELVE FIXED ITERATIONS.
290400*    NEWTON-RAPHSON, NOT AN INTRINSIC FUNCTION - THIS SHOP'S COMPILER
290500*    PREDATES THOSE.
290600     IF WS-Sqrt-Input NOT > ZERO
290700         MOVE ZERO TO WS-Sqrt-Result
290800     ELSE
290900         MOVE WS-Sqrt-Input TO WS-Sqrt-Guess
291000         PERFORM ZZ031-SQRT-ITERATE
291100             VARYING WS-Sqrt-Iter FROM 1 BY 1
291200             UNTIL WS-Sqrt-Iter > 12
291300         MOVE WS-Sqrt-Guess TO WS-Sqrt-Result
291400     END-IF.
291500*
291600* ZZ031 - ONE NEWTON-RAPHSON REFINEMENT OF THE GUESS.
291700*
291800 ZZ031-SQRT-ITERATE SECTION.
291900*    ONE NEWTON-RAPHSON REFINEMENT OF THE RUNNING GUESS.
292000*    TEN FIXED ITERATIONS - PLENTY FOR THE PRECISION THIS REPORT NEEDS.
292100     COMPUTE WS-Sqrt-Guess ROUNDED =
292200             (WS-Sqrt-Guess + WS-Sqrt-Input / WS-Sqrt-Guess) / 2.
292300*
